000100******************************************************************
000200*    MEDTAB   -   MEDICATION WORK RECORD AND IN-MEMORY TABLE    *
000300*    MED-ENTRY-REC IS THE FLAT LAYOUT WRITTEN TO/READ FROM THE  *
000400*    MEDWORK INTERCHANGE FILE - ONE LINE PER MEDICATION AFTER   *
000500*    EDIT/NORMALIZE.  WS-MED-TABLE HOLDS ALL OF A PATIENT'S     *
000600*    MEDICATIONS TOGETHER SO THE INTERACTION, SCORING AND       *
000700*    SCHEDULING ROUTINES CAN WORK ACROSS THE WHOLE REGIMEN.     *
000800******************************************************************
000900 01  MED-ENTRY-REC.
001000     05  MED-NAME                    PIC X(30).
001100     05  MED-DOSES-PER-DAY           PIC 9(2).
001200     05  MED-DOSES-WARN-SW           PIC X(1).
001300         88  MED-DOSES-OUT-OF-RANGE  VALUE "Y".
001400     05  MED-NORM-NAME                PIC X(30).
001500     05  MED-ACH-SCORE                PIC 9(1).
001600     05  MED-FALL-RISK                PIC X(1).
001700         88  MED-FALL-IS-HIGH         VALUE "H".
001800         88  MED-FALL-IS-MODERATE     VALUE "M".
001900     05  MED-SEDATIVE-FLAG            PIC X(1).
002000         88  MED-IS-SEDATIVE          VALUE "Y".
002100     05  MED-ANTICHOL-FLAG            PIC X(1).
002200         88  MED-IS-ANTICHOL          VALUE "Y".
002300     05  MED-BEERS-FLAG               PIC X(1).
002400         88  MED-ON-BEERS             VALUE "Y".
002500     05  MED-BEERS-RISK               PIC X(8).
002600     05  MED-BEERS-CAT                PIC X(30).
002700     05  MED-BEERS-RATIONALE          PIC X(70).
002800     05  MED-BEERS-RECOMMEND          PIC X(70).
002900     05  MED-SLOT-FLAGS.
003000         10  MED-SLOT-MORNING         PIC X(1).
003100             88  MED-IN-MORNING       VALUE "Y".
003200         10  MED-SLOT-NOON            PIC X(1).
003300             88  MED-IN-NOON          VALUE "Y".
003400         10  MED-SLOT-EVENING         PIC X(1).
003500             88  MED-IN-EVENING       VALUE "Y".
003600         10  MED-SLOT-BEDTIME         PIC X(1).
003700             88  MED-IN-BEDTIME       VALUE "Y".
003800     05  FILLER                       PIC X(20).
003900
004000******************************************************************
004100*    QUICK 4-BYTE SLOT-PATTERN VIEW OF MED-ENTRY-REC - USED BY  *
004200*    THE SIMPLIFICATION ROUTINE TO TEST FOR "MORE THAN ONE      *
004300*    DISTINCT DOSE TIME" WITHOUT INSPECTING EACH FLAG BYTE.     *
004400******************************************************************
004500 01  MED-ENTRY-SLOT-VIEW REDEFINES MED-ENTRY-REC.
004600     05  FILLER                       PIC X(64).
004700     05  MED-SLOT-PATTERN             PIC X(4).
004800     05  FILLER                       PIC X(202).
004900
005000 01  MED-WORK-COUNTS.
005100     05  MED-ENTRY-COUNT              PIC 9(2) COMP.
005200
005300******************************************************************
005400*    IN-MEMORY TABLE OF THE PATIENT'S FULL REGIMEN - LOADED     *
005500*    FROM MEDWORK BY MEDIXSRC AND MEDIXUPD, AND HELD BY MEDUPDT *
005600*    FOR THE FALL-RISK/SCHEDULE/ADHERENCE/SIMPLIFICATION PASS.  *
005700******************************************************************
005800 01  WS-MED-TABLE.
005900     05  MED-TAB-REC OCCURS 25 TIMES
006000             INDEXED BY MED-IDX MED-IDX2.
006100         10  MED-NAME                PIC X(30).
006200         10  MED-DOSES-PER-DAY       PIC 9(2).
006300         10  MED-DOSES-WARN-SW       PIC X(1).
006400             88  MED-DOSES-OUT-OF-RANGE  VALUE "Y".
006500         10  MED-NORM-NAME           PIC X(30).
006600         10  MED-ACH-SCORE           PIC 9(1).
006700         10  MED-FALL-RISK           PIC X(1).
006800             88  MED-FALL-IS-HIGH    VALUE "H".
006900             88  MED-FALL-IS-MODERATE VALUE "M".
007000         10  MED-SEDATIVE-FLAG       PIC X(1).
007100             88  MED-IS-SEDATIVE     VALUE "Y".
007200         10  MED-ANTICHOL-FLAG       PIC X(1).
007300             88  MED-IS-ANTICHOL     VALUE "Y".
007400         10  MED-BEERS-FLAG          PIC X(1).
007500             88  MED-ON-BEERS        VALUE "Y".
007600         10  MED-BEERS-RISK          PIC X(8).
007700         10  MED-BEERS-CAT           PIC X(30).
007800         10  MED-BEERS-RATIONALE     PIC X(70).
007900         10  MED-BEERS-RECOMMEND     PIC X(70).
008000         10  MED-SLOT-FLAGS.
008100             15  MED-SLOT-MORNING    PIC X(1).
008200                 88  MED-IN-MORNING  VALUE "Y".
008300             15  MED-SLOT-NOON       PIC X(1).
008400                 88  MED-IN-NOON     VALUE "Y".
008500             15  MED-SLOT-EVENING    PIC X(1).
008600                 88  MED-IN-EVENING  VALUE "Y".
008700             15  MED-SLOT-BEDTIME    PIC X(1).
008800                 88  MED-IN-BEDTIME  VALUE "Y".
008900         10  FILLER                  PIC X(20).
