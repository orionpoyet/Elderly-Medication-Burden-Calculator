000100******************************************************************
000200*    MEDDRUG  -   CURATED DRUG-PROFILE REFERENCE TABLE          *
000300*    COMPILED INTO WORKING STORAGE - GERIATRIC PHARMACY DESK    *
000400*    MAINTAINS THE VALUE CLAUSES BELOW WHEN THE FORMULARY       *
000500*    COMMITTEE ADDS OR RETIRES A DRUG.  KEEP ROWS IN NAME       *
000600*    ORDER SO THE ANNUAL REVIEW IS EASY TO EYEBALL.             *
000700******************************************************************
000800 01  DRUG-TABLE-VALUES.
000900***************************************************  WARFARIN ***
001000     05  FILLER.
001100         10  FILLER  PIC X(30) VALUE "warfarin".
001200         10  FILLER  PIC X(30) VALUE "coumadin".
001300         10  FILLER  PIC 9(1)  VALUE 1.
001400         10  FILLER  PIC X(1)  VALUE " ".
001500         10  FILLER  PIC X(1)  VALUE "N".
001600         10  FILLER  PIC X(1)  VALUE "N".
001700         10  FILLER  PIC X(8)  VALUE " ".
001800         10  FILLER  PIC X(30) VALUE " ".
001900         10  FILLER  PIC X(70) VALUE " ".
002000         10  FILLER  PIC X(70) VALUE " ".
002100****************************************************  ASPIRIN ***
002200     05  FILLER.
002300         10  FILLER  PIC X(30) VALUE "aspirin".
002400         10  FILLER  PIC X(30) VALUE "bayer".
002500         10  FILLER  PIC 9(1)  VALUE 0.
002600         10  FILLER  PIC X(1)  VALUE " ".
002700         10  FILLER  PIC X(1)  VALUE "N".
002800         10  FILLER  PIC X(1)  VALUE "N".
002900         10  FILLER  PIC X(8)  VALUE " ".
003000         10  FILLER  PIC X(30) VALUE " ".
003100         10  FILLER  PIC X(70) VALUE " ".
003200         10  FILLER  PIC X(70) VALUE " ".
003300**************************************************  IBUPROFEN ***
003400     05  FILLER.
003500         10  FILLER  PIC X(30) VALUE "ibuprofen".
003600         10  FILLER  PIC X(30) VALUE "advil".
003700         10  FILLER  PIC 9(1)  VALUE 0.
003800         10  FILLER  PIC X(1)  VALUE " ".
003900         10  FILLER  PIC X(1)  VALUE "Y".
004000         10  FILLER  PIC X(1)  VALUE "N".
004100         10  FILLER  PIC X(8)  VALUE "moderate".
004200         10  FILLER  PIC X(30) VALUE "Chronic NSAID use".
004300         10  FILLER  PIC X(70) VALUE
004400             "GI bleeding and renal injury risk".
004500         10  FILLER  PIC X(70) VALUE
004600             "Use acetaminophen for pain".
004700*************************************************  LISINOPRIL ***
004800     05  FILLER.
004900         10  FILLER  PIC X(30) VALUE "lisinopril".
005000         10  FILLER  PIC X(30) VALUE "zestril".
005100         10  FILLER  PIC 9(1)  VALUE 0.
005200         10  FILLER  PIC X(1)  VALUE "M".
005300         10  FILLER  PIC X(1)  VALUE "N".
005400         10  FILLER  PIC X(1)  VALUE "N".
005500         10  FILLER  PIC X(8)  VALUE " ".
005600         10  FILLER  PIC X(30) VALUE " ".
005700         10  FILLER  PIC X(70) VALUE " ".
005800         10  FILLER  PIC X(70) VALUE " ".
005900*************************************************  POTASSIUM  ***
006000     05  FILLER.
006100         10  FILLER  PIC X(30) VALUE "potassium".
006200         10  FILLER  PIC X(30) VALUE "klor-con".
006300         10  FILLER  PIC 9(1)  VALUE 0.
006400         10  FILLER  PIC X(1)  VALUE " ".
006500         10  FILLER  PIC X(1)  VALUE "N".
006600         10  FILLER  PIC X(1)  VALUE "N".
006700         10  FILLER  PIC X(8)  VALUE " ".
006800         10  FILLER  PIC X(30) VALUE " ".
006900         10  FILLER  PIC X(70) VALUE " ".
007000         10  FILLER  PIC X(70) VALUE " ".
007100***************************************************  DIGOXIN  ***
007200     05  FILLER.
007300         10  FILLER  PIC X(30) VALUE "digoxin".
007400         10  FILLER  PIC X(30) VALUE "lanoxin".
007500         10  FILLER  PIC 9(1)  VALUE 1.
007600         10  FILLER  PIC X(1)  VALUE " ".
007700         10  FILLER  PIC X(1)  VALUE "N".
007800         10  FILLER  PIC X(1)  VALUE "N".
007900         10  FILLER  PIC X(8)  VALUE " ".
008000         10  FILLER  PIC X(30) VALUE " ".
008100         10  FILLER  PIC X(70) VALUE " ".
008200         10  FILLER  PIC X(70) VALUE " ".
008300*************************************************  FUROSEMIDE ***
008400     05  FILLER.
008500         10  FILLER  PIC X(30) VALUE "furosemide".
008600         10  FILLER  PIC X(30) VALUE "lasix".
008700         10  FILLER  PIC 9(1)  VALUE 1.
008800         10  FILLER  PIC X(1)  VALUE "M".
008900         10  FILLER  PIC X(1)  VALUE "N".
009000         10  FILLER  PIC X(1)  VALUE "N".
009100         10  FILLER  PIC X(8)  VALUE " ".
009200         10  FILLER  PIC X(30) VALUE " ".
009300         10  FILLER  PIC X(70) VALUE " ".
009400         10  FILLER  PIC X(70) VALUE " ".
009500*************************************************  SERTRALINE ***
009600     05  FILLER.
009700         10  FILLER  PIC X(30) VALUE "sertraline".
009800         10  FILLER  PIC X(30) VALUE "zoloft".
009900         10  FILLER  PIC 9(1)  VALUE 0.
010000         10  FILLER  PIC X(1)  VALUE "M".
010100         10  FILLER  PIC X(1)  VALUE "N".
010200         10  FILLER  PIC X(1)  VALUE "N".
010300         10  FILLER  PIC X(8)  VALUE " ".
010400         10  FILLER  PIC X(30) VALUE " ".
010500         10  FILLER  PIC X(70) VALUE " ".
010600         10  FILLER  PIC X(70) VALUE " ".
010700***************************************************  TRAMADOL ***
010800     05  FILLER.
010900         10  FILLER  PIC X(30) VALUE "tramadol".
011000         10  FILLER  PIC X(30) VALUE "ultram".
011100         10  FILLER  PIC 9(1)  VALUE 0.
011200         10  FILLER  PIC X(1)  VALUE "H".
011300         10  FILLER  PIC X(1)  VALUE "N".
011400         10  FILLER  PIC X(1)  VALUE "N".
011500         10  FILLER  PIC X(8)  VALUE " ".
011600         10  FILLER  PIC X(30) VALUE " ".
011700         10  FILLER  PIC X(70) VALUE " ".
011800         10  FILLER  PIC X(70) VALUE " ".
011900***************************************************  DIAZEPAM ***
012000     05  FILLER.
012100         10  FILLER  PIC X(30) VALUE "diazepam".
012200         10  FILLER  PIC X(30) VALUE "valium".
012300         10  FILLER  PIC 9(1)  VALUE 1.
012400         10  FILLER  PIC X(1)  VALUE "H".
012500         10  FILLER  PIC X(1)  VALUE "Y".
012600         10  FILLER  PIC X(1)  VALUE "Y".
012700         10  FILLER  PIC X(8)  VALUE "high".
012800         10  FILLER  PIC X(30) VALUE
012900             "Long-acting benzodiazepine".
013000         10  FILLER  PIC X(70) VALUE
013100             "Prolonged sedation; falls, fractures".
013200         10  FILLER  PIC X(70) VALUE
013300             "Taper; consider non-drug sleep measures".
013400**************************************************  OXYCODONE ***
013500     05  FILLER.
013600         10  FILLER  PIC X(30) VALUE "oxycodone".
013700         10  FILLER  PIC X(30) VALUE "roxicodone".
013800         10  FILLER  PIC 9(1)  VALUE 0.
013900         10  FILLER  PIC X(1)  VALUE "H".
014000         10  FILLER  PIC X(1)  VALUE "N".
014100         10  FILLER  PIC X(1)  VALUE "Y".
014200         10  FILLER  PIC X(8)  VALUE " ".
014300         10  FILLER  PIC X(30) VALUE " ".
014400         10  FILLER  PIC X(70) VALUE " ".
014500         10  FILLER  PIC X(70) VALUE " ".
014600*************************************************  AMLODIPINE ***
014700     05  FILLER.
014800         10  FILLER  PIC X(30) VALUE "amlodipine".
014900         10  FILLER  PIC X(30) VALUE "norvasc".
015000         10  FILLER  PIC 9(1)  VALUE 0.
015100         10  FILLER  PIC X(1)  VALUE "M".
015200         10  FILLER  PIC X(1)  VALUE "N".
015300         10  FILLER  PIC X(1)  VALUE "N".
015400         10  FILLER  PIC X(8)  VALUE " ".
015500         10  FILLER  PIC X(30) VALUE " ".
015600         10  FILLER  PIC X(70) VALUE " ".
015700         10  FILLER  PIC X(70) VALUE " ".
015800************************************************  SIMVASTATIN ***
015900     05  FILLER.
016000         10  FILLER  PIC X(30) VALUE "simvastatin".
016100         10  FILLER  PIC X(30) VALUE "zocor".
016200         10  FILLER  PIC 9(1)  VALUE 0.
016300         10  FILLER  PIC X(1)  VALUE " ".
016400         10  FILLER  PIC X(1)  VALUE "N".
016500         10  FILLER  PIC X(1)  VALUE "N".
016600         10  FILLER  PIC X(8)  VALUE " ".
016700         10  FILLER  PIC X(30) VALUE " ".
016800         10  FILLER  PIC X(70) VALUE " ".
016900         10  FILLER  PIC X(70) VALUE " ".
017000***************************************************  METFORMIN **
017100     05  FILLER.
017200         10  FILLER  PIC X(30) VALUE "metformin".
017300         10  FILLER  PIC X(30) VALUE "glucophage".
017400         10  FILLER  PIC 9(1)  VALUE 1.
017500         10  FILLER  PIC X(1)  VALUE " ".
017600         10  FILLER  PIC X(1)  VALUE "N".
017700         10  FILLER  PIC X(1)  VALUE "N".
017800         10  FILLER  PIC X(8)  VALUE " ".
017900         10  FILLER  PIC X(30) VALUE " ".
018000         10  FILLER  PIC X(70) VALUE " ".
018100         10  FILLER  PIC X(70) VALUE " ".
018200********************************************  DIPHENHYDRAMINE ***
018300     05  FILLER.
018400         10  FILLER  PIC X(30) VALUE "diphenhydramine".
018500         10  FILLER  PIC X(30) VALUE "benadryl".
018600         10  FILLER  PIC 9(1)  VALUE 3.
018700         10  FILLER  PIC X(1)  VALUE "M".
018800         10  FILLER  PIC X(1)  VALUE "Y".
018900         10  FILLER  PIC X(1)  VALUE "Y".
019000         10  FILLER  PIC X(8)  VALUE "high".
019100         10  FILLER  PIC X(30) VALUE
019200             "First-gen antihistamine".
019300         10  FILLER  PIC X(70) VALUE
019400             "Highly anticholinergic; confusion, falls".
019500         10  FILLER  PIC X(70) VALUE
019600             "Use loratadine or cetirizine".
019700**************************************************  OXYBUTYNIN **
019800     05  FILLER.
019900         10  FILLER  PIC X(30) VALUE "oxybutynin".
020000         10  FILLER  PIC X(30) VALUE "ditropan".
020100         10  FILLER  PIC 9(1)  VALUE 3.
020200         10  FILLER  PIC X(1)  VALUE "M".
020300         10  FILLER  PIC X(1)  VALUE "Y".
020400         10  FILLER  PIC X(1)  VALUE "N".
020500         10  FILLER  PIC X(8)  VALUE "moderate".
020600         10  FILLER  PIC X(30) VALUE
020700             "Bladder antimuscarinic".
020800         10  FILLER  PIC X(70) VALUE
020900             "Anticholinergic; cognitive decline".
021000         10  FILLER  PIC X(70) VALUE
021100             "Behavioral therapy; mirabegron".
021200***************************************************  ZOLPIDEM ***
021300     05  FILLER.
021400         10  FILLER  PIC X(30) VALUE "zolpidem".
021500         10  FILLER  PIC X(30) VALUE "ambien".
021600         10  FILLER  PIC 9(1)  VALUE 0.
021700         10  FILLER  PIC X(1)  VALUE "H".
021800         10  FILLER  PIC X(1)  VALUE "Y".
021900         10  FILLER  PIC X(1)  VALUE "Y".
022000         10  FILLER  PIC X(8)  VALUE "moderate".
022100         10  FILLER  PIC X(30) VALUE
022200             "Z-drug hypnotic".
022300         10  FILLER  PIC X(70) VALUE
022400             "Falls, fractures, delirium in elderly".
022500         10  FILLER  PIC X(70) VALUE
022600             "Sleep hygiene; melatonin".
022700***********************************************  AMITRIPTYLINE **
022800     05  FILLER.
022900         10  FILLER  PIC X(30) VALUE "amitriptyline".
023000         10  FILLER  PIC X(30) VALUE "elavil".
023100         10  FILLER  PIC 9(1)  VALUE 3.
023200         10  FILLER  PIC X(1)  VALUE "H".
023300         10  FILLER  PIC X(1)  VALUE "Y".
023400         10  FILLER  PIC X(1)  VALUE "N".
023500         10  FILLER  PIC X(8)  VALUE "high".
023600         10  FILLER  PIC X(30) VALUE
023700             "Tricyclic antidepressant".
023800         10  FILLER  PIC X(70) VALUE
023900             "Strongly anticholinergic and sedating".
024000         10  FILLER  PIC X(70) VALUE
024100             "Use SSRI such as sertraline".
024200***************************************************  GLYBURIDE **
024300     05  FILLER.
024400         10  FILLER  PIC X(30) VALUE "glyburide".
024500         10  FILLER  PIC X(30) VALUE "diabeta".
024600         10  FILLER  PIC 9(1)  VALUE 0.
024700         10  FILLER  PIC X(1)  VALUE " ".
024800         10  FILLER  PIC X(1)  VALUE "Y".
024900         10  FILLER  PIC X(1)  VALUE "N".
025000         10  FILLER  PIC X(8)  VALUE "high".
025100         10  FILLER  PIC X(30) VALUE
025200             "Long-acting sulfonylurea".
025300         10  FILLER  PIC X(70) VALUE
025400             "Prolonged hypoglycemia".
025500         10  FILLER  PIC X(70) VALUE
025600             "Use glipizide or other agent".
025700
025800******************************************************************
025900*    TABLE VIEW OF THE ABOVE VALUES - INDEXED FOR SEARCH BY      *
026000*    NAME OR BRAND ALIAS FROM THE NORMALIZATION AND SCORING     *
026100*    ROUTINES.  DP-IDX SHARED ACROSS ALL PROGRAMS THAT COPY     *
026200*    THIS MEMBER.                                                *
026300******************************************************************
026400 01  DRUG-TABLE REDEFINES DRUG-TABLE-VALUES.
026500     05  DRUG-TABLE-REC OCCURS 19 TIMES
026600             INDEXED BY DP-IDX.
026700         10  DP-NAME                 PIC X(30).
026800         10  DP-BRAND                PIC X(30).
026900         10  DP-ACH-SCORE            PIC 9(1).
027000         10  DP-FALL-RISK            PIC X(1).
027100             88  DP-FALL-HIGH        VALUE "H".
027200             88  DP-FALL-MODERATE    VALUE "M".
027300         10  DP-BEERS                PIC X(1).
027400             88  DP-ON-BEERS-LIST    VALUE "Y".
027500         10  DP-SEDATIVE             PIC X(1).
027600             88  DP-IS-SEDATIVE      VALUE "Y".
027700         10  DP-BEERS-RISK           PIC X(8).
027800         10  DP-BEERS-CAT            PIC X(30).
027900         10  DP-BEERS-RATIONALE      PIC X(70).
028000         10  DP-BEERS-RECOMMEND      PIC X(70).
028100
028200 01  DRUG-TABLE-COUNT-VALUES.
028300     05  DP-TABLE-MAX                PIC 9(2) COMP VALUE 19.
