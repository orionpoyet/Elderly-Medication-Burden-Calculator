000100******************************************************************
000200*    MEDWORK  -  EDIT/UPDATE INTERCHANGE RECORD                 *
000300*    ONE PATIENT PER RUN.  MEDEDIT WRITES ONE DETAIL RECORD PER  *
000400*    ENTERED MEDICATION (PATIENT FIELDS CARRIED ON EVERY LINE,   *
000500*    SAME FLAT-FILE HABIT THE SHOP USES ON THE DAILY TREATMENT   *
000600*    FEED) AND ONE TRAILER RECORD CARRYING THE MEDICATION AND    *
000700*    SCORE TOTALS.  MEDUPDT, MEDIXSRC AND MEDRPT ALL READ THIS   *
000800*    FILE BACK IN.                                               *
000900******************************************************************
001000 01  MEDWORK-REC.
001100     05  MEDWORK-REC-TYPE            PIC X(1).
001200         88  MEDWORK-IS-DETAIL       VALUE "D".
001300         88  MEDWORK-IS-TRAILER      VALUE "T".
001400     05  MEDWORK-PAT-AGE             PIC 9(3).
001500     05  MEDWORK-PAT-COG-IMPAIR      PIC X(1).
001600         88  MEDWORK-PAT-COG-IMPAIRED VALUE "Y".
001700     05  MEDWORK-PAT-CAREGIVER       PIC X(1).
001800         88  MEDWORK-PAT-HAS-CAREGIVER VALUE "Y".
001900     05  MEDWORK-MED-DATA.
002000         10  MW-MED-NAME             PIC X(30).
002100         10  MW-MED-DOSES-PER-DAY    PIC 9(2).
002200         10  MW-MED-DOSES-WARN-SW    PIC X(1).
002300             88  MW-MED-DOSES-OUT-OF-RANGE VALUE "Y".
002400         10  MW-MED-NORM-NAME        PIC X(30).
002500         10  MW-MED-ACH-SCORE        PIC 9(1).
002600         10  MW-MED-FALL-RISK        PIC X(1).
002700         10  MW-MED-SEDATIVE-FLAG    PIC X(1).
002800         10  MW-MED-ANTICHOL-FLAG    PIC X(1).
002900         10  MW-MED-BEERS-FLAG       PIC X(1).
003000         10  MW-MED-BEERS-RISK       PIC X(8).
003100         10  MW-MED-BEERS-CAT        PIC X(30).
003200         10  MW-MED-BEERS-RATIONALE  PIC X(70).
003300         10  MW-MED-BEERS-RECOMMEND  PIC X(70).
003400     05  MEDWORK-TRAILER-COUNTS REDEFINES MEDWORK-MED-DATA.
003500         10  MW-MED-COUNT            PIC 9(2).
003600         10  MW-TOO-MANY-MEDS-SW     PIC X(1).
003700             88  MW-TOO-MANY-MEDS    VALUE "Y".
003800         10  MW-TOTAL-PILLS          PIC 9(3).
003900         10  MW-MEMORY-ACTIONS       PIC 9(3).
004000         10  MW-ACH-TOTAL            PIC 9(2).
004100         10  MW-PILL-LEVEL           PIC X(8).
004200         10  MW-ACH-LEVEL            PIC X(8).
004300         10  FILLER                  PIC X(219).
004400     05  FILLER                      PIC X(19).
004500
004600*    ZERO-SUPPRESSED VIEW OF THE PATIENT AGE FOR REPORT PRINT,
004700*    SAME TECHNIQUE AS MEDPAT-AGE-EDIT IN THE PATIENT COPYBOOK.
004800 01  MEDWORK-AGE-EDIT REDEFINES MEDWORK-REC.
004900     05  FILLER                      PIC X(1).
005000     05  MW-PAT-AGE-NUM              PIC 9(3).
005100     05  FILLER                      PIC X(267).
