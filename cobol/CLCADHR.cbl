000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCADHR.
000400 AUTHOR. R L HOBBES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/19/87.
000700 DATE-COMPILED. 04/19/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   CLCADHR - PREDICTED ADHERENCE PERCENTAGE SUBROUTINE          *
001200*                                                                *
001300*   CALLED BY MEDUPDT ONCE PER PATIENT AFTER THE MEDICATION      *
001400*   WORK TABLE IS FULLY LOADED.  STARTS AT A BASELINE OF 95      *
001500*   PERCENT AND SUBTRACTS PENALTY POINTS FOR REGIMEN SIZE, PILL  *
001600*   COUNT, DOSING FREQUENCY, COGNITIVE IMPAIRMENT AND ADVANCED   *
001700*   AGE.  RESULT IS FLOORED AND CAPPED BEFORE RETURN.            *
001800*                                                                *
001900*   CHANGE LOG                                                  *
002000*   04/19/87  RLH  0000  ORIGINAL PROGRAM                       *
002100*   09/30/88  RLH  0114  FIX ROUNDING ON PILL-COUNT PENALTY      *
002200*   02/14/91  DWK  0233  ADD COGNITIVE-IMPAIRMENT PENALTY        *
002300*   11/03/93  DWK  0301  ADD ADVANCED-AGE PENALTY                *
002400*   08/22/96  MPT  0355  FLOOR/CAP ENFORCED HERE, NOT IN CALLER  *
002500*   12/28/98  MPT  0402  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  *
002600*   06/09/01  CJR  0447  DOSING-FREQUENCY PENALTY ADDED          *
002700*   03/17/04  CJR  0489  WIDEN PENALTY ACCUMULATOR TO S9(5)      *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     CLASS WS-VALID-SW-VALUES IS "Y" "N".
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  WS-PENALTY-FIELDS.
004300     05  WS-PENALTY-TOTAL            PIC S9(5) COMP.
004400     05  WS-MEDS-OVER-4              PIC S9(3) COMP.
004500     05  WS-PILLS-OVER-6             PIC S9(3) COMP.
004600     05  WS-ADHERENCE-WORK           PIC S9(5) COMP.
004700
004800*    REDEFINES #1 - FLAT BYTE VIEW OF THE PENALTY GROUP, KEPT
004900*    FOR THE ABEND-DUMP DISPLAY IF THE COMPUTE EVER OVERFLOWS.
005000 01  WS-PENALTY-FIELDS-BYTES REDEFINES WS-PENALTY-FIELDS
005100         PIC X(15).
005200
005300 01  WS-EDIT-FIELDS.
005400     05  WS-ADHERENCE-EDIT           PIC ZZ9.
005500
005600 LINKAGE SECTION.
005700 01  ADHER-CALC-REC.
005800     05  AC-TOTAL-MEDS               PIC 9(2) COMP.
005900     05  AC-TOTAL-PILLS              PIC 9(3) COMP.
006000     05  AC-MEDS-OVER-2-DAY          PIC 9(2) COMP.
006100     05  AC-COG-IMPAIR-SW            PIC X(1).
006200         88  AC-COG-IMPAIRED         VALUE "Y".
006300     05  AC-PATIENT-AGE              PIC 9(3).
006400     05  AC-ADHERENCE-PCT            PIC 9(3) COMP.
006500
006600*    REDEFINES #2 - ZERO-SUPPRESSED VIEW OF THE PATIENT AGE,
006700*    SAME TECHNIQUE AS MEDPAT-AGE-EDIT IN THE PATIENT COPYBOOK.
006800 01  ADHER-CALC-AGE-EDIT REDEFINES ADHER-CALC-REC.
006900     05  FILLER                      PIC X(7).
007000     05  AC-PATIENT-AGE-NUM          PIC 9(3).
007100     05  FILLER                      PIC X(3).
007200
007300*    REDEFINES #3 - FLAT 13-BYTE VIEW OF THE WHOLE LINKAGE
007400*    RECORD, KEPT FOR THE SAME ABEND-DUMP DISPLAY AS ABOVE.
007500 01  ADHER-CALC-REC-FLAT REDEFINES ADHER-CALC-REC
007600         PIC X(13).
007700
007800 PROCEDURE DIVISION USING ADHER-CALC-REC.
007900
008000 000100-MAINLINE.
008100     MOVE ZERO TO WS-PENALTY-TOTAL.
008200     PERFORM 000200-REGIMEN-SIZE-RTN THRU 000200-EXIT.
008300     PERFORM 000300-PILL-COUNT-RTN THRU 000300-EXIT.
008400     PERFORM 000400-DOSE-FREQ-RTN THRU 000400-EXIT.
008500     PERFORM 000500-COG-AGE-RTN THRU 000500-EXIT.
008600     PERFORM 000600-APPLY-PENALTY-RTN THRU 000600-EXIT.
008700     GOBACK.
008800
008900 000100-EXIT.
009000     EXIT.
009100
009200*    3 POINTS PER MEDICATION BEYOND THE FOURTH
009300 000200-REGIMEN-SIZE-RTN.
009400     COMPUTE WS-MEDS-OVER-4 = AC-TOTAL-MEDS - 4.
009500     IF WS-MEDS-OVER-4 < 0
009600         MOVE 0 TO WS-MEDS-OVER-4.
009700     COMPUTE WS-PENALTY-TOTAL =
009800         WS-PENALTY-TOTAL + (WS-MEDS-OVER-4 * 3).
009900 000200-EXIT.
010000     EXIT.
010100
010200*    2 POINTS PER DAILY PILL BEYOND THE SIXTH
010300 000300-PILL-COUNT-RTN.
010400     COMPUTE WS-PILLS-OVER-6 = AC-TOTAL-PILLS - 6.
010500     IF WS-PILLS-OVER-6 < 0
010600         MOVE 0 TO WS-PILLS-OVER-6.
010700     COMPUTE WS-PENALTY-TOTAL =
010800         WS-PENALTY-TOTAL + (WS-PILLS-OVER-6 * 2).
010900 000300-EXIT.
011000     EXIT.
011100
011200*    5 POINTS PER MEDICATION DOSED MORE THAN TWICE A DAY
011300 000400-DOSE-FREQ-RTN.
011400     COMPUTE WS-PENALTY-TOTAL =
011500         WS-PENALTY-TOTAL + (AC-MEDS-OVER-2-DAY * 5).
011600 000400-EXIT.
011700     EXIT.
011800
011900*    15 IF COGNITIVE IMPAIRMENT, 5 MORE IF AGE 80 OR OVER.
012000*    A SWITCH BYTE THAT IS NEITHER Y NOR N IS TREATED AS "N" -
012100*    SEEN ONCE IN 1996 WHEN THE ADT FEED SENT LOW-VALUES.
012200 000500-COG-AGE-RTN.
012300     IF NOT (AC-COG-IMPAIR-SW IS WS-VALID-SW-VALUES)
012400         MOVE "N" TO AC-COG-IMPAIR-SW.
012500     IF AC-COG-IMPAIRED
012600         ADD 15 TO WS-PENALTY-TOTAL.
012700     IF AC-PATIENT-AGE >= 80
012800         ADD 5 TO WS-PENALTY-TOTAL.
012900 000500-EXIT.
013000     EXIT.
013100
013200*    APPLY THE PENALTY TO THE 95-PERCENT BASELINE, THEN
013300*    FLOOR AT 20 AND CAP AT 95 BEFORE HANDING BACK TO MEDUPDT
013400 000600-APPLY-PENALTY-RTN.
013500     COMPUTE WS-ADHERENCE-WORK = 95 - WS-PENALTY-TOTAL.
013600     IF WS-ADHERENCE-WORK < 20
013700         MOVE 20 TO WS-ADHERENCE-WORK.
013800     IF WS-ADHERENCE-WORK > 95
013900         MOVE 95 TO WS-ADHERENCE-WORK.
014000     MOVE WS-ADHERENCE-WORK TO AC-ADHERENCE-PCT.
014100     MOVE WS-ADHERENCE-WORK TO WS-ADHERENCE-EDIT.
014200 000600-EXIT.
014300     EXIT.
