000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDIXSRC.
000400 AUTHOR. R L HOBBES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/09/87.
000700 DATE-COMPILED. 07/09/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MEDIXSRC - DRUG-INTERACTION PAIR SEARCH STEP                *
001200*                                                                *
001300*   RUNS ALONGSIDE MEDUPDT AS THE SECOND LEG OF THE MEDICATION-  *
001400*   BURDEN JOB STREAM.  REBUILDS THE PATIENT'S MEDICATION TABLE  *
001500*   FROM MEDWORK, THEN FORMS EVERY UNORDERED PAIR OF ENTERED     *
001600*   MEDICATIONS AND SEARCHES THE MEDIX REFERENCE TABLE FOR A     *
001700*   MATCH IN EITHER DRUG-A/DRUG-B ORDER.  EACH HIT IS WRITTEN TO *
001800*   THE IXWORK INTERCHANGE FILE FOR MEDIXUPD AND MEDRPT.  ONE    *
001900*   PATIENT PER RUN, SAME AS MEDEDIT AND MEDUPDT.                *
002000*                                                                *
002100*   CHANGE LOG                                                  *
002200*   07/09/87  RLH  0000  ORIGINAL PROGRAM                       *
002300*   09/30/88  RLH  0115  WIDEN MED TABLE TO 25 ENTRIES           *
002400*   02/14/91  DWK  0234  MATCH PAIR IN EITHER TABLE ORDER        *
002500*   08/22/96  MPT  0356  DEFAULT BAD Y/N SWITCH BYTES TO "N"     *
002600*   12/28/98  MPT  0403  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  *
002700*   06/09/01  CJR  0448  ADD PAIRS-CHECKED/FOUND COUNT DISPLAY   *
002800******************************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     CLASS WS-VALID-SW-VALUES IS "Y" "N".
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900         ASSIGN TO UT-S-SYSOUT
004000         ORGANIZATION IS SEQUENTIAL.
004100 
004200     SELECT MEDWORK-FILE
004300         ASSIGN TO UT-S-MEDWORK
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS MFCODE.
004600 
004700     SELECT IXWORK-FILE
004800         ASSIGN TO UT-S-IXWORK
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS XFCODE.
005100 
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SYSOUT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 130 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS SYSOUT-REC.
006000 01  SYSOUT-REC                     PIC X(130).
006100 
006200*    MEDEDIT'S OUTPUT - DETAIL LINES PLUS ONE TOTALS TRAILER.
006300 FD  MEDWORK-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 271 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS FD-MEDWORK-REC.
006900 01  FD-MEDWORK-REC                 PIC X(271).
007000 
007100*    ONE LINE PER DETECTED PAIR - NO TRAILER, MEDIXUPD AND MEDRPT
007200*    JUST COUNT THE LINES THEY READ BACK.
007300 FD  IXWORK-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 150 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS FD-IXWORK-REC.
007900 01  FD-IXWORK-REC                  PIC X(150).
008000 
008100 WORKING-STORAGE SECTION.
008200 01  FILE-STATUS-CODES.
008300     05  MFCODE                     PIC X(2).
008400         88  MEDWORK-READ-OK        VALUE SPACES.
008500         88  NO-MORE-MEDWORK        VALUE "10".
008600     05  XFCODE                     PIC X(2).
008700         88  IXWORK-WRITE-OK        VALUE SPACES.
008800 
008900 77  WS-DATE                        PIC 9(6).
009000 
009100 COPY MEDPAT.
009200 COPY MEDTAB.
009300 COPY MEDWORK.
009400 COPY MEDIX.
009500 COPY MEDDETIX.
009600 COPY ABENDREC.
009700 
009800*    OUTER/INNER PAIR SUBSCRIPTS - I RUNS 1 THRU COUNT-1, J RUNS
009900*    FROM I+1 THRU COUNT, GIVING EVERY UNORDERED PAIR ONCE.
010000 01  WS-PAIR-SUBSCRIPTS.
010100     05  WS-PAIR-I                  PIC 9(2) COMP.
010200     05  WS-PAIR-J                  PIC 9(2) COMP.
010300 
010400 01  WS-PAIR-MATCH-SW               PIC X(1).
010500     88  WS-PAIR-MATCHED            VALUE "Y".
010600 
010700*    HOLDS THE NORMALIZED NAMES FOR THE PAIR CURRENTLY UNDER
010800*    SEARCH - KEEPS THE WHEN CLAUSE BELOW SHORT AND READABLE.
010900 01  WS-PAIR-NORM-NAMES.
011000     05  WS-PAIR-A-NAME             PIC X(30).
011100     05  WS-PAIR-B-NAME             PIC X(30).
011200 
011300*    REDEFINES #1 - FLAT BYTE VIEW OF THE PAIR SUBSCRIPTS FOR THE
011400*    ABEND-DUMP DISPLAY, SAME HABIT AS THE OTHER BURDEN PROGRAMS.
011500 01  WS-PAIR-SUBSCRIPTS-BYTES REDEFINES WS-PAIR-SUBSCRIPTS
011600         PIC X(4).
011700 
011800*    REDEFINES #2 - LETS THE ABEND ROUTINE DISPLAY THE DETECTED
011900*    PAIR AS ONE FIELD RATHER THAN DRUG-A AND DRUG-B SEPARATELY.
012000 01  DI-ENTRY-FLAT REDEFINES DI-ENTRY-REC
012100         PIC X(150).
012200 
012300*    ZERO-SUPPRESSED VIEW OF THE TWO COUNTERS FOR THE END-OF-JOB
012400*    DISPLAY LINES - MOVED FROM THE COMP FIELDS IN 999-CLEANUP.
012500 01  WS-COUNT-DISPLAY.
012600     05  WS-PAIRS-CHECKED-EDIT      PIC 9(3).
012700     05  WS-PAIRS-FOUND-EDIT        PIC 9(3).
012800 
012900 77  ZERO-VAL                       PIC 9(1) VALUE 0.
013000 77  ONE-VAL                        PIC 9(1) VALUE 1.
013100 
013200 PROCEDURE DIVISION.
013300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013400     PERFORM 150-LOAD-MEDWORK-RTN THRU 150-EXIT
013500         VARYING MED-IDX FROM 1 BY 1
013600         UNTIL MEDWORK-IS-TRAILER OR MED-IDX > 25.
013700     PERFORM 200-BUILD-PAIRS-RTN THRU 200-EXIT.
013800     PERFORM 999-CLEANUP THRU 999-EXIT.
013900     MOVE ZERO TO RETURN-CODE.
014000     GOBACK.
014100 
014200 000-HOUSEKEEPING.
014300     DISPLAY "******    BEGIN JOB MEDIXSRC ********".
014400     ACCEPT WS-DATE FROM DATE.
014500     OPEN INPUT MEDWORK-FILE.
014600     OPEN OUTPUT IXWORK-FILE, SYSOUT.
014700     INITIALIZE MEDPAT-REC, WS-MED-TABLE, MED-WORK-COUNTS,
014800         DI-WORK-COUNTS.
014900 
015000     READ MEDWORK-FILE INTO MEDWORK-REC
015100         AT END
015200             MOVE "** NO RECORDS ON MEDWORK" TO ABEND-REASON
015300             GO TO 1000-ABEND-RTN
015400     END-READ.
015500 000-EXIT.
015600     EXIT.
015700 
015800*    ONE PASS OVER MEDWORK REBUILDS THE PATIENT'S MED TABLE.  THE
015900*    NAME AND THE NORMALIZED NAME MEDEDIT ALREADY FOLDED ARE BOTH
016000*    CARRIED - DRUG-A/DRUG-B GO TO IXWORK AS ENTERED, BUT THE
016100*    MEDIX SEARCH RUNS ON THE NORMALIZED SPELLING.
016200 150-LOAD-MEDWORK-RTN.
016300     IF MEDWORK-IS-TRAILER
016400         MOVE MW-MED-COUNT TO MED-ENTRY-COUNT
016500         GO TO 150-EXIT.
016600 
016700     MOVE MW-MED-NAME TO MED-NAME (MED-IDX).
016800     MOVE MW-MED-NORM-NAME TO MED-NORM-NAME (MED-IDX).
016900 
017000     READ MEDWORK-FILE INTO MEDWORK-REC
017100         AT END
017200             MOVE "** MEDWORK ENDED - NO TRAILER" TO ABEND-REASON
017300             GO TO 1000-ABEND-RTN
017400     END-READ.
017500 150-EXIT.
017600     EXIT.
017700 
017800*    OUTER/INNER WALK OVER THE MEDICATION TABLE GENERATES EACH
017900*    UNORDERED PAIR (I,J WITH J GREATER THAN I) EXACTLY ONCE.  A
018000*    PATIENT ON FEWER THAN TWO MEDICATIONS HAS NO PAIRS TO CHECK.
018100 200-BUILD-PAIRS-RTN.
018200     IF MED-ENTRY-COUNT < 2
018300         GO TO 200-EXIT.
018400 
018500     PERFORM 250-CHECK-PAIR-RTN THRU 250-EXIT
018600         VARYING WS-PAIR-I FROM 1 BY 1
018700             UNTIL WS-PAIR-I > MED-ENTRY-COUNT
018800         AFTER WS-PAIR-J FROM WS-PAIR-I BY 1
018900             UNTIL WS-PAIR-J > MED-ENTRY-COUNT.
019000 200-EXIT.
019100     EXIT.
019200 
019300*    SKIPS THE I=J CASE (A MEDICATION IS NEVER PAIRED WITH ITSELF)
019400*    AND OTHERWISE COUNTS THE PAIR CHECKED AND SEARCHES MEDIX.
019500 250-CHECK-PAIR-RTN.
019600     IF WS-PAIR-I = WS-PAIR-J
019700         GO TO 250-EXIT.
019800 
019900     ADD 1 TO DI-PAIRS-CHECKED.
020000     PERFORM 300-SEARCH-RTN THRU 300-EXIT.
020100 250-EXIT.
020200     EXIT.
020300 
020400*    SEARCHES MEDIX FOR THE CURRENT PAIR, TRYING BOTH DRUG-A/
020500*    DRUG-B ORIENTATIONS SINCE THE REFERENCE PAIRS ARE UNORDERED.
020600*    A HIT BUILDS AND WRITES THE DETECTED-INTERACTION RECORD.
020700 300-SEARCH-RTN.
020800     MOVE "N" TO WS-PAIR-MATCH-SW.
020900     MOVE MED-NORM-NAME (WS-PAIR-I) TO WS-PAIR-A-NAME.
021000     MOVE MED-NORM-NAME (WS-PAIR-J) TO WS-PAIR-B-NAME.
021100     SET IX-IDX TO 1.
021200     SEARCH IX-TABLE-REC
021300         AT END
021400             MOVE "N" TO WS-PAIR-MATCH-SW
021500         WHEN (IX-DRUG-A (IX-IDX) = WS-PAIR-A-NAME
021600                 AND IX-DRUG-B (IX-IDX) = WS-PAIR-B-NAME)
021700             OR (IX-DRUG-A (IX-IDX) = WS-PAIR-B-NAME
021800                 AND IX-DRUG-B (IX-IDX) = WS-PAIR-A-NAME)
021900             MOVE "Y" TO WS-PAIR-MATCH-SW
022000     END-SEARCH.
022100 
022200     IF WS-PAIR-MATCHED
022300         PERFORM 350-WRITE-DETECTED-RTN THRU 350-EXIT.
022400 300-EXIT.
022500     EXIT.
022600 
022700*    DRUG-A/DRUG-B ARE WRITTEN AS THE PATIENT ENTERED THEM, NOT
022800*    THE NORMALIZED FORM - THE ASSESSMENT REPORT PRINTS BACK THE
022900*    NAME THE PATIENT WILL RECOGNIZE.
023000 350-WRITE-DETECTED-RTN.
023100     INITIALIZE DI-ENTRY-REC.
023200     MOVE MED-NAME (WS-PAIR-I) TO DI-DRUG-A.
023300     MOVE MED-NAME (WS-PAIR-J) TO DI-DRUG-B.
023400     MOVE IX-SEVERITY (IX-IDX) TO DI-SEVERITY.
023500     MOVE IX-DESC (IX-IDX) TO DI-DESC.
023600 
023700     WRITE FD-IXWORK-REC FROM DI-ENTRY-REC.
023800     ADD 1 TO DI-PAIRS-FOUND.
023900 350-EXIT.
024000     EXIT.
024100 
024200 700-CLOSE-FILES.
024300     CLOSE MEDWORK-FILE, IXWORK-FILE, SYSOUT.
024400 700-CLOSE-EXIT.
024500     EXIT.
024600 
024700 999-CLEANUP.
024800     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
024900     MOVE DI-PAIRS-CHECKED TO WS-PAIRS-CHECKED-EDIT.
025000     MOVE DI-PAIRS-FOUND TO WS-PAIRS-FOUND-EDIT.
025100     DISPLAY "** INTERACTION PAIRS CHECKED **".
025200     DISPLAY WS-PAIRS-CHECKED-EDIT.
025300     DISPLAY "** INTERACTIONS DETECTED **".
025400     DISPLAY WS-PAIRS-FOUND-EDIT.
025500     DISPLAY "******    NORMAL END OF JOB MEDIXSRC ********".
025600 999-EXIT.
025700     EXIT.
025800 
025900 1000-ABEND-RTN.
026000     WRITE SYSOUT-REC FROM ABEND-REC.
026100     DISPLAY "*    ABNORMAL END OF JOB-MEDIXSRC ***" UPON CONSOLE.
026200     DIVIDE ZERO-VAL INTO ONE-VAL.
026300 
