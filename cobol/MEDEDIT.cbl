000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDEDIT.
000400 AUTHOR. R L HOBBES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/03/87.
000700 DATE-COMPILED. 05/03/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MEDEDIT - MEDICATION BURDEN EDIT STEP                       *
001200*                                                                *
001300*   FIRST STEP OF THE MEDICATION-BURDEN JOB STREAM.  READS THE   *
001400*   ONE PATIENT RECORD AND UP TO 25 MEDICATION RECORDS FOR THAT  *
001500*   PATIENT, RANGE-CHECKS AGE AND DOSAGE, CALLS NRMLIZE TO FOLD  *
001600*   AND TRIM EACH DRUG NAME, LOOKS EACH NAME UP AGAINST THE      *
001700*   COMPILED DRUG-PROFILE TABLE (GENERIC OR BRAND ALIAS), SCANS  *
001800*   THE BEERS CRITERIA AND ANTICHOLINERGIC BURDEN, TOTALS THE    *
001900*   DAILY PILL/MEMORY-ACTION COUNT, AND WRITES THE ENRICHED      *
002000*   MEDWORK INTERCHANGE FILE FOR MEDUPDT, MEDIXSRC AND MEDRPT.   *
002100*   ONE PATIENT PER RUN - NO CONTROL BREAKS, NO TRAILER-COUNT    *
002200*   BALANCING AGAINST AN UPSTREAM SORT STEP.                     *
002300*                                                                *
002400*   CHANGE LOG                                                  *
002500*   05/03/87  RLH  0000  ORIGINAL PROGRAM                       *
002600*   09/30/88  RLH  0114  ADD AGE-RANGE WARNING SWITCH            *
002700*   02/14/91  DWK  0233  ADD BRAND-ALIAS TO GENERIC-NAME MAP     *
002800*   11/03/93  DWK  0301  WIDEN MEDICATION TABLE TO 25 ENTRIES    *
002900*   08/22/96  MPT  0355  DEFAULT BAD Y/N SWITCH BYTES TO "N"     *
003000*   12/28/98  MPT  0402  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  *
003100*   06/09/01  CJR  0447  ADD ANTICHOLINERGIC-FLAG DERIVATION     *
003200*   03/17/04  CJR  0489  SPLIT PILL-BURDEN OUT OF MEMORY-ACTIONS *
003300*   10/05/07  BAS  0512  ADD BEERS-VIOLATION COUNT TO TRAILER    *
003400*   04/19/11  KTL  0558  FLAG >25 MEDS ON TRAILER, PASS DOSE-    *
003500*                        WARN SWITCH OUT ON MEDWORK DETAIL       *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     CLASS WS-VALID-SW-VALUES IS "Y" "N".
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700         ASSIGN TO UT-S-SYSOUT
004800         ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT PATFILE
005100         ASSIGN TO UT-S-PATFILE
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS PFCODE.
005400
005500     SELECT MEDFILE
005600         ASSIGN TO UT-S-MEDFILE
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS MFCODE.
005900
006000     SELECT MEDWORK-FILE
006100         ASSIGN TO UT-S-MEDWORK
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC                     PIC X(130).
007400
007500*    ONE RECORD PER RUN - THE PATIENT BEING ASSESSED.
007600 FD  PATFILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 28 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS FD-PATIENT-REC.
008200 01  FD-PATIENT-REC                 PIC X(28).
008300
008400*    UP TO 25 RECORDS PER RUN - THAT PATIENT'S CURRENT MEDS.
008500 FD  MEDFILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 32 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS FD-MEDICATION-REC.
009100 01  FD-MEDICATION-REC              PIC X(32).
009200
009300 FD  MEDWORK-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 271 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS FD-MEDWORK-REC.
009900 01  FD-MEDWORK-REC                 PIC X(271).
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300     05  PFCODE                     PIC X(2).
010400         88  PATIENT-READ-OK        VALUE SPACES.
010500         88  NO-MORE-PATIENT        VALUE "10".
010600     05  MFCODE                     PIC X(2).
010700         88  MED-READ-OK            VALUE SPACES.
010800         88  NO-MORE-MEDFILE        VALUE "10".
010900     05  WFCODE                     PIC X(2).
011000         88  WORK-WRITE-OK          VALUE SPACES.
011100
011200 77  WS-DATE                        PIC 9(6).
011300
011400 01  MORE-DATA-SWITCHES.
011500     05  MORE-MEDS-SW               PIC X(1) VALUE "Y".
011600         88  NO-MORE-MED-RECS       VALUE "N".
011700     05  WS-MED-OVERFLOW-SW         PIC X(1) VALUE "N".
011800         88  WS-TOO-MANY-MEDS       VALUE "Y".
011900
012000*    RAW INPUT RECORD AS PUNCHED - NAME AND DOSES ONLY, BEFORE ANY
012100*    LOOKUP OR NORMALIZATION IS APPLIED TO IT.
012200 01  WS-MED-INPUT-REC.
012300     05  WS-MED-INPUT-NAME          PIC X(30).
012400     05  WS-MED-INPUT-DOSES         PIC 9(2).
012500
012600*    REDEFINES #1 - FLAT VIEW OF THE INPUT RECORD FOR THE ABEND
012700*    DUMP DISPLAY, SAME HABIT AS THE UTILITY SUBPROGRAMS.
012800 01  WS-MED-INPUT-BYTES REDEFINES WS-MED-INPUT-REC
012900         PIC X(32).
013000
013100 01  WS-NORM-NAME-HOLD              PIC X(30).
013200
013300 COPY MEDPAT.
013400 COPY MEDTAB.
013500 COPY MEDDRUG.
013600 COPY MEDWORK.
013700 COPY ABENDREC.
013800
013900 01  COUNTERS-AND-ACCUMULATORS.
014000     05  WS-BEERS-COUNT             PIC 9(2) COMP.
014100     05  WS-ACH-TOTAL               PIC 9(2) COMP.
014200     05  WS-TOTAL-PILLS             PIC 9(3) COMP.
014300     05  WS-MEMORY-ACTIONS          PIC 9(3) COMP.
014400
014500*    HELD HERE UNTIL THE TRAILER RECORD IS BUILT - MEDWORK-REC
014600*    GETS RE-INITIALIZED FOR EACH DETAIL LINE BEFORE THE TRAILER
014700*    IS WRITTEN, SO THE BAND CANNOT BE SET DIRECTLY ON THE RECORD.
014800 01  WS-BURDEN-BANDS.
014900     05  WS-PILL-LEVEL              PIC X(8).
015000     05  WS-ACH-LEVEL               PIC X(8).
015100
015200 77  ZERO-VAL                       PIC 9(1) VALUE 0.
015300 77  ONE-VAL                        PIC 9(1) VALUE 1.
015400
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     PERFORM 300-VALIDATE-PATIENT-RTN THRU 300-EXIT.
015800     PERFORM 200-LOAD-MEDS-RTN THRU 200-EXIT
015900         VARYING MED-IDX FROM 1 BY 1
016000         UNTIL NO-MORE-MED-RECS OR MED-IDX > 25.
016100*    MEDFILE STILL HAS RECORDS BUT THE TABLE IS FULL - FLAG IT,
016200*    THE REMAINING ENTRIES ARE NOT SCORED BUT THE RUN CONTINUES.
016300     IF NOT NO-MORE-MED-RECS
016400         MOVE "Y" TO WS-MED-OVERFLOW-SW.
016500     PERFORM 350-MEMORY-ACTIONS-RTN THRU 350-EXIT.
016600     IF MED-ENTRY-COUNT > 0
016700         PERFORM 400-BEERS-CHECK-RTN THRU 400-EXIT
016800             VARYING MED-IDX FROM 1 BY 1
016900             UNTIL MED-IDX > MED-ENTRY-COUNT
017000         PERFORM 450-ANTICHOL-RTN THRU 450-EXIT
017100             VARYING MED-IDX FROM 1 BY 1
017200             UNTIL MED-IDX > MED-ENTRY-COUNT.
017300     PERFORM 500-PILL-BURDEN-RTN THRU 500-EXIT.
017400     PERFORM 700-WRITE-MEDWORK-RTN THRU 700-EXIT.
017500     PERFORM 999-CLEANUP THRU 999-EXIT.
017600     MOVE ZERO TO RETURN-CODE.
017700     GOBACK.
017800
017900 000-HOUSEKEEPING.
018000     DISPLAY "******    BEGIN JOB MEDEDIT ********".
018100     ACCEPT WS-DATE FROM DATE.
018200     OPEN INPUT PATFILE, MEDFILE.
018300     OPEN OUTPUT MEDWORK-FILE, SYSOUT.
018400     INITIALIZE COUNTERS-AND-ACCUMULATORS, MEDPAT-REC,
018500         WS-MED-TABLE, MED-WORK-COUNTS.
018600
018700     READ PATFILE INTO MEDPAT-REC
018800         AT END
018900             MOVE "** NO PATIENT RECORD ON PATFILE"
019000                                     TO ABEND-REASON
019100             GO TO 1000-ABEND-RTN
019200     END-READ.
019300
019400     READ MEDFILE INTO WS-MED-INPUT-REC
019500         AT END
019600             MOVE "N" TO MORE-MEDS-SW
019700     END-READ.
019800 000-EXIT.
019900     EXIT.
020000
020100*    ONE PATIENT PER RUN.  AGE OUTSIDE 65-120 IS UNUSUAL FOR THIS
020200*    ASSESSMENT BUT IS NOT REJECTED - THE WARNING SWITCH CARRIES
020300*    FORWARD ON MEDWORK FOR THE REPORT'S KEY-RISK-FACTORS SECTION.
020400 300-VALIDATE-PATIENT-RTN.
020500     IF PAT-AGE < 65 OR PAT-AGE > 120
020600         MOVE "Y" TO PAT-AGE-WARN-SW
020700     ELSE
020800         MOVE "N" TO PAT-AGE-WARN-SW.
020900
021000*    A SWITCH BYTE THAT IS NEITHER Y NOR N IS TREATED AS "N" -
021100*    SEEN ONCE IN 1996 WHEN THE ADT FEED SENT LOW-VALUES ON ADMIT.
021200     IF NOT (PAT-COG-IMPAIR IS WS-VALID-SW-VALUES)
021300         MOVE "N" TO PAT-COG-IMPAIR.
021400     IF NOT (PAT-CAREGIVER IS WS-VALID-SW-VALUES)
021500         MOVE "N" TO PAT-CAREGIVER.
021600 300-EXIT.
021700     EXIT.
021800
021900*    LOADS ONE MEDICATION INTO THE WORK TABLE, VALIDATES ITS DOSE
022000*    COUNT, NORMALIZES THE NAME AND LOOKS IT UP IN THE DRUG
022100*    PROFILE TABLE, THEN PRIMES THE NEXT READ.
022200 200-LOAD-MEDS-RTN.
022300     IF NO-MORE-MED-RECS
022400         GO TO 200-EXIT.
022500
022600     ADD 1 TO MED-ENTRY-COUNT.
022700     MOVE WS-MED-INPUT-NAME TO MED-NAME (MED-IDX).
022800     MOVE WS-MED-INPUT-DOSES TO MED-DOSES-PER-DAY (MED-IDX).
022900     PERFORM 250-VALIDATE-MED-RTN THRU 250-EXIT.
023000
023100     CALL "NRMLIZE" USING WS-MED-INPUT-NAME, WS-NORM-NAME-HOLD.
023200     MOVE WS-NORM-NAME-HOLD TO MED-NORM-NAME (MED-IDX).
023300     PERFORM 275-LOOKUP-DRUG-RTN THRU 275-EXIT.
023400
023500     READ MEDFILE INTO WS-MED-INPUT-REC
023600         AT END
023700             MOVE "N" TO MORE-MEDS-SW
023800     END-READ.
023900 200-EXIT.
024000     EXIT.
024100
024200*    "1-6 TYPICAL" PER THE PHARMACY DESK - OUT-OF-RANGE DOSE
024300*    COUNTS ARE FLAGGED BUT STILL SCORED, SAME AS THE AGE CHECK.
024400 250-VALIDATE-MED-RTN.
024500     IF MED-DOSES-PER-DAY (MED-IDX) < 1
024600             OR MED-DOSES-PER-DAY (MED-IDX) > 6
024700         MOVE "Y" TO MED-DOSES-WARN-SW (MED-IDX)
024800     ELSE
024900         MOVE "N" TO MED-DOSES-WARN-SW (MED-IDX).
025000 250-EXIT.
025100     EXIT.
025200
025300*    MATCH THE NORMALIZED NAME AGAINST THE DRUG-PROFILE TABLE BY
025400*    EITHER GENERIC NAME OR BRAND ALIAS.  A BRAND HIT IS REWRITTEN
025500*    TO THE GENERIC NAME ON THE WORK TABLE.  A NAME THAT MATCHES
025600*    NOTHING PASSES THROUGH UNCHANGED WITH ALL DERIVED FIELDS ZERO
025700*    OR SPACE - IT WILL SIMPLY NOT MATCH ANY DOWNSTREAM RULE.
025800 275-LOOKUP-DRUG-RTN.
025900     SET DP-IDX TO 1.
026000     SEARCH DRUG-TABLE-REC
026100         AT END
026200             CONTINUE
026300         WHEN DP-NAME (DP-IDX) = MED-NORM-NAME (MED-IDX)
026400                 OR DP-BRAND (DP-IDX) = MED-NORM-NAME (MED-IDX)
026500             MOVE DP-NAME (DP-IDX)    TO MED-NORM-NAME (MED-IDX)
026600             MOVE DP-ACH-SCORE (DP-IDX) TO MED-ACH-SCORE (MED-IDX)
026700             MOVE DP-FALL-RISK (DP-IDX) TO MED-FALL-RISK (MED-IDX)
026800             MOVE DP-SEDATIVE (DP-IDX)
026900                 TO MED-SEDATIVE-FLAG (MED-IDX)
027000             MOVE DP-BEERS (DP-IDX)   TO MED-BEERS-FLAG (MED-IDX)
027100             MOVE DP-BEERS-RISK (DP-IDX)
027200                 TO MED-BEERS-RISK (MED-IDX)
027300             MOVE DP-BEERS-CAT (DP-IDX) TO MED-BEERS-CAT (MED-IDX)
027400             MOVE DP-BEERS-RATIONALE (DP-IDX)
027500                 TO MED-BEERS-RATIONALE (MED-IDX)
027600             MOVE DP-BEERS-RECOMMEND (DP-IDX)
027700                 TO MED-BEERS-RECOMMEND (MED-IDX)
027800             IF DP-ACH-SCORE (DP-IDX) >= 2
027900                 MOVE "Y" TO MED-ANTICHOL-FLAG (MED-IDX)
028000             ELSE
028100                 MOVE "N" TO MED-ANTICHOL-FLAG (MED-IDX)
028200     END-SEARCH.
028300 275-EXIT.
028400     EXIT.
028500
028600*    MEMORY ACTIONS - ONE REMEMBER-TO-TAKE EVENT PER DOSE TAKEN,
028700*    I.E. THE SAME SUM AS THE DAILY PILL COUNT BELOW.  KEPT AS A
028800*    SEPARATE PASS SO THE PILL-BURDEN BAND CAN BE READ ON ITS OWN.
028900 350-MEMORY-ACTIONS-RTN.
029000     MOVE ZERO TO WS-MEMORY-ACTIONS.
029100     IF MED-ENTRY-COUNT > 0
029200         PERFORM 360-SUM-DOSES-RTN THRU 360-EXIT
029300             VARYING MED-IDX FROM 1 BY 1
029400             UNTIL MED-IDX > MED-ENTRY-COUNT.
029500     MOVE WS-MEMORY-ACTIONS TO WS-TOTAL-PILLS.
029600 350-EXIT.
029700     EXIT.
029800
029900 360-SUM-DOSES-RTN.
030000     ADD MED-DOSES-PER-DAY (MED-IDX) TO WS-MEMORY-ACTIONS.
030100 360-EXIT.
030200     EXIT.
030300
030400*    BEERS CRITERIA - ONE VIOLATION FOR EVERY MED WHOSE PROFILE
030500*    CAME BACK WITH MED-BEERS-FLAG = "Y".  THE DETAIL RECORD
030600*    ALREADY CARRIES THE CATEGORY/RATIONALE/RECOMMEND TEXT - THIS
030700*    PASS ONLY COUNTS THEM FOR THE MEDWORK TRAILER.
030800 400-BEERS-CHECK-RTN.
030900     IF MED-ON-BEERS (MED-IDX)
031000         ADD 1 TO WS-BEERS-COUNT.
031100 400-EXIT.
031200     EXIT.
031300
031400*    ANTICHOLINERGIC BURDEN - SUM THE PER-DRUG ACB SCORE OVER THE
031500*    WHOLE REGIMEN.  CONTRIBUTORS (SCORE > 0) ARE LISTED BY MEDRPT
031600*    DIRECTLY OFF THE MEDWORK DETAIL RECORDS, NOT BUILT HERE.
031700 450-ANTICHOL-RTN.
031800     ADD MED-ACH-SCORE (MED-IDX) TO WS-ACH-TOTAL.
031900 450-EXIT.
032000     EXIT.
032100
032200*    PILL BURDEN BANDING - SAME THRESHOLDS THE ADHERENCE FORMULA
032300*    LATER READS OFF THE MEDWORK TRAILER FOR ITS OWN PENALTY.
032400 500-PILL-BURDEN-RTN.
032500     IF WS-TOTAL-PILLS >= 10
032600         MOVE "HIGH" TO WS-PILL-LEVEL
032700     ELSE
032800         IF WS-TOTAL-PILLS >= 6
032900             MOVE "MODERATE" TO WS-PILL-LEVEL
033000         ELSE
033100             MOVE "LOW" TO WS-PILL-LEVEL.
033200
033300     IF WS-ACH-TOTAL >= 3
033400         MOVE "HIGH" TO WS-ACH-LEVEL
033500     ELSE
033600         IF WS-ACH-TOTAL = 2
033700             MOVE "MODERATE" TO WS-ACH-LEVEL
033800         ELSE
033900             IF WS-ACH-TOTAL = 1
034000                 MOVE "LOW" TO WS-ACH-LEVEL
034100             ELSE
034200                 MOVE "NONE" TO WS-ACH-LEVEL.
034300 500-EXIT.
034400     EXIT.
034500
034600*    WRITES ONE DETAIL LINE PER MEDICATION FOLLOWED BY ONE TRAILER
034700*    LINE CARRYING THE PATIENT-LEVEL TOTALS - SAME DETAIL/TRAILER
034800*    SHAPE THE SHOP USES ON THE DAILY TREATMENT FEED.
034900 700-WRITE-MEDWORK-RTN.
035000     IF MED-ENTRY-COUNT > 0
035100         PERFORM 720-WRITE-DETAIL-RTN THRU 720-EXIT
035200             VARYING MED-IDX FROM 1 BY 1
035300             UNTIL MED-IDX > MED-ENTRY-COUNT.
035400
035500     INITIALIZE MEDWORK-REC.
035600     SET MEDWORK-IS-TRAILER TO TRUE.
035700     MOVE PAT-AGE TO MEDWORK-PAT-AGE.
035800     MOVE PAT-COG-IMPAIR TO MEDWORK-PAT-COG-IMPAIR.
035900     MOVE PAT-CAREGIVER TO MEDWORK-PAT-CAREGIVER.
036000     MOVE MED-ENTRY-COUNT TO MW-MED-COUNT.
036100     MOVE WS-MED-OVERFLOW-SW TO MW-TOO-MANY-MEDS-SW.
036200     MOVE WS-TOTAL-PILLS TO MW-TOTAL-PILLS.
036300     MOVE WS-MEMORY-ACTIONS TO MW-MEMORY-ACTIONS.
036400     MOVE WS-ACH-TOTAL TO MW-ACH-TOTAL.
036500     MOVE WS-PILL-LEVEL TO MW-PILL-LEVEL.
036600     MOVE WS-ACH-LEVEL TO MW-ACH-LEVEL.
036700     WRITE FD-MEDWORK-REC FROM MEDWORK-REC.
036800 700-EXIT.
036900     EXIT.
037000
037100 720-WRITE-DETAIL-RTN.
037200     INITIALIZE MEDWORK-REC.
037300     SET MEDWORK-IS-DETAIL TO TRUE.
037400     MOVE PAT-AGE TO MEDWORK-PAT-AGE.
037500     MOVE PAT-COG-IMPAIR TO MEDWORK-PAT-COG-IMPAIR.
037600     MOVE PAT-CAREGIVER TO MEDWORK-PAT-CAREGIVER.
037700     MOVE MED-NAME (MED-IDX) TO MW-MED-NAME.
037800     MOVE MED-DOSES-PER-DAY (MED-IDX) TO MW-MED-DOSES-PER-DAY.
037900     MOVE MED-DOSES-WARN-SW (MED-IDX) TO MW-MED-DOSES-WARN-SW.
038000     MOVE MED-NORM-NAME (MED-IDX) TO MW-MED-NORM-NAME.
038100     MOVE MED-ACH-SCORE (MED-IDX) TO MW-MED-ACH-SCORE.
038200     MOVE MED-FALL-RISK (MED-IDX) TO MW-MED-FALL-RISK.
038300     MOVE MED-SEDATIVE-FLAG (MED-IDX) TO MW-MED-SEDATIVE-FLAG.
038400     MOVE MED-ANTICHOL-FLAG (MED-IDX) TO MW-MED-ANTICHOL-FLAG.
038500     MOVE MED-BEERS-FLAG (MED-IDX) TO MW-MED-BEERS-FLAG.
038600     MOVE MED-BEERS-RISK (MED-IDX) TO MW-MED-BEERS-RISK.
038700     MOVE MED-BEERS-CAT (MED-IDX) TO MW-MED-BEERS-CAT.
038800     MOVE MED-BEERS-RATIONALE (MED-IDX) TO MW-MED-BEERS-RATIONALE.
038900     MOVE MED-BEERS-RECOMMEND (MED-IDX) TO MW-MED-BEERS-RECOMMEND.
039000     WRITE FD-MEDWORK-REC FROM MEDWORK-REC.
039100 720-EXIT.
039200     EXIT.
039300
039400 700-CLOSE-FILES.
039500     CLOSE PATFILE, MEDFILE, MEDWORK-FILE, SYSOUT.
039600 700-CLOSE-EXIT.
039700     EXIT.
039800
039900 999-CLEANUP.
040000     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
040100     DISPLAY "** MEDICATIONS LOADED **".
040200     DISPLAY MED-ENTRY-COUNT.
040300     DISPLAY "** BEERS VIOLATIONS **".
040400     DISPLAY WS-BEERS-COUNT.
040500     DISPLAY "******    NORMAL END OF JOB MEDEDIT ********".
040600 999-EXIT.
040700     EXIT.
040800
040900 1000-ABEND-RTN.
041000     WRITE SYSOUT-REC FROM ABEND-REC.
041100     DISPLAY "*    ABNORMAL END OF JOB-MEDEDIT ***" UPON CONSOLE.
041200     DIVIDE ZERO-VAL INTO ONE-VAL.
