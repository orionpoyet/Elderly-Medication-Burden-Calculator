000100******************************************************************
000200*    ABENDREC  -  STANDARD ABEND MESSAGE LAYOUT                 *
000300*    WRITTEN TO SYSOUT AHEAD OF THE FORCED DIVIDE-BY-ZERO IN    *
000400*    THE 1000-ABEND-RTN OF EVERY MEDICATION-BURDEN PROGRAM.     *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  FILLER                      PIC X(10) VALUE
000800         "*** ABEND ".
000900     05  ABEND-REASON                PIC X(40).
001000     05  FILLER                      PIC X(15) VALUE
001100         "  EXPECTED = ".
001200     05  EXPECTED-VAL                PIC X(20).
001300     05  FILLER                      PIC X(13) VALUE
001400         "  ACTUAL = ".
001500     05  ACTUAL-VAL                  PIC X(20).
001600     05  FILLER                      PIC X(12).
