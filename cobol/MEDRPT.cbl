000100  IDENTIFICATION DIVISION.
000200******************************************************************
000300  PROGRAM-ID.  MEDRPT.
000400  AUTHOR. R L HOBBES.
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.
000600  DATE-WRITTEN. 07/21/87.
000700  DATE-COMPILED. 07/21/87.
000800  SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MEDRPT - MEDICATION BURDEN ASSESSMENT REPORT WRITER         *
001200*                                                                *
001300*   FOURTH AND LAST LEG OF THE MEDICATION-BURDEN JOB STREAM.    *
001400*   READS MEDWORK, UPDWORK, IXWORK AND SCOREWORK - THE FOUR     *
001500*   INTERCHANGE FILES BUILT BY MEDEDIT, MEDUPDT, MEDIXSRC AND   *
001600*   MEDIXUPD - REBUILDS THE PATIENT'S MEDICATION TABLE ONE MORE *
001700*   TIME, AND PRINTS THE THIRTEEN-SECTION ASSESSMENT REPORT.    *
001800*   ALSO WRITES A COMMA-SEPARATED EXPORT OF THE SAME FIGURES    *
001900*   FOR DOWNSTREAM SPREADSHEET USE.  ONE PATIENT PER RUN, SAME  *
002000*   AS THE OTHER THREE LEGS OF THE JOB STREAM.                  *
002100*                                                                *
002200*   CHANGE LOG                                                  *
002300*   07/21/87  RLH  0000  ORIGINAL PROGRAM                       *
002400*   09/30/88  RLH  0115  WIDEN MED TABLE TO 25 ENTRIES           *
002500*   04/02/90  RLH  0201  ADD FALL-RISK PREVENTION TIPS BLOCK    *
002600*   02/14/91  DWK  0234  INTERACTION LOG PRINTS EVERY PAIR      *
002700*                        CHECKED, NOT JUST THE HITS             *
002800*   03/11/92  DWK  0241  ADD MCLS/DIRS SECTIONS AFTER SCOREWORK *
002900*                        FILE WAS INTRODUCED                    *
003000*   08/22/96  MPT  0356  DEFAULT BAD Y/N SWITCH BYTES TO "N"    *
003100*   12/28/98  MPT  0403  Y2K REVIEW - HEADER DATE NOW 4-DIGIT   *
003200*                        YEAR, NO OTHER DATE FIELDS IN PROGRAM  *
003300*   06/09/01  CJR  0451  WIDEN MCLS EXPLANATION FIELD ON PRINT  *
003400*   11/15/02  CJR  0470  ADD CSVEXPT COMMA-SEPARATED EXPORT     *
003500*   05/30/04  DWK  0492  SIMPLIFICATION SECTION OMITTED WHEN    *
003600*                        UPDWORK CARRIES NO RECOMMENDED LINES   *
003700*   04/19/11  KTL  0558  PRINT >25-MEDICATIONS AND PER-MED      *
003800*                        DOSE-RANGE WARNINGS FROM MEDWORK       *
003900******************************************************************
004000  
004100  ENVIRONMENT DIVISION.
004200  CONFIGURATION SECTION.
004300  SOURCE-COMPUTER. IBM-390.
004400  OBJECT-COMPUTER. IBM-390.
004500  SPECIAL-NAMES.
004600      C01 IS NEXT-PAGE
004700      CLASS WS-VALID-SW-VALUES IS "Y" "N".
004800  INPUT-OUTPUT SECTION.
004900  FILE-CONTROL.
005000      SELECT SYSOUT
005100          ASSIGN TO UT-S-SYSOUT
005200          ORGANIZATION IS SEQUENTIAL.
005300  
005400      SELECT MEDWORK-FILE
005500          ASSIGN TO UT-S-MEDWORK
005600          ACCESS MODE IS SEQUENTIAL
005700          FILE STATUS IS MFCODE.
005800  
005900      SELECT UPDWORK-FILE
006000          ASSIGN TO UT-S-UPDWORK
006100          ACCESS MODE IS SEQUENTIAL
006200          FILE STATUS IS UFCODE.
006300  
006400      SELECT IXWORK-FILE
006500          ASSIGN TO UT-S-IXWORK
006600          ACCESS MODE IS SEQUENTIAL
006700          FILE STATUS IS XFCODE.
006800  
006900      SELECT SCOREWORK-FILE
007000          ASSIGN TO UT-S-SCOREWORK
007100          ACCESS MODE IS SEQUENTIAL
007200          FILE STATUS IS SFCODE.
007300  
007400      SELECT ASMTRPT
007500          ASSIGN TO UT-S-ASMTRPT
007600          ACCESS MODE IS SEQUENTIAL
007700          FILE STATUS IS RFCODE.
007800  
007900      SELECT CSVEXPT
008000          ASSIGN TO UT-S-CSVEXPT
008100          ACCESS MODE IS SEQUENTIAL
008200          FILE STATUS IS CFCODE.
008300  
008400  DATA DIVISION.
008500  FILE SECTION.
008600  FD  SYSOUT
008700      RECORDING MODE IS F
008800      LABEL RECORDS ARE STANDARD
008900      RECORD CONTAINS 130 CHARACTERS
009000      BLOCK CONTAINS 0 RECORDS
009100      DATA RECORD IS SYSOUT-REC.
009200  01  SYSOUT-REC                     PIC X(130).
009300  
009400*    MEDEDIT'S OUTPUT - DETAIL LINES PLUS ONE TOTALS TRAILER.
009500  FD  MEDWORK-FILE
009600      RECORDING MODE IS F
009700      LABEL RECORDS ARE STANDARD
009800      RECORD CONTAINS 271 CHARACTERS
009900      BLOCK CONTAINS 0 RECORDS
010000      DATA RECORD IS FD-MEDWORK-REC.
010100  01  FD-MEDWORK-REC                 PIC X(271).
010200  
010300*    MEDUPDT'S OUTPUT - SCHEDULE/FALL DETAIL LINES PLUS TRAILER.
010400  FD  UPDWORK-FILE
010500      RECORDING MODE IS F
010600      LABEL RECORDS ARE STANDARD
010700      RECORD CONTAINS 376 CHARACTERS
010800      BLOCK CONTAINS 0 RECORDS
010900      DATA RECORD IS FD-UPDWORK-REC.
011000  01  FD-UPDWORK-REC                 PIC X(376).
011100  
011200*    MEDIXSRC'S OUTPUT - ONE LINE PER DETECTED PAIR, NO TRAILER.
011300  FD  IXWORK-FILE
011400      RECORDING MODE IS F
011500      LABEL RECORDS ARE STANDARD
011600      RECORD CONTAINS 150 CHARACTERS
011700      BLOCK CONTAINS 0 RECORDS
011800      DATA RECORD IS FD-IXWORK-REC.
011900  01  FD-IXWORK-REC                  PIC X(150).
012000  
012100*    MEDIXUPD'S OUTPUT - ONE RECORD PER RUN, DIRS/MCLS PORTION
012200*    FILLED BY MEDIXUPD, REMAINING RS- FIELDS FILLED BELOW.
012300  FD  SCOREWORK-FILE
012400      RECORDING MODE IS F
012500      LABEL RECORDS ARE STANDARD
012600      RECORD CONTAINS 243 CHARACTERS
012700      BLOCK CONTAINS 0 RECORDS
012800      DATA RECORD IS FD-SCOREWORK-REC.
012900  01  FD-SCOREWORK-REC               PIC X(243).
013000  
013100*    THE PRINTED ASSESSMENT REPORT - 80 COLUMNS PER SHOP
013200*    PRINT STANDARD.
013300  FD  ASMTRPT
013400      RECORDING MODE IS F
013500      LABEL RECORDS ARE STANDARD
013600      RECORD CONTAINS 80 CHARACTERS
013700      BLOCK CONTAINS 0 RECORDS
013800      DATA RECORD IS RPT-REC.
013900  01  RPT-REC                        PIC X(80).
014000  
014100*    THE COMMA-SEPARATED EXPORT - WIDER RECORD SINCE A DETAIL ROW
014200*    CAN CARRY A FULL RATIONALE/RECOMMENDATION PAIR ON ONE LINE.
014300  FD  CSVEXPT
014400      RECORDING MODE IS F
014500      LABEL RECORDS ARE STANDARD
014600      RECORD CONTAINS 200 CHARACTERS
014700      BLOCK CONTAINS 0 RECORDS
014800      DATA RECORD IS CSV-REC.
014900  01  CSV-REC                        PIC X(200).
015000  
015100  WORKING-STORAGE SECTION.
015200  01  FILE-STATUS-CODES.
015300      05  MFCODE                     PIC X(2).
015400          88  MEDWORK-READ-OK        VALUE SPACES.
015500          88  NO-MORE-MEDWORK        VALUE "10".
015600      05  UFCODE                     PIC X(2).
015700          88  UPDWORK-READ-OK        VALUE SPACES.
015800          88  NO-MORE-UPDWORK        VALUE "10".
015900      05  XFCODE                     PIC X(2).
016000          88  IXWORK-READ-OK         VALUE SPACES.
016100          88  NO-MORE-IXWORK         VALUE "10".
016200      05  SFCODE                     PIC X(2).
016300          88  SCOREWORK-READ-OK      VALUE SPACES.
016400      05  RFCODE                     PIC X(2).
016500          88  ASMTRPT-WRITE-OK       VALUE SPACES.
016600      05  CFCODE                     PIC X(2).
016700          88  CSVEXPT-WRITE-OK       VALUE SPACES.
016800  
016900  77  WS-DATE                        PIC 9(6).
017000  
017100*    REDEFINES THE ACCEPTed YYMMDD DATE SO THE PAGE HEADER CAN BE
017200*    BUILT FROM IT WITHOUT A SEPARATE DATE-HANDLING COPYBOOK.
017300  01  WS-DATE-EDIT                   PIC 9(6).
017400  01  WS-DATE-BYTES REDEFINES WS-DATE-EDIT.
017500      05  WS-DATE-YY                 PIC 9(2).
017600      05  WS-DATE-MM                 PIC 9(2).
017700      05  WS-DATE-DD                 PIC 9(2).
017800  
017900  COPY MEDPAT.
018000  COPY MEDTAB.
018100  COPY MEDWORK.
018200  COPY UPDWORK.
018300  COPY MEDDETIX.
018400  COPY MEDRSUM.
018500  COPY ABENDREC.
018600  
018700*    PAGE AND LINE COUNTERS FOR THE PAGINATION PARAGRAPHS, SAME
018800*    HABIT AS THE SHOP'S OWN REPORT WRITER.
018900  01  WS-RPT-COUNTERS.
019000      05  WS-LINES                   PIC 9(3) COMP.
019100      05  WS-PAGES                   PIC 9(3) COMP.
019200  
019300  77  WS-DI-TAB-COUNT                PIC 9(3) COMP.
019400  77  WS-LZ-COUNT                    PIC 9(2) COMP.
019500  77  WS-LINE-PTR                    PIC 9(3) COMP.
019600  77  WS-BEERS-COUNT                 PIC 9(2) COMP.
019700  01  WS-TOO-MANY-MEDS-SW            PIC X(1) VALUE "N".
019800      88  WS-TOO-MANY-MEDS           VALUE "Y".
019900  77  WS-RISK-LIST-COUNT             PIC 9(1) COMP.
020000  77  WS-SIMPLIFY-IDX                PIC 9(1) COMP.
020100  
020200*    OUTER/INNER PAIR SUBSCRIPTS FOR THE INTERACTION-LOG WALK,
020300*    SAME TECHNIQUE AS MEDIXSRC'S OWN PAIR GENERATOR.
020400  01  WS-PAIR-SUBSCRIPTS.
020500      05  WS-PAIR-I                  PIC 9(2) COMP.
020600      05  WS-PAIR-J                  PIC 9(2) COMP.
020700  
020800*    REDEFINES #1 - FLAT BYTE VIEW OF THE PAIR SUBSCRIPTS FOR THE
020900*    ABEND-DUMP DISPLAY, SAME HABIT AS THE OTHER BURDEN PROGRAMS.
021000  01  WS-PAIR-SUBSCRIPTS-BYTES REDEFINES WS-PAIR-SUBSCRIPTS
021100          PIC X(4).
021200  
021300  01  WS-PAIR-MATCH-SW               PIC X(1).
021400      88  WS-PAIR-MATCHED            VALUE "Y".
021500  
021600*    DAILY-SCHEDULE SLOT SWITCH - DRIVES BOTH THE PRINTED SCHEDULE
021700*    SECTION AND THE CSV SCHEDULE ROWS FROM ONE SHARED BUILDER.
021800  01  WS-CUR-SLOT                    PIC 9(1) COMP.
021900      88  WS-SLOT-IS-MORNING         VALUE 1.
022000      88  WS-SLOT-IS-NOON            VALUE 2.
022100      88  WS-SLOT-IS-EVENING         VALUE 3.
022200      88  WS-SLOT-IS-BEDTIME         VALUE 4.
022300  
022400  01  WS-SLOT-LABEL                  PIC X(20).
022500  
022600*    COMMA-JOINED MEDICATION LIST FOR THE SLOT CURRENTLY
022700*    BUILDING - SAME STRING-WITH-POINTER IDIOM AS MEDUPDT'S
022800*    EXTENDED-NAMES LIST, RENAMED FOR THE SCHEDULE SECTION.
022900  01  WS-SCHEDULE-WORK.
023000      05  WS-SCHEDULE-LIST           PIC X(240).
023100      05  WS-SCHEDULE-LIST-TEMP      PIC X(240).
023200      05  WS-SCHEDULE-FOUND-SW       PIC X(1).
023300          88  WS-SCHEDULE-FOUND      VALUE "Y".
023400  
023500*    ZERO-SUPPRESSED EDIT FIELD REUSED FOR EVERY NUMERIC VALUE
023600*    SPLICED INTO A REPORT OR CSV LINE - AGES, COUNTS AND SCORES
023700*    ALIKE, SAME LEFT-TRIM TECHNIQUE AS MEDIXUPD'S EXPLANATION
023800*    BUILDER.
023900  01  WS-N3-EDIT                     PIC ZZ9.
024000  01  WS-N3-EDIT-BYTES REDEFINES WS-N3-EDIT
024100          PIC X(3).
024200  
024300*    OVERALL-RISK-SUMMARY LINES, COLLECTED IN ORDER THEN PRINTED
024400*    AND EXPORTED TOGETHER.
024500  01  WS-RISK-SUMMARY.
024600      05  WS-RISK-LINES OCCURS 6 TIMES
024700                                     PIC X(60).
024800  
024900*    REDEFINES #2 - FLAT BYTE VIEW OF THE RISK-SUMMARY TABLE FOR
025000*    THE ABEND-DUMP DISPLAY.
025100  01  WS-RISK-SUMMARY-BYTES REDEFINES WS-RISK-SUMMARY
025200          PIC X(360).
025300  
025400*    REDEFINES #3 - LETS THE ABEND ROUTINE DISPLAY THE DETECTED-
025500*    INTERACTION TABLE ENTRY CURRENTLY UNDER SEARCH AS ONE FIELD.
025600  01  DI-ENTRY-FLAT REDEFINES DI-ENTRY-REC
025700          PIC X(150).
025800  
025900  01  WS-RPT-LINE                    PIC X(80).
026000  01  WS-BLANK-LINE                  PIC X(80) VALUE SPACES.
026100  01  WS-RULE-LINE                   PIC X(80) VALUE ALL "-".
026200  01  WS-CSV-LINE                    PIC X(200).
026300  
026400*    PAGE-HEADER RECORD - DATE, REPORT TITLE, PAGE NUMBER, SUMS
026500*    TO THE FULL 80-COLUMN WIDTH OF THE ASSESSMENT REPORT.
026600  01  WS-HDR-REC.
026700      05  FILLER                     PIC X(1) VALUE SPACE.
026800      05  HDR-DATE.
026900          10  HDR-MM                 PIC 9(2).
027000          10  DASH-1                 PIC X(1) VALUE "-".
027100          10  HDR-DD                 PIC 9(2).
027200          10  DASH-2                 PIC X(1) VALUE "-".
027300          10  HDR-YY                 PIC 9(4).
027400      05  FILLER                     PIC X(3) VALUE SPACES.
027500      05  FILLER                     PIC X(38) VALUE
027600          "ELDERLY MEDICATION BURDEN ASSESSMENT".
027700      05  FILLER                     PIC X(7) VALUE "  PAGE ".
027800      05  PAGE-NBR-O                 PIC ZZ9.
027900      05  FILLER                     PIC X(18) VALUE SPACES.
028000  
028100*    SECTION-BANNER RECORD - A RULED LINE THEN THE SECTION NUMBER
028200*    AND TITLE, SAME SHAPE FOR ALL THIRTEEN REPORT SECTIONS.
028300  01  WS-SECT-BANNER-REC.
028400      05  FILLER                     PIC X(1) VALUE SPACE.
028500      05  SECT-NUM-O                 PIC Z9.
028600      05  FILLER                     PIC X(2) VALUE ". ".
028700      05  SECT-TITLE-O               PIC X(60).
028800      05  FILLER                     PIC X(15) VALUE SPACES.
028900  
029000  77  ZERO-VAL                       PIC 9(1) VALUE 0.
029100  77  ONE-VAL                        PIC 9(1) VALUE 1.
029200  
029300  PROCEDURE DIVISION.
029400      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029500      PERFORM 090-LOAD-SCOREWORK-RTN THRU 090-EXIT.
029600      PERFORM 050-LOAD-MEDWORK-RTN THRU 050-EXIT
029700          VARYING MED-IDX FROM 1 BY 1
029800          UNTIL MEDWORK-IS-TRAILER OR MED-IDX > 25.
029900      PERFORM 060-LOAD-UPDWORK-RTN THRU 060-EXIT
030000          VARYING MED-IDX2 FROM 1 BY 1
030100          UNTIL UPDWORK-IS-TRAILER OR MED-IDX2 > 25.
030200      PERFORM 070-LOAD-IXWORK-RTN THRU 070-EXIT
030300          UNTIL NO-MORE-IXWORK OR WS-DI-TAB-COUNT > 300.
030400      PERFORM 095-COUNT-BEERS-RTN THRU 095-EXIT.
030500  
030600      PERFORM 100-PATIENT-SUMMARY-RTN THRU 100-EXIT.
030700      PERFORM 200-INTERACTION-LOG-RTN THRU 200-EXIT.
030800      PERFORM 300-MED-OVERVIEW-RTN THRU 300-EXIT.
030900      PERFORM 400-ADHERENCE-RTN THRU 400-EXIT.
031000      PERFORM 500-BEERS-RTN THRU 500-EXIT.
031100      PERFORM 600-FALL-RISK-RTN THRU 600-EXIT.
031200      PERFORM 700-ANTICHOL-RTN THRU 700-EXIT.
031300      PERFORM 800-MCLS-RTN THRU 800-EXIT.
031400      PERFORM 900-DIRS-RTN THRU 900-EXIT.
031500      PERFORM 1000-SCHEDULE-RTN THRU 1000-EXIT.
031600      IF UW-SIMPLIFY-COUNT > 0
031700          PERFORM 1100-SIMPLIFY-RTN THRU 1100-EXIT.
031800      PERFORM 1200-OVERALL-RISK-RTN THRU 1200-EXIT.
031900      PERFORM 1300-NEXT-STEPS-RTN THRU 1300-EXIT.
032000  
032100      PERFORM 1400-CSV-EXPORT-RTN THRU 1400-EXIT.
032200  
032300      PERFORM 9990-CLEANUP THRU 9990-EXIT.
032400      MOVE ZERO TO RETURN-CODE.
032500      GOBACK.
032600  
032700  000-HOUSEKEEPING.
032800      DISPLAY "******    BEGIN JOB MEDRPT ********".
032900      ACCEPT WS-DATE FROM DATE.
033000      MOVE WS-DATE TO WS-DATE-EDIT.
033100      MOVE WS-DATE-MM TO HDR-MM.
033200      MOVE WS-DATE-DD TO HDR-DD.
033300      MOVE 2000 TO HDR-YY.
033400      ADD WS-DATE-YY TO HDR-YY.
033500  
033600      OPEN INPUT MEDWORK-FILE, UPDWORK-FILE, IXWORK-FILE,
033700          SCOREWORK-FILE.
033800      OPEN OUTPUT ASMTRPT, CSVEXPT, SYSOUT.
033900      INITIALIZE MEDPAT-REC, WS-MED-TABLE, MED-WORK-COUNTS,
034000          WS-DI-TABLE, DI-WORK-COUNTS, RS-SUMMARY-REC,
034100          WS-RISK-SUMMARY, WS-RPT-COUNTERS.
034200      MOVE ZERO TO WS-DI-TAB-COUNT, WS-BEERS-COUNT,
034300          WS-RISK-LIST-COUNT.
034400      MOVE 1 TO WS-PAGES.
034500      MOVE 99 TO WS-LINES.
034600  
034700      READ MEDWORK-FILE INTO MEDWORK-REC
034800          AT END
034900              MOVE "** NO RECORDS ON MEDWORK" TO ABEND-REASON
035000              GO TO 9999-ABEND-RTN
035100      END-READ.
035200      MOVE MEDWORK-PAT-AGE TO PAT-AGE.
035300      MOVE MEDWORK-PAT-COG-IMPAIR TO PAT-COG-IMPAIR.
035400      MOVE MEDWORK-PAT-CAREGIVER TO PAT-CAREGIVER.
035500      IF PAT-COG-IMPAIR NOT IN WS-VALID-SW-VALUES
035600          MOVE "N" TO PAT-COG-IMPAIR.
035700      IF PAT-CAREGIVER NOT IN WS-VALID-SW-VALUES
035800          MOVE "N" TO PAT-CAREGIVER.
035900  
036000      READ UPDWORK-FILE INTO UPDWORK-REC
036100          AT END
036200              MOVE "** NO RECORDS ON UPDWORK" TO ABEND-REASON
036300              GO TO 9999-ABEND-RTN
036400      END-READ.
036500  000-EXIT.
036600      EXIT.
036700  
036800*    ONE PASS OVER MEDWORK REBUILDS THE PATIENT'S MED TABLE, SAME
036900*    IDIOM AS MEDUPDT/MEDIXSRC/MEDIXUPD.  THE TRAILER TOTALS ARE
037000*    PICKED UP ONTO THE REPORT SUMMARY RECORD HERE AS WELL.
037100  050-LOAD-MEDWORK-RTN.
037200      IF MEDWORK-IS-TRAILER
037300          MOVE MW-MED-COUNT TO MED-ENTRY-COUNT
037400          MOVE MW-TOO-MANY-MEDS-SW TO WS-TOO-MANY-MEDS-SW
037500          MOVE MW-MED-COUNT TO RS-TOTAL-MEDS
037600          MOVE MW-TOTAL-PILLS TO RS-TOTAL-PILLS
037700          MOVE MW-MEMORY-ACTIONS TO RS-MEMORY-ACTIONS
037800          MOVE MW-PILL-LEVEL TO RS-PILL-LEVEL
037900          MOVE MW-ACH-TOTAL TO RS-ACH-SCORE
038000          GO TO 050-EXIT.
038100  
038200      MOVE MW-MED-NAME TO MED-NAME (MED-IDX).
038300      MOVE MW-MED-DOSES-PER-DAY TO MED-DOSES-PER-DAY (MED-IDX).
038400      MOVE MW-MED-DOSES-WARN-SW TO MED-DOSES-WARN-SW (MED-IDX).
038500      MOVE MW-MED-NORM-NAME TO MED-NORM-NAME (MED-IDX).
038600      MOVE MW-MED-ACH-SCORE TO MED-ACH-SCORE (MED-IDX).
038700      MOVE MW-MED-FALL-RISK TO MED-FALL-RISK (MED-IDX).
038800      MOVE MW-MED-SEDATIVE-FLAG TO MED-SEDATIVE-FLAG (MED-IDX).
038900      MOVE MW-MED-ANTICHOL-FLAG TO MED-ANTICHOL-FLAG (MED-IDX).
039000      MOVE MW-MED-BEERS-FLAG TO MED-BEERS-FLAG (MED-IDX).
039100      MOVE MW-MED-BEERS-RISK TO MED-BEERS-RISK (MED-IDX).
039200      MOVE MW-MED-BEERS-CAT TO MED-BEERS-CAT (MED-IDX).
039300      MOVE MW-MED-BEERS-RATIONALE
039400          TO MED-BEERS-RATIONALE (MED-IDX).
039500      MOVE MW-MED-BEERS-RECOMMEND
039600          TO MED-BEERS-RECOMMEND (MED-IDX).
039700  
039800      READ MEDWORK-FILE INTO MEDWORK-REC
039900          AT END
040000              MOVE "** MEDWORK ENDED - NO TRAILER" TO ABEND-REASON
040100              GO TO 9999-ABEND-RTN
040200      END-READ.
040300  050-EXIT.
040400      EXIT.
040500  
040600*    ONE PASS OVER UPDWORK ADDS THE SCHEDULE-SLOT FLAGS ONTO THE
040700*    SAME TABLE ENTRY MEDWORK JUST BUILT - THE TWO FILES CARRY
040800*    THEIR DETAIL LINES IN THE SAME ENTERED ORDER.  THE TRAILER
040900*    CARRIES FALL/ADHERENCE RESULTS FORWARD ONTO RS-SUMMARY-REC.
041000  060-LOAD-UPDWORK-RTN.
041100      IF UPDWORK-IS-TRAILER
041200          MOVE UW-FALL-SCORE TO RS-FALL-SCORE
041300          MOVE UW-FALL-CAT TO RS-FALL-CAT
041400          MOVE UW-ADHERENCE-PCT TO RS-ADHERENCE
041500          GO TO 060-EXIT.
041600  
041700      MOVE UW-MED-SLOT-MORNING TO MED-SLOT-MORNING (MED-IDX2).
041800      MOVE UW-MED-SLOT-NOON TO MED-SLOT-NOON (MED-IDX2).
041900      MOVE UW-MED-SLOT-EVENING TO MED-SLOT-EVENING (MED-IDX2).
042000      MOVE UW-MED-SLOT-BEDTIME TO MED-SLOT-BEDTIME (MED-IDX2).
042100  
042200      READ UPDWORK-FILE INTO UPDWORK-REC
042300          AT END
042400              MOVE "** UPDWORK ENDED - NO TRAILER" TO ABEND-REASON
042500              GO TO 9999-ABEND-RTN
042600      END-READ.
042700  060-EXIT.
042800      EXIT.
042900  
043000*    IXWORK CARRIES ONLY THE DETECTED HITS, NO TRAILER - THE WHOLE
043100*    FILE IS LOADED INTO WS-DI-TABLE SO THE INTERACTION-LOG AND
043200*    DIRS SECTIONS BELOW CAN BOTH WALK IT AS OFTEN AS THEY NEED.
043300  070-LOAD-IXWORK-RTN.
043400      READ IXWORK-FILE INTO DI-ENTRY-REC
043500          AT END
043600              MOVE "10" TO XFCODE
043700              GO TO 070-EXIT
043800      END-READ.
043900  
044000      ADD 1 TO WS-DI-TAB-COUNT.
044100      SET DI-IDX TO WS-DI-TAB-COUNT.
044200      MOVE DI-DRUG-A TO DI-TAB-DRUG-A (DI-IDX).
044300      MOVE DI-DRUG-B TO DI-TAB-DRUG-B (DI-IDX).
044400      MOVE DI-SEVERITY TO DI-TAB-SEVERITY (DI-IDX).
044500      MOVE DI-DESC TO DI-TAB-DESC (DI-IDX).
044600  070-EXIT.
044700      EXIT.
044800  
044900*    SCOREWORK CARRIES THE DIRS/MCLS SCORING MEDIXUPD ALREADY
045000*    COMPUTED - READ FIRST, BEFORE MEDWORK/UPDWORK BELOW ADD THEIR
045100*    OWN FIELDS ONTO THE SAME RS-SUMMARY-REC, SO NEITHER PASS
045200*    DISTURBS THE OTHER'S HALF OF THE RECORD.
045300  090-LOAD-SCOREWORK-RTN.
045400      READ SCOREWORK-FILE INTO RS-SUMMARY-REC
045500          AT END
045600              MOVE "** NO RECORDS ON SCOREWORK" TO ABEND-REASON
045700              GO TO 9999-ABEND-RTN
045800      END-READ.
045900  090-EXIT.
046000      EXIT.
046100  
046200  095-COUNT-BEERS-RTN.
046300      MOVE ZERO TO WS-BEERS-COUNT.
046400      IF MED-ENTRY-COUNT > 0
046500          PERFORM 096-CHECK-ONE-BEERS-RTN THRU 096-EXIT
046600              VARYING MED-IDX FROM 1 BY 1
046700              UNTIL MED-IDX > MED-ENTRY-COUNT.
046800  095-EXIT.
046900      EXIT.
047000  
047100  096-CHECK-ONE-BEERS-RTN.
047200      IF MED-ON-BEERS (MED-IDX)
047300          ADD 1 TO WS-BEERS-COUNT.
047400  096-EXIT.
047500      EXIT.
047600  
047700*    SECTION 1 - PATIENT SUMMARY.  AGE, COGNITIVE IMPAIRMENT AND
047800*    CAREGIVER STATUS, PLUS THE OUT-OF-RANGE AGE WARNING AND THE
047900*    MORE-THAN-25-MEDICATIONS WARNING WHEN EITHER APPLIES.
048000  100-PATIENT-SUMMARY-RTN.
048100      MOVE 1 TO SECT-NUM-O.
048200      MOVE "PATIENT SUMMARY" TO SECT-TITLE-O.
048300      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
048400  
048500      MOVE PAT-AGE TO WS-N3-EDIT.
048600      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
048700      MOVE SPACES TO WS-RPT-LINE.
048800      STRING "   AGE: " DELIMITED BY SIZE
048900          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
049000          INTO WS-RPT-LINE
049100      END-STRING.
049200      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
049300  
049400      MOVE SPACES TO WS-RPT-LINE.
049500      IF PAT-COG-IMPAIRED
049600          STRING "   COGNITIVE IMPAIRMENT: Y" DELIMITED BY SIZE
049700              INTO WS-RPT-LINE
049800          END-STRING
049900      ELSE
050000          STRING "   COGNITIVE IMPAIRMENT: N" DELIMITED BY SIZE
050100              INTO WS-RPT-LINE
050200          END-STRING.
050300      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
050400  
050500      MOVE SPACES TO WS-RPT-LINE.
050600      IF PAT-HAS-CAREGIVER
050700          STRING "   CAREGIVER: Y" DELIMITED BY SIZE
050800              INTO WS-RPT-LINE
050900          END-STRING
051000      ELSE
051100          STRING "   CAREGIVER: N" DELIMITED BY SIZE
051200              INTO WS-RPT-LINE
051300          END-STRING.
051400      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
051500  
051600      IF PAT-AGE-OUT-OF-RANGE
051700          MOVE SPACES TO WS-RPT-LINE
051800          STRING "   ** WARNING - AGE OUTSIDE NORMAL 65-120"
051900              DELIMITED BY SIZE
052000              " RANGE **" DELIMITED BY SIZE
052100              INTO WS-RPT-LINE
052200          END-STRING
052300          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
052400
052500      IF WS-TOO-MANY-MEDS
052600          MOVE "   ** WARNING - MORE THAN 25 MEDICATIONS ENTERED"
052700              TO WS-RPT-LINE
052800          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
052900          MOVE "   - ONLY THE FIRST 25 WERE SCORED **"
053000              TO WS-RPT-LINE
053100          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
053200  100-EXIT.
053300      EXIT.
053400  
053500*    SECTION 2 - INTERACTION CHECK LOG.  WALKS THE SAME UNORDERED
053600*    PAIRS MEDIXSRC GENERATED AND SEARCHES THE IN-MEMORY HIT LIST
053700*    INSTEAD OF THE FULL MEDIX TABLE - EVERY PAIR PRINTS A LINE,
053800*    HIT OR MISS.
053900  200-INTERACTION-LOG-RTN.
054000      MOVE 2 TO SECT-NUM-O.
054100      MOVE "INTERACTION CHECK LOG" TO SECT-TITLE-O.
054200      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
054300  
054400      MOVE ZERO TO DI-PAIRS-CHECKED, DI-PAIRS-FOUND.
054500      IF MED-ENTRY-COUNT >= 2
054600          PERFORM 250-CHECK-PAIR-RTN THRU 250-EXIT
054700              VARYING WS-PAIR-I FROM 1 BY 1
054800                  UNTIL WS-PAIR-I > MED-ENTRY-COUNT
054900              AFTER WS-PAIR-J FROM WS-PAIR-I BY 1
055000                  UNTIL WS-PAIR-J > MED-ENTRY-COUNT.
055100  
055200      MOVE DI-PAIRS-CHECKED TO WS-N3-EDIT.
055300      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
055400      MOVE SPACES TO WS-RPT-LINE.
055500      STRING "   CHECKED " DELIMITED BY SIZE
055600          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
055700          " PAIR(S), FOUND " DELIMITED BY SIZE
055800          INTO WS-RPT-LINE
055900          WITH POINTER WS-LINE-PTR
056000      END-STRING.
056100      MOVE DI-PAIRS-FOUND TO WS-N3-EDIT.
056200      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
056300      STRING WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
056400          " INTERACTION(S)" DELIMITED BY SIZE
056500          INTO WS-RPT-LINE
056600          WITH POINTER WS-LINE-PTR
056700      END-STRING.
056800      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
056900  200-EXIT.
057000      EXIT.
057100  
057200*    SAME I=J SKIP AND CHECKED-COUNT AS MEDIXSRC'S OWN PAIR WALK.
057300  250-CHECK-PAIR-RTN.
057400      IF WS-PAIR-I = WS-PAIR-J
057500          GO TO 250-EXIT.
057600  
057700      ADD 1 TO DI-PAIRS-CHECKED.
057800      PERFORM 260-SEARCH-AND-PRINT-RTN THRU 260-EXIT.
057900  250-EXIT.
058000      EXIT.
058100  
058200*    SEARCHES THE HIT LIST, TRYING BOTH ORIENTATIONS, AND PRINTS
058300*    ONE LOG LINE FOR THE PAIR WHETHER IT MATCHED OR NOT.
058400  260-SEARCH-AND-PRINT-RTN.
058500      MOVE "N" TO WS-PAIR-MATCH-SW.
058600      SET DI-IDX TO 1.
058700      SEARCH DI-TAB-REC
058800          AT END
058900              MOVE "N" TO WS-PAIR-MATCH-SW
059000          WHEN (DI-TAB-DRUG-A (DI-IDX) = MED-NAME (WS-PAIR-I)
059100                  AND DI-TAB-DRUG-B (DI-IDX) =
059200                      MED-NAME (WS-PAIR-J))
059300              OR (DI-TAB-DRUG-A (DI-IDX) = MED-NAME (WS-PAIR-J)
059400                  AND DI-TAB-DRUG-B (DI-IDX) =
059500                      MED-NAME (WS-PAIR-I))
059600              MOVE "Y" TO WS-PAIR-MATCH-SW
059700      END-SEARCH.
059800  
059900      MOVE SPACES TO WS-RPT-LINE.
060000      MOVE 1 TO WS-LINE-PTR.
060100      STRING "   " DELIMITED BY SIZE
060200          MED-NAME (WS-PAIR-I) DELIMITED BY SPACE
060300          " + " DELIMITED BY SIZE
060400          MED-NAME (WS-PAIR-J) DELIMITED BY SPACE
060500          " - " DELIMITED BY SIZE
060600          INTO WS-RPT-LINE
060700          WITH POINTER WS-LINE-PTR
060800      END-STRING.
060900  
061000      IF WS-PAIR-MATCHED
061100          ADD 1 TO DI-PAIRS-FOUND
061200          PERFORM 270-APPEND-SEVERITY-RTN THRU 270-EXIT
061300          STRING DI-TAB-DESC (DI-IDX) DELIMITED BY SPACE
061400              INTO WS-RPT-LINE
061500              WITH POINTER WS-LINE-PTR
061600          END-STRING
061700      ELSE
061800          STRING "no known interaction" DELIMITED BY SIZE
061900              INTO WS-RPT-LINE
062000              WITH POINTER WS-LINE-PTR
062100          END-STRING.
062200  
062300      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
062400  260-EXIT.
062500      EXIT.
062600  
062700*    RENDERS A WS-DI-TABLE ENTRY'S SEVERITY AS MIXED-CASE
062800*    PREFIXED TEXT - SHARED BY THE INTERACTION LOG ABOVE AND THE
062900*    DIRS SECTION FURTHER DOWN, BOTH PRINT THE SAME SEVERITY
063000*    FIELD.
063100  270-APPEND-SEVERITY-RTN.
063200      EVALUATE TRUE
063300          WHEN DI-TAB-SEV-HIGH (DI-IDX)
063400              STRING "High: " DELIMITED BY SIZE
063500                  INTO WS-RPT-LINE
063600                  WITH POINTER WS-LINE-PTR
063700              END-STRING
063800          WHEN DI-TAB-SEV-MODERATE (DI-IDX)
063900              STRING "Moderate: " DELIMITED BY SIZE
064000                  INTO WS-RPT-LINE
064100                  WITH POINTER WS-LINE-PTR
064200              END-STRING
064300          WHEN OTHER
064400              STRING "Low: " DELIMITED BY SIZE
064500                  INTO WS-RPT-LINE
064600                  WITH POINTER WS-LINE-PTR
064700              END-STRING
064800      END-EVALUATE.
064900  270-EXIT.
065000      EXIT.
065100  
065200*    SECTION 3 - MEDICATION OVERVIEW.  TOTALS CARRIED FORWARD FROM
065300*    THE MEDEDIT TRAILER, THE SHOP'S OWN CONCERN TEXT FOR THE
065400*    PILL-BURDEN LEVEL MEDEDIT ALREADY BANDED, AND A WARNING LINE
065500*    FOR EACH MEDICATION MEDEDIT FLAGGED OUTSIDE THE TYPICAL
065600*    1-6 DOSES-PER-DAY RANGE.
065700  300-MED-OVERVIEW-RTN.
065800      MOVE 3 TO SECT-NUM-O.
065900      MOVE "MEDICATION OVERVIEW" TO SECT-TITLE-O.
066000      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
066100  
066200      MOVE RS-TOTAL-MEDS TO WS-N3-EDIT.
066300      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
066400      MOVE SPACES TO WS-RPT-LINE.
066500      STRING "   TOTAL MEDICATIONS: " DELIMITED BY SIZE
066600          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
066700          INTO WS-RPT-LINE
066800      END-STRING.
066900      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
067000  
067100      MOVE RS-TOTAL-PILLS TO WS-N3-EDIT.
067200      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
067300      MOVE SPACES TO WS-RPT-LINE.
067400      STRING "   TOTAL PILLS/DAY: " DELIMITED BY SIZE
067500          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
067600          INTO WS-RPT-LINE
067700      END-STRING.
067800      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
067900  
068000      MOVE RS-MEMORY-ACTIONS TO WS-N3-EDIT.
068100      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
068200      MOVE SPACES TO WS-RPT-LINE.
068300      STRING "   MEMORY ACTIONS/DAY: " DELIMITED BY SIZE
068400          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
068500          INTO WS-RPT-LINE
068600      END-STRING.
068700      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
068800  
068900      MOVE SPACES TO WS-RPT-LINE.
069000      STRING "   PILL BURDEN LEVEL: " DELIMITED BY SIZE
069100          RS-PILL-LEVEL DELIMITED BY SPACE
069200          INTO WS-RPT-LINE
069300      END-STRING.
069400      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
069500  
069600      IF RS-PILL-IS-HIGH
069700          MOVE "   Very high pill burden - significant risk of"
069800              TO WS-RPT-LINE
069900          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
070000          MOVE "   errors and non-adherence" TO WS-RPT-LINE
070100          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
070200      ELSE
070300          IF RS-PILL-IS-MODERATE
070400              MOVE "   Moderate pill burden - simplification"
070500                  TO WS-RPT-LINE
070600              PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
070700              MOVE "   may help" TO WS-RPT-LINE
070800              PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
070900          ELSE
071000              MOVE "   Manageable pill burden" TO WS-RPT-LINE
071100              PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
071200
071300      IF MED-ENTRY-COUNT > 0
071400          PERFORM 320-PRINT-DOSE-WARN-RTN THRU 320-EXIT
071500              VARYING MED-IDX FROM 1 BY 1
071600              UNTIL MED-IDX > MED-ENTRY-COUNT.
071700  300-EXIT.
071800      EXIT.
071900
072000*    ONE LINE PER MEDICATION ENTERED OUTSIDE THE 1-6 DOSES-PER-
072100*    DAY RANGE THE PHARMACY DESK TREATS AS TYPICAL.
072200  320-PRINT-DOSE-WARN-RTN.
072300      IF NOT MED-DOSES-OUT-OF-RANGE (MED-IDX)
072400          GO TO 320-EXIT.
072500
072600      MOVE SPACES TO WS-RPT-LINE.
072700      MOVE 1 TO WS-LINE-PTR.
072800      STRING "   ** WARNING - " DELIMITED BY SIZE
072900          MED-NAME (MED-IDX) DELIMITED BY SPACE
073000          " DOSES/DAY OUTSIDE 1-6 TYPICAL RANGE **"
073100              DELIMITED BY SIZE
073200          INTO WS-RPT-LINE
073300          WITH POINTER WS-LINE-PTR
073400      END-STRING.
073500      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
073600  320-EXIT.
073700      EXIT.
073800  
073900*    SECTION 4 - PREDICTED ADHERENCE.  PERCENT, BAND LINE, AND THE
074000*    EXTRA CAREGIVER WARNING WHEN IT APPLIES.
074100  400-ADHERENCE-RTN.
074200      MOVE 4 TO SECT-NUM-O.
074300      MOVE "PREDICTED ADHERENCE" TO SECT-TITLE-O.
074400      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
074500  
074600      MOVE RS-ADHERENCE TO WS-N3-EDIT.
074700      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
074800      MOVE SPACES TO WS-RPT-LINE.
074900      MOVE 1 TO WS-LINE-PTR.
075000      STRING "   PREDICTED ADHERENCE: " DELIMITED BY SIZE
075100          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
075200          "%" DELIMITED BY SIZE
075300          INTO WS-RPT-LINE
075400          WITH POINTER WS-LINE-PTR
075500      END-STRING.
075600      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
075700  
075800      MOVE SPACES TO WS-RPT-LINE.
075900      EVALUATE TRUE
076000          WHEN RS-ADHERENCE >= 80
076100              STRING "   Good" DELIMITED BY SIZE INTO WS-RPT-LINE
076200              END-STRING
076300          WHEN RS-ADHERENCE >= 60
076400              STRING "   Fair" DELIMITED BY SIZE INTO WS-RPT-LINE
076500              END-STRING
076600          WHEN OTHER
076700              STRING "   Poor" DELIMITED BY SIZE INTO WS-RPT-LINE
076800              END-STRING
076900      END-EVALUATE.
077000      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
077100  
077200      IF PAT-NO-CAREGIVER AND RS-ADHERENCE < 70
077300          MOVE "   ** NO CAREGIVER ON FILE AND ADHERENCE BELOW"
077400              TO WS-RPT-LINE
077500          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
077600          MOVE "   70% **" TO WS-RPT-LINE
077700          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
077800  400-EXIT.
077900      EXIT.
078000  
078100*    SECTION 5 - BEERS ASSESSMENT.  COUNT, THEN A LINE PER
078200*    VIOLATION NAMING THE DRUG, CATEGORY, RISK, RATIONALE AND
078300*    RECOMMENDATION, OR THE ALL-CLEAR LINE.
078400  500-BEERS-RTN.
078500      MOVE 5 TO SECT-NUM-O.
078600      MOVE "BEERS ASSESSMENT" TO SECT-TITLE-O.
078700      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
078800  
078900      MOVE WS-BEERS-COUNT TO WS-N3-EDIT.
079000      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
079100      MOVE SPACES TO WS-RPT-LINE.
079200      STRING "   " DELIMITED BY SIZE
079300          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
079400          " BEERS CRITERIA VIOLATION(S)" DELIMITED BY SIZE
079500          INTO WS-RPT-LINE
079600      END-STRING.
079700      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
079800  
079900      IF WS-BEERS-COUNT = 0
080000          MOVE "   No Beers Criteria violations detected"
080100              TO WS-RPT-LINE
080200          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
080300      ELSE
080400          PERFORM 510-PRINT-BEERS-MED-RTN THRU 510-EXIT
080500              VARYING MED-IDX FROM 1 BY 1
080600              UNTIL MED-IDX > MED-ENTRY-COUNT.
080700  500-EXIT.
080800      EXIT.
080900  
081000  510-PRINT-BEERS-MED-RTN.
081100      IF NOT MED-ON-BEERS (MED-IDX)
081200          GO TO 510-EXIT.
081300  
081400      MOVE SPACES TO WS-RPT-LINE.
081500      MOVE 1 TO WS-LINE-PTR.
081600      STRING "   " DELIMITED BY SIZE
081700          MED-NAME (MED-IDX) DELIMITED BY SPACE
081800          " - " DELIMITED BY SIZE
081900          MED-BEERS-CAT (MED-IDX) DELIMITED BY SPACE
082000          " (" DELIMITED BY SIZE
082100          MED-BEERS-RISK (MED-IDX) DELIMITED BY SPACE
082200          " risk)" DELIMITED BY SIZE
082300          INTO WS-RPT-LINE
082400          WITH POINTER WS-LINE-PTR
082500      END-STRING.
082600      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
082700  
082800      MOVE SPACES TO WS-RPT-LINE.
082900      STRING "      " DELIMITED BY SIZE
083000          MED-BEERS-RATIONALE (MED-IDX) DELIMITED BY SPACE
083100          INTO WS-RPT-LINE
083200      END-STRING.
083300      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
083400  
083500      MOVE SPACES TO WS-RPT-LINE.
083600      STRING "      RECOMMEND: " DELIMITED BY SIZE
083700          MED-BEERS-RECOMMEND (MED-IDX) DELIMITED BY SPACE
083800          INTO WS-RPT-LINE
083900      END-STRING.
084000      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
084100  510-EXIT.
084200      EXIT.
084300  
084400*    SECTION 6 - FALL RISK.  SCORE OUT OF 10, CATEGORY, EACH
084500*    CONTRIBUTING MEDICATION WITH ITS LEVEL, AND THE FIXED FIVE-
084600*    LINE PREVENTION-TIPS BLOCK WHEN ANY CONTRIBUTOR EXISTS.
084700  600-FALL-RISK-RTN.
084800      MOVE 6 TO SECT-NUM-O.
084900      MOVE "FALL RISK" TO SECT-TITLE-O.
085000      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
085100  
085200      MOVE RS-FALL-SCORE TO WS-N3-EDIT.
085300      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
085400      MOVE SPACES TO WS-RPT-LINE.
085500      MOVE 1 TO WS-LINE-PTR.
085600      STRING "   FALL RISK SCORE: " DELIMITED BY SIZE
085700          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
085800          "/10" DELIMITED BY SIZE
085900          INTO WS-RPT-LINE
086000          WITH POINTER WS-LINE-PTR
086100      END-STRING.
086200      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
086300  
086400      MOVE SPACES TO WS-RPT-LINE.
086500      STRING "   CATEGORY: " DELIMITED BY SIZE
086600          RS-FALL-CAT DELIMITED BY SPACE
086700          INTO WS-RPT-LINE
086800      END-STRING.
086900      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
087000  
087100      MOVE "N" TO WS-SCHEDULE-FOUND-SW.
087200      IF MED-ENTRY-COUNT > 0
087300          PERFORM 610-PRINT-FALL-MED-RTN THRU 610-EXIT
087400              VARYING MED-IDX FROM 1 BY 1
087500              UNTIL MED-IDX > MED-ENTRY-COUNT.
087600  
087700      IF WS-SCHEDULE-FOUND
087800          PERFORM 620-FALL-PREVENTION-RTN THRU 620-EXIT.
087900  600-EXIT.
088000      EXIT.
088100  
088200  610-PRINT-FALL-MED-RTN.
088300      IF MED-FALL-RISK (MED-IDX) = SPACE
088400          GO TO 610-EXIT.
088500  
088600      SET WS-SCHEDULE-FOUND TO TRUE.
088700      MOVE SPACES TO WS-RPT-LINE.
088800      MOVE 1 TO WS-LINE-PTR.
088900      STRING "   " DELIMITED BY SIZE
089000          MED-NAME (MED-IDX) DELIMITED BY SPACE
089100          " - " DELIMITED BY SIZE
089200          INTO WS-RPT-LINE
089300          WITH POINTER WS-LINE-PTR
089400      END-STRING.
089500      IF MED-FALL-IS-HIGH (MED-IDX)
089600          STRING "high" DELIMITED BY SIZE
089700              INTO WS-RPT-LINE
089800              WITH POINTER WS-LINE-PTR
089900          END-STRING
090000      ELSE
090100          IF MED-FALL-IS-MODERATE (MED-IDX)
090200              STRING "moderate" DELIMITED BY SIZE
090300                  INTO WS-RPT-LINE
090400                  WITH POINTER WS-LINE-PTR
090500              END-STRING.
090600      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
090700  610-EXIT.
090800      EXIT.
090900  
091000*    FIXED FIVE-LINE PREVENTION-TIPS BLOCK - SAME SHOP HABIT OF
091100*    MOVING A SMALL FIXED COUNT OF LINES ONE AT A TIME RATHER THAN
091200*    LOOPING, AS SEEN IN MEDUPDT'S TRAILER WRITE.
091300  620-FALL-PREVENTION-RTN.
091400      MOVE "   FALL PREVENTION TIPS:" TO WS-RPT-LINE.
091500      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
091600 
091700      MOVE "   - Remove loose rugs and clutter from walkways"
091800          TO WS-RPT-LINE.
091900      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
092000 
092100      MOVE "   - Install grab bars in the bathroom and by the"
092200          TO WS-RPT-LINE.
092300      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
092400      MOVE "     bed" TO WS-RPT-LINE.
092500      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
092600 
092700      MOVE "   - Use adequate lighting, especially at night"
092800          TO WS-RPT-LINE.
092900      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
093000 
093100      MOVE "   - Wear supportive, non-slip footwear"
093200          TO WS-RPT-LINE.
093300      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
093400 
093500      MOVE "   - Ask about a physical therapy balance"
093600          TO WS-RPT-LINE.
093700      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
093800      MOVE "     evaluation" TO WS-RPT-LINE.
093900      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
094000  620-EXIT.
094100      EXIT.
094200  
094300*    SECTION 7 - ANTICHOLINERGIC BURDEN.  TOTAL SCORE, BAND TEXT
094400*    AND THE LIST OF CONTRIBUTING MEDICATIONS WITH THEIR SCORE.
094500  700-ANTICHOL-RTN.
094600      MOVE 7 TO SECT-NUM-O.
094700      MOVE "ANTICHOLINERGIC BURDEN" TO SECT-TITLE-O.
094800      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
094900  
095000      MOVE RS-ACH-SCORE TO WS-N3-EDIT.
095100      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
095200      MOVE SPACES TO WS-RPT-LINE.
095300      STRING "   TOTAL SCORE: " DELIMITED BY SIZE
095400          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
095500          INTO WS-RPT-LINE
095600      END-STRING.
095700      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
095800  
095900      EVALUATE TRUE
096000          WHEN RS-ACH-SCORE >= 3
096100              MOVE "   BAND: HIGH" TO WS-RPT-LINE
096200          WHEN RS-ACH-SCORE = 2
096300              MOVE "   BAND: MODERATE" TO WS-RPT-LINE
096400          WHEN RS-ACH-SCORE = 1
096500              MOVE "   BAND: LOW" TO WS-RPT-LINE
096600          WHEN OTHER
096700              MOVE "   BAND: NONE" TO WS-RPT-LINE
096800      END-EVALUATE.
096900      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
097000  
097100      IF MED-ENTRY-COUNT > 0
097200          PERFORM 710-PRINT-ACH-MED-RTN THRU 710-EXIT
097300              VARYING MED-IDX FROM 1 BY 1
097400              UNTIL MED-IDX > MED-ENTRY-COUNT.
097500  700-EXIT.
097600      EXIT.
097700  
097800  710-PRINT-ACH-MED-RTN.
097900      IF MED-ACH-SCORE (MED-IDX) = 0
098000          GO TO 710-EXIT.
098100  
098200      MOVE MED-ACH-SCORE (MED-IDX) TO WS-N3-EDIT.
098300      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
098400      MOVE SPACES TO WS-RPT-LINE.
098500      MOVE 1 TO WS-LINE-PTR.
098600      STRING "   " DELIMITED BY SIZE
098700          MED-NAME (MED-IDX) DELIMITED BY SPACE
098800          " - score " DELIMITED BY SIZE
098900          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
099000          INTO WS-RPT-LINE
099100          WITH POINTER WS-LINE-PTR
099200      END-STRING.
099300      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
099400  710-EXIT.
099500      EXIT.
099600  
099700*    SECTION 8 - MCLS.  SCORE, LEVEL AND THE EXPLANATION LINE
099800*    MEDIXUPD ALREADY BUILT ONTO THE SUMMARY RECORD.
099900  800-MCLS-RTN.
100000      MOVE 8 TO SECT-NUM-O.
100100      MOVE "MEDICATION COGNITIVE LOAD SCORE (MCLS)"
100200          TO SECT-TITLE-O.
100300      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
100400  
100500      MOVE RS-MCLS-SCORE TO WS-N3-EDIT.
100600      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
100700      MOVE SPACES TO WS-RPT-LINE.
100800      MOVE 1 TO WS-LINE-PTR.
100900      STRING "   SCORE: " DELIMITED BY SIZE
101000          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
101100          "   LEVEL: " DELIMITED BY SIZE
101200          RS-MCLS-LEVEL DELIMITED BY SPACE
101300          INTO WS-RPT-LINE
101400          WITH POINTER WS-LINE-PTR
101500      END-STRING.
101600      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
101700  
101800      MOVE SPACES TO WS-RPT-LINE.
101900      STRING "   " DELIMITED BY SIZE
102000          RS-MCLS-EXPLAIN (1:74) DELIMITED BY SIZE
102100          INTO WS-RPT-LINE
102200      END-STRING.
102300      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
102400  800-EXIT.
102500      EXIT.
102600  
102700*    SECTION 9 - DIRS.  SCORE, RISK LEVEL, THEN ONE LINE PER
102800*    DETECTED INTERACTION NAMING THE PAIR, SEVERITY AND
102900*    DESCRIPTION - REUSES THE SAME SEVERITY HELPER AS SECTION 2.
103000  900-DIRS-RTN.
103100      MOVE 9 TO SECT-NUM-O.
103200      MOVE "DRUG INTERACTION RISK SCORE (DIRS)" TO SECT-TITLE-O.
103300      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
103400  
103500      MOVE RS-DIRS-SCORE TO WS-N3-EDIT.
103600      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
103700      MOVE SPACES TO WS-RPT-LINE.
103800      MOVE 1 TO WS-LINE-PTR.
103900      STRING "   SCORE: " DELIMITED BY SIZE
104000          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
104100          "   RISK LEVEL: " DELIMITED BY SIZE
104200          RS-DIRS-LEVEL DELIMITED BY SPACE
104300          INTO WS-RPT-LINE
104400          WITH POINTER WS-LINE-PTR
104500      END-STRING.
104600      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
104700  
104800      IF WS-DI-TAB-COUNT > 0
104900          PERFORM 910-PRINT-DI-ROW-RTN THRU 910-EXIT
105000              VARYING DI-IDX FROM 1 BY 1
105100              UNTIL DI-IDX > WS-DI-TAB-COUNT.
105200  900-EXIT.
105300      EXIT.
105400  
105500  910-PRINT-DI-ROW-RTN.
105600      MOVE SPACES TO WS-RPT-LINE.
105700      MOVE 1 TO WS-LINE-PTR.
105800      STRING "   " DELIMITED BY SIZE
105900          DI-TAB-DRUG-A (DI-IDX) DELIMITED BY SPACE
106000          " + " DELIMITED BY SIZE
106100          DI-TAB-DRUG-B (DI-IDX) DELIMITED BY SPACE
106200          " - " DELIMITED BY SIZE
106300          INTO WS-RPT-LINE
106400          WITH POINTER WS-LINE-PTR
106500      END-STRING.
106600      PERFORM 270-APPEND-SEVERITY-RTN THRU 270-EXIT.
106700      STRING DI-TAB-DESC (DI-IDX) DELIMITED BY SPACE
106800          INTO WS-RPT-LINE
106900          WITH POINTER WS-LINE-PTR
107000      END-STRING.
107100      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
107200  910-EXIT.
107300      EXIT.
107400  
107500*    SECTION 10 - DAILY SCHEDULE.  FOUR FIXED TIME SLOTS, EACH
107600*    PRINTING THE COMMA-JOINED LIST OF MEDICATIONS ASSIGNED TO IT
107700*    OR "(NONE)" WHEN EMPTY.  SAME COMMA-LIST IDIOM MEDUPDT USES
107800*    TO BUILD ITS SIMPLIFY-LINE TEXT.
107900  1000-SCHEDULE-RTN.
108000      MOVE 10 TO SECT-NUM-O.
108100      MOVE "DAILY MEDICATION SCHEDULE" TO SECT-TITLE-O.
108200      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
108300  
108400      MOVE 1 TO WS-CUR-SLOT.
108500      PERFORM 1010-PRINT-SLOT-RTN THRU 1010-EXIT.
108600      MOVE 2 TO WS-CUR-SLOT.
108700      PERFORM 1010-PRINT-SLOT-RTN THRU 1010-EXIT.
108800      MOVE 3 TO WS-CUR-SLOT.
108900      PERFORM 1010-PRINT-SLOT-RTN THRU 1010-EXIT.
109000      MOVE 4 TO WS-CUR-SLOT.
109100      PERFORM 1010-PRINT-SLOT-RTN THRU 1010-EXIT.
109200  1000-EXIT.
109300      EXIT.
109400  
109500  1010-PRINT-SLOT-RTN.
109600      EVALUATE TRUE
109700          WHEN WS-SLOT-IS-MORNING
109800              MOVE "MORNING (8:00 AM)" TO WS-SLOT-LABEL
109900          WHEN WS-SLOT-IS-NOON
110000              MOVE "NOON (12:00 PM)" TO WS-SLOT-LABEL
110100          WHEN WS-SLOT-IS-EVENING
110200              MOVE "EVENING (6:00 PM)" TO WS-SLOT-LABEL
110300          WHEN WS-SLOT-IS-BEDTIME
110400              MOVE "BEDTIME (10:00 PM)" TO WS-SLOT-LABEL
110500      END-EVALUATE.
110600  
110700      MOVE SPACES TO WS-SCHEDULE-LIST.
110800      SET WS-SCHEDULE-FOUND-SW TO "N".
110900      IF MED-ENTRY-COUNT > 0
111000          PERFORM 1020-COLLECT-SLOT-MED-RTN THRU 1020-EXIT
111100              VARYING MED-IDX FROM 1 BY 1
111200              UNTIL MED-IDX > MED-ENTRY-COUNT.
111300  
111400      MOVE SPACES TO WS-RPT-LINE.
111500      MOVE 1 TO WS-LINE-PTR.
111600      IF WS-SCHEDULE-FOUND
111700          STRING "   " DELIMITED BY SIZE
111800              WS-SLOT-LABEL DELIMITED BY SIZE
111900              ": " DELIMITED BY SIZE
112000              WS-SCHEDULE-LIST DELIMITED BY SIZE
112100              INTO WS-RPT-LINE
112200              WITH POINTER WS-LINE-PTR
112300          END-STRING
112400      ELSE
112500          STRING "   " DELIMITED BY SIZE
112600              WS-SLOT-LABEL DELIMITED BY SIZE
112700              ": (none)" DELIMITED BY SIZE
112800              INTO WS-RPT-LINE
112900              WITH POINTER WS-LINE-PTR
113000          END-STRING.
113100      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
113200  1010-EXIT.
113300      EXIT.
113400  
113500  1020-COLLECT-SLOT-MED-RTN.
113600      MOVE "N" TO WS-PAIR-MATCH-SW.
113700      EVALUATE TRUE
113800          WHEN WS-SLOT-IS-MORNING
113900              IF MED-IN-MORNING (MED-IDX)
114000                  SET WS-PAIR-MATCHED TO TRUE
114100          WHEN WS-SLOT-IS-NOON
114200              IF MED-IN-NOON (MED-IDX)
114300                  SET WS-PAIR-MATCHED TO TRUE
114400          WHEN WS-SLOT-IS-EVENING
114500              IF MED-IN-EVENING (MED-IDX)
114600                  SET WS-PAIR-MATCHED TO TRUE
114700          WHEN WS-SLOT-IS-BEDTIME
114800              IF MED-IN-BEDTIME (MED-IDX)
114900                  SET WS-PAIR-MATCHED TO TRUE
115000      END-EVALUATE.
115100      IF NOT WS-PAIR-MATCHED
115200          GO TO 1020-EXIT.
115300  
115400      MOVE WS-SCHEDULE-LIST TO WS-SCHEDULE-LIST-TEMP.
115500      MOVE SPACES TO WS-SCHEDULE-LIST.
115600      MOVE 1 TO WS-LINE-PTR.
115700      IF WS-SCHEDULE-FOUND
115800          STRING WS-SCHEDULE-LIST-TEMP DELIMITED BY SIZE
115900              INTO WS-SCHEDULE-LIST
116000              WITH POINTER WS-LINE-PTR
116100          END-STRING
116200          STRING ", " DELIMITED BY SIZE
116300              INTO WS-SCHEDULE-LIST
116400              WITH POINTER WS-LINE-PTR
116500          END-STRING.
116600      STRING MED-NAME (MED-IDX) DELIMITED BY SPACE
116700          INTO WS-SCHEDULE-LIST
116800          WITH POINTER WS-LINE-PTR
116900      END-STRING.
117000      SET WS-SCHEDULE-FOUND TO TRUE.
117100  1020-EXIT.
117200      EXIT.
117300  
117400*    SECTION 11 - SIMPLIFICATION RECOMMENDATIONS.  MEDUPDT ALREADY
117500*    BUILT UP TO FOUR FIXED LINES ON THE UPDWORK TRAILER - THIS
117600*    SECTION IS SKIPPED ENTIRELY FROM THE MAINLINE WHEN THE COUNT
117700*    IS ZERO, SO NO EMPTY-LIST TEST IS NEEDED HERE.
117800  1100-SIMPLIFY-RTN.
117900      MOVE 11 TO SECT-NUM-O.
118000      MOVE "SIMPLIFICATION RECOMMENDATIONS" TO SECT-TITLE-O.
118100      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
118200  
118300      IF UW-SIMPLIFY-COUNT >= 1
118400          MOVE SPACES TO WS-RPT-LINE
118500          STRING "   " DELIMITED BY SIZE
118600              UW-SIMPLIFY-LINES (1) DELIMITED BY SIZE
118700              INTO WS-RPT-LINE
118800          END-STRING
118900          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
119000      IF UW-SIMPLIFY-COUNT >= 2
119100          MOVE SPACES TO WS-RPT-LINE
119200          STRING "   " DELIMITED BY SIZE
119300              UW-SIMPLIFY-LINES (2) DELIMITED BY SIZE
119400              INTO WS-RPT-LINE
119500          END-STRING
119600          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
119700      IF UW-SIMPLIFY-COUNT >= 3
119800          MOVE SPACES TO WS-RPT-LINE
119900          STRING "   " DELIMITED BY SIZE
120000              UW-SIMPLIFY-LINES (3) DELIMITED BY SIZE
120100              INTO WS-RPT-LINE
120200          END-STRING
120300          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
120400      IF UW-SIMPLIFY-COUNT >= 4
120500          MOVE SPACES TO WS-RPT-LINE
120600          STRING "   " DELIMITED BY SIZE
120700              UW-SIMPLIFY-LINES (4) DELIMITED BY SIZE
120800              INTO WS-RPT-LINE
120900          END-STRING
121000          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
121100  1100-EXIT.
121200      EXIT.
121300  
121400*    SECTION 12 - OVERALL RISK SUMMARY.  COLLECTS THE SIX TRIGGER
121500*    CONDITIONS IN FIXED PRIORITY ORDER INTO WS-RISK-LINES, THEN
121600*    PRINTS THEM (OR THE ALL-CLEAR TEXT) FOLLOWED BY THE REVIEW-
121700*    OR-REASONABLE CLOSING LINE.
121800  1200-OVERALL-RISK-RTN.
121900      MOVE 12 TO SECT-NUM-O.
122000      MOVE "OVERALL RISK SUMMARY" TO SECT-TITLE-O.
122100      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
122200  
122300      MOVE ZERO TO WS-RISK-LIST-COUNT.
122400      MOVE SPACES TO WS-RISK-SUMMARY.
122500  
122600      IF WS-BEERS-COUNT > 0
122700          ADD 1 TO WS-RISK-LIST-COUNT
122800          MOVE WS-BEERS-COUNT TO WS-N3-EDIT
122900          PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT
123000          MOVE 1 TO WS-LINE-PTR
123100          STRING WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
123200              " Beers Criteria violation(s)" DELIMITED BY SIZE
123300              INTO WS-RISK-LINES (WS-RISK-LIST-COUNT)
123400              WITH POINTER WS-LINE-PTR
123500          END-STRING.
123600  
123700      IF RS-FALL-IS-HIGH OR RS-FALL-IS-MODERATE
123800          ADD 1 TO WS-RISK-LIST-COUNT
123900          MOVE 1 TO WS-LINE-PTR
124000          STRING RS-FALL-CAT DELIMITED BY SPACE
124100              " fall risk" DELIMITED BY SIZE
124200              INTO WS-RISK-LINES (WS-RISK-LIST-COUNT)
124300              WITH POINTER WS-LINE-PTR
124400          END-STRING.
124500  
124600      IF RS-ACH-SCORE >= 3
124700          ADD 1 TO WS-RISK-LIST-COUNT
124800          MOVE RS-ACH-SCORE TO WS-N3-EDIT
124900          PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT
125000          MOVE 1 TO WS-LINE-PTR
125100          STRING "High anticholinergic burden (score: "
125200                  DELIMITED BY SIZE
125300              WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
125400              ")" DELIMITED BY SIZE
125500              INTO WS-RISK-LINES (WS-RISK-LIST-COUNT)
125600              WITH POINTER WS-LINE-PTR
125700          END-STRING.
125800  
125900      IF RS-ADHERENCE < 70
126000          ADD 1 TO WS-RISK-LIST-COUNT
126100          MOVE RS-ADHERENCE TO WS-N3-EDIT
126200          PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT
126300          MOVE 1 TO WS-LINE-PTR
126400          STRING "Low predicted adherence (" DELIMITED BY SIZE
126500              WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
126600              "%)" DELIMITED BY SIZE
126700              INTO WS-RISK-LINES (WS-RISK-LIST-COUNT)
126800              WITH POINTER WS-LINE-PTR
126900          END-STRING.
127000  
127100      IF RS-TOTAL-PILLS >= 10
127200          ADD 1 TO WS-RISK-LIST-COUNT
127300          MOVE RS-TOTAL-PILLS TO WS-N3-EDIT
127400          PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT
127500          MOVE 1 TO WS-LINE-PTR
127600          STRING "High pill burden (" DELIMITED BY SIZE
127700              WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
127800              " pills/day)" DELIMITED BY SIZE
127900              INTO WS-RISK-LINES (WS-RISK-LIST-COUNT)
128000              WITH POINTER WS-LINE-PTR
128100          END-STRING.
128200  
128300      IF DI-PAIRS-FOUND >= 2
128400          ADD 1 TO WS-RISK-LIST-COUNT
128500          MOVE DI-PAIRS-FOUND TO WS-N3-EDIT
128600          PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT
128700          MOVE 1 TO WS-LINE-PTR
128800          STRING "Multiple drug interactions (" DELIMITED BY SIZE
128900              WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
129000              ")" DELIMITED BY SIZE
129100              INTO WS-RISK-LINES (WS-RISK-LIST-COUNT)
129200              WITH POINTER WS-LINE-PTR
129300          END-STRING.
129400  
129500      IF WS-RISK-LIST-COUNT = 0
129600          MOVE "   This medication regimen does not show elevated"
129700              TO WS-RPT-LINE
129800          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
129900          MOVE "   risk factors on the checks performed by this"
130000              TO WS-RPT-LINE
130100          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
130200          MOVE "   assessment." TO WS-RPT-LINE
130300          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
130400      ELSE
130500          PERFORM 1210-PRINT-RISK-LINE-RTN THRU 1210-EXIT
130600              VARYING WS-SIMPLIFY-IDX FROM 1 BY 1
130700              UNTIL WS-SIMPLIFY-IDX > WS-RISK-LIST-COUNT
130800          MOVE "   A comprehensive medication review with the"
130900              TO WS-RPT-LINE
131000          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
131100          MOVE "   patient's physician or pharmacist is"
131200              TO WS-RPT-LINE
131300          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT
131400          MOVE "   recommended." TO WS-RPT-LINE
131500          PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
131600  1200-EXIT.
131700      EXIT.
131800  
131900  1210-PRINT-RISK-LINE-RTN.
132000      MOVE SPACES TO WS-RPT-LINE.
132100      MOVE 1 TO WS-LINE-PTR.
132200      STRING "   - " DELIMITED BY SIZE
132300          WS-RISK-LINES (WS-SIMPLIFY-IDX) DELIMITED BY SIZE
132400          INTO WS-RPT-LINE
132500          WITH POINTER WS-LINE-PTR
132600      END-STRING.
132700      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
132800  1210-EXIT.
132900      EXIT.
133000  
133100*    SECTION 13 - RECOMMENDED NEXT STEPS.  SEVEN FIXED LINES OF
133200*    STANDING ADVICE, SAME "MOVE THE FIXED TEXT ONE LINE AT A
133300*    TIME" HABIT USED FOR THE FALL-PREVENTION BLOCK ABOVE.
133400  1300-NEXT-STEPS-RTN.
133500      MOVE 13 TO SECT-NUM-O.
133600      MOVE "RECOMMENDED NEXT STEPS" TO SECT-TITLE-O.
133700      PERFORM 8400-SECTION-BANNER-RTN THRU 8400-EXIT.
133800  
133900      MOVE SPACES TO WS-RPT-LINE.
134000      MOVE "   1. Review this assessment with the patient's"
134100          TO WS-RPT-LINE.
134200      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
134300      MOVE "      physician or pharmacist." TO WS-RPT-LINE.
134400      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
134500 
134600      MOVE "   2. Bring a current medication list to every office"
134700          TO WS-RPT-LINE.
134800      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
134900      MOVE "      visit." TO WS-RPT-LINE.
135000      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
135100 
135200      MOVE "   3. Ask for a comprehensive medication review at"
135300          TO WS-RPT-LINE.
135400      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
135500      MOVE "      least once a year." TO WS-RPT-LINE.
135600      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
135700 
135800      MOVE "   4. Report any new dizziness, confusion, or falls"
135900          TO WS-RPT-LINE.
136000      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
136100      MOVE "      to the physician right away." TO WS-RPT-LINE.
136200      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
136300 
136400      MOVE "   5. Do not stop or change any medication without"
136500          TO WS-RPT-LINE.
136600      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
136700      MOVE "      medical advice." TO WS-RPT-LINE.
136800      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
136900 
137000      MOVE "   6. Use a pill organizer or reminder system for"
137100          TO WS-RPT-LINE.
137200      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
137300      MOVE "      daily doses." TO WS-RPT-LINE.
137400      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
137500 
137600      MOVE "   7. Use one pharmacy for all prescriptions when"
137700          TO WS-RPT-LINE.
137800      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
137900      MOVE "      possible." TO WS-RPT-LINE.
138000      PERFORM 8200-WRITE-LINE-RTN THRU 8200-EXIT.
138100  1300-EXIT.
138200      EXIT.
138300  
138400*    CSV EXPORT.  SAME DATA AS THE PRINTED REPORT, ONE COMMA-
138500*    SEPARATED SECTION AT A TIME WITH A BLANK LINE BETWEEN EACH,
138600*    WRITTEN TO THE CSVEXPT FILE INSTEAD OF ASMTRPT.
138700  1400-CSV-EXPORT-RTN.
138800      MOVE "ELDERLY MEDICATION BURDEN ASSESSMENT" TO WS-CSV-LINE.
138900      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
139000      MOVE SPACES TO WS-CSV-LINE.
139100      MOVE 1 TO WS-LINE-PTR.
139200      STRING "Generated " DELIMITED BY SIZE
139300          HDR-MM DELIMITED BY SIZE
139400          "-" DELIMITED BY SIZE
139500          HDR-DD DELIMITED BY SIZE
139600          "-" DELIMITED BY SIZE
139700          HDR-YY DELIMITED BY SIZE
139800          INTO WS-CSV-LINE
139900          WITH POINTER WS-LINE-PTR
140000      END-STRING.
140100      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
140200      MOVE SPACES TO WS-CSV-LINE.
140300      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
140400  
140500      MOVE "PATIENT INFORMATION" TO WS-CSV-LINE.
140600      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
140700      MOVE PAT-AGE TO WS-N3-EDIT.
140800      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
140900      MOVE SPACES TO WS-CSV-LINE.
141000      MOVE 1 TO WS-LINE-PTR.
141100      STRING "Age," DELIMITED BY SIZE
141200          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
141300          INTO WS-CSV-LINE
141400          WITH POINTER WS-LINE-PTR
141500      END-STRING.
141600      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
141700      MOVE SPACES TO WS-CSV-LINE.
141800      IF PAT-COG-IMPAIRED
141900          MOVE "Cognitive Impairment,Yes" TO WS-CSV-LINE
142000      ELSE
142100          MOVE "Cognitive Impairment,No" TO WS-CSV-LINE.
142200      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
142300      IF PAT-HAS-CAREGIVER
142400          MOVE "Caregiver Involved,Yes" TO WS-CSV-LINE
142500      ELSE
142600          MOVE "Caregiver Involved,No" TO WS-CSV-LINE.
142700      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
142800      MOVE SPACES TO WS-CSV-LINE.
142900      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
143000  
143100      MOVE "CURRENT MEDICATIONS" TO WS-CSV-LINE.
143200      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
143300      MOVE "Medication,Doses Per Day" TO WS-CSV-LINE.
143400      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
143500      IF MED-ENTRY-COUNT > 0
143600          PERFORM 1410-WRITE-MED-CSV-RTN THRU 1410-EXIT
143700              VARYING MED-IDX FROM 1 BY 1
143800              UNTIL MED-IDX > MED-ENTRY-COUNT.
143900      MOVE SPACES TO WS-CSV-LINE.
144000      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
144100  
144200      MOVE "BURDEN ASSESSMENT" TO WS-CSV-LINE.
144300      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
144400      MOVE "Metric,Value,Assessment" TO WS-CSV-LINE.
144500      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
144600      PERFORM 1420-WRITE-BURDEN-CSV-RTN THRU 1420-EXIT.
144700      MOVE SPACES TO WS-CSV-LINE.
144800      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
144900  
145000      MOVE "BEERS CRITERIA VIOLATIONS" TO WS-CSV-LINE.
145100      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
145200      IF WS-BEERS-COUNT = 0
145300          MOVE "No Beers Criteria violations detected"
145400              TO WS-CSV-LINE
145500          PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT
145600      ELSE
145700          MOVE "Medication,Category,Risk,Rationale,Recommendation"
145800              TO WS-CSV-LINE
145900          PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT
146000          PERFORM 1430-WRITE-BEERS-CSV-RTN THRU 1430-EXIT
146100              VARYING MED-IDX FROM 1 BY 1
146200              UNTIL MED-IDX > MED-ENTRY-COUNT.
146300      MOVE SPACES TO WS-CSV-LINE.
146400      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
146500 
146600      MOVE "DAILY MEDICATION SCHEDULE" TO WS-CSV-LINE.
146700      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
146800      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
146900      MOVE 1 TO WS-CUR-SLOT.
147000      PERFORM 1440-WRITE-SLOT-CSV-RTN THRU 1440-EXIT.
147100      MOVE 2 TO WS-CUR-SLOT.
147200      PERFORM 1440-WRITE-SLOT-CSV-RTN THRU 1440-EXIT.
147300      MOVE 3 TO WS-CUR-SLOT.
147400      PERFORM 1440-WRITE-SLOT-CSV-RTN THRU 1440-EXIT.
147500      MOVE 4 TO WS-CUR-SLOT.
147600      PERFORM 1440-WRITE-SLOT-CSV-RTN THRU 1440-EXIT.
147700      MOVE SPACES TO WS-CSV-LINE.
147800      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
147900  
148000      MOVE "DRUG INTERACTIONS" TO WS-CSV-LINE.
148100      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
148200      IF WS-DI-TAB-COUNT = 0
148300          MOVE "No drug interactions detected" TO WS-CSV-LINE
148400          PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT
148500      ELSE
148600          MOVE "Drug A,Drug B,Severity,Description" TO WS-CSV-LINE
148700          PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT
148800          PERFORM 1450-WRITE-DI-CSV-RTN THRU 1450-EXIT
148900              VARYING DI-IDX FROM 1 BY 1
149000              UNTIL DI-IDX > WS-DI-TAB-COUNT.
149100      MOVE SPACES TO WS-CSV-LINE.
149200      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
149300 
149400      MOVE "SIMPLIFICATION RECOMMENDATIONS" TO WS-CSV-LINE.
149500      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
149600      IF UW-SIMPLIFY-COUNT = 0
149700          MOVE "None" TO WS-CSV-LINE
149800          PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT
149900      ELSE
150000          PERFORM 1460-WRITE-SIMPLIFY-CSV-RTN THRU 1460-EXIT
150100              VARYING WS-SIMPLIFY-IDX FROM 1 BY 1
150200              UNTIL WS-SIMPLIFY-IDX > UW-SIMPLIFY-COUNT.
150300      MOVE SPACES TO WS-CSV-LINE.
150400      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
150500 
150600      MOVE "KEY RISK FACTORS" TO WS-CSV-LINE.
150700      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
150800      IF WS-RISK-LIST-COUNT = 0
150900          MOVE "No elevated risk factors identified"
151000              TO WS-CSV-LINE
151100          PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT
151200      ELSE
151300          PERFORM 1470-WRITE-RISK-CSV-RTN THRU 1470-EXIT
151400              VARYING WS-SIMPLIFY-IDX FROM 1 BY 1
151500              UNTIL WS-SIMPLIFY-IDX > WS-RISK-LIST-COUNT.
151600      MOVE SPACES TO WS-CSV-LINE.
151700      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
151800 
151900      MOVE "This assessment is for informational purposes only"
152000          TO WS-CSV-LINE.
152100      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
152200      MOVE "and does not replace professional medical advice."
152300          TO WS-CSV-LINE.
152400      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
152500  1400-EXIT.
152600      EXIT.
152700  
152800  1410-WRITE-MED-CSV-RTN.
152900      MOVE MED-DOSES-PER-DAY (MED-IDX) TO WS-N3-EDIT.
153000      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
153100      MOVE SPACES TO WS-CSV-LINE.
153200      MOVE 1 TO WS-LINE-PTR.
153300      STRING MED-NAME (MED-IDX) DELIMITED BY SPACE
153400          "," DELIMITED BY SIZE
153500          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
153600          INTO WS-CSV-LINE
153700          WITH POINTER WS-LINE-PTR
153800      END-STRING.
153900      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
154000  1410-EXIT.
154100      EXIT.
154200  
154300  1420-WRITE-BURDEN-CSV-RTN.
154400      MOVE RS-TOTAL-PILLS TO WS-N3-EDIT.
154500      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
154600      MOVE SPACES TO WS-CSV-LINE.
154700      MOVE 1 TO WS-LINE-PTR.
154800      STRING "Pill Burden," DELIMITED BY SIZE
154900          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
155000          "," DELIMITED BY SIZE
155100          RS-PILL-LEVEL DELIMITED BY SPACE
155200          INTO WS-CSV-LINE
155300          WITH POINTER WS-LINE-PTR
155400      END-STRING.
155500      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
155600  
155700      MOVE RS-ADHERENCE TO WS-N3-EDIT.
155800      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
155900      MOVE SPACES TO WS-CSV-LINE.
156000      MOVE 1 TO WS-LINE-PTR.
156100      STRING "Predicted Adherence," DELIMITED BY SIZE
156200          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
156300          "%,-" DELIMITED BY SIZE
156400          INTO WS-CSV-LINE
156500          WITH POINTER WS-LINE-PTR
156600      END-STRING.
156700      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
156800  
156900      MOVE RS-FALL-SCORE TO WS-N3-EDIT.
157000      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
157100      MOVE SPACES TO WS-CSV-LINE.
157200      MOVE 1 TO WS-LINE-PTR.
157300      STRING "Fall Risk," DELIMITED BY SIZE
157400          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
157500          "," DELIMITED BY SIZE
157600          RS-FALL-CAT DELIMITED BY SPACE
157700          INTO WS-CSV-LINE
157800          WITH POINTER WS-LINE-PTR
157900      END-STRING.
158000      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
158100  
158200      MOVE RS-ACH-SCORE TO WS-N3-EDIT.
158300      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
158400      MOVE SPACES TO WS-CSV-LINE.
158500      MOVE 1 TO WS-LINE-PTR.
158600      STRING "Anticholinergic Burden," DELIMITED BY SIZE
158700          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
158800          ",-" DELIMITED BY SIZE
158900          INTO WS-CSV-LINE
159000          WITH POINTER WS-LINE-PTR
159100      END-STRING.
159200      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
159300  
159400      MOVE RS-MCLS-SCORE TO WS-N3-EDIT.
159500      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
159600      MOVE SPACES TO WS-CSV-LINE.
159700      MOVE 1 TO WS-LINE-PTR.
159800      STRING "MCLS," DELIMITED BY SIZE
159900          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
160000          "," DELIMITED BY SIZE
160100          RS-MCLS-LEVEL DELIMITED BY SPACE
160200          INTO WS-CSV-LINE
160300          WITH POINTER WS-LINE-PTR
160400      END-STRING.
160500      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
160600  
160700      MOVE RS-DIRS-SCORE TO WS-N3-EDIT.
160800      PERFORM 8700-TRIM-N3-RTN THRU 8700-EXIT.
160900      MOVE SPACES TO WS-CSV-LINE.
161000      MOVE 1 TO WS-LINE-PTR.
161100      STRING "DIRS," DELIMITED BY SIZE
161200          WS-N3-EDIT (WS-LZ-COUNT + 1:) DELIMITED BY SIZE
161300          "," DELIMITED BY SIZE
161400          RS-DIRS-LEVEL DELIMITED BY SPACE
161500          INTO WS-CSV-LINE
161600          WITH POINTER WS-LINE-PTR
161700      END-STRING.
161800      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
161900  1420-EXIT.
162000      EXIT.
162100  
162200  1430-WRITE-BEERS-CSV-RTN.
162300      IF NOT MED-ON-BEERS (MED-IDX)
162400          GO TO 1430-EXIT.
162500      MOVE SPACES TO WS-CSV-LINE.
162600      MOVE 1 TO WS-LINE-PTR.
162700      STRING MED-NAME (MED-IDX) DELIMITED BY SPACE
162800          "," DELIMITED BY SIZE
162900          MED-BEERS-CAT (MED-IDX) DELIMITED BY SPACE
163000          "," DELIMITED BY SIZE
163100          MED-BEERS-RISK (MED-IDX) DELIMITED BY SPACE
163200          "," DELIMITED BY SIZE
163300          MED-BEERS-RATIONALE (MED-IDX) DELIMITED BY SPACE
163400          "," DELIMITED BY SIZE
163500          MED-BEERS-RECOMMEND (MED-IDX) DELIMITED BY SPACE
163600          INTO WS-CSV-LINE
163700          WITH POINTER WS-LINE-PTR
163800      END-STRING.
163900      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
164000  1430-EXIT.
164100      EXIT.
164200  
164300  1440-WRITE-SLOT-CSV-RTN.
164400      EVALUATE TRUE
164500          WHEN WS-SLOT-IS-MORNING
164600              MOVE "MORNING (8:00 AM)" TO WS-SLOT-LABEL
164700          WHEN WS-SLOT-IS-NOON
164800              MOVE "NOON (12:00 PM)" TO WS-SLOT-LABEL
164900          WHEN WS-SLOT-IS-EVENING
165000              MOVE "EVENING (6:00 PM)" TO WS-SLOT-LABEL
165100          WHEN WS-SLOT-IS-BEDTIME
165200              MOVE "BEDTIME (10:00 PM)" TO WS-SLOT-LABEL
165300      END-EVALUATE.
165400      MOVE SPACES TO WS-SCHEDULE-LIST.
165500      SET WS-SCHEDULE-FOUND-SW TO "N".
165600      IF MED-ENTRY-COUNT > 0
165700          PERFORM 1020-COLLECT-SLOT-MED-RTN THRU 1020-EXIT
165800              VARYING MED-IDX FROM 1 BY 1
165900              UNTIL MED-IDX > MED-ENTRY-COUNT.
166000      MOVE SPACES TO WS-CSV-LINE.
166100      MOVE 1 TO WS-LINE-PTR.
166200      IF WS-SCHEDULE-FOUND
166300          STRING WS-SLOT-LABEL DELIMITED BY SIZE
166400              "," DELIMITED BY SIZE
166500              WS-SCHEDULE-LIST DELIMITED BY SIZE
166600              INTO WS-CSV-LINE
166700              WITH POINTER WS-LINE-PTR
166800          END-STRING
166900      ELSE
167000          STRING WS-SLOT-LABEL DELIMITED BY SIZE
167100              ",(none)" DELIMITED BY SIZE
167200              INTO WS-CSV-LINE
167300              WITH POINTER WS-LINE-PTR
167400          END-STRING.
167500      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
167600  1440-EXIT.
167700      EXIT.
167800  
167900  1450-WRITE-DI-CSV-RTN.
168000      MOVE SPACES TO WS-CSV-LINE.
168100      MOVE 1 TO WS-LINE-PTR.
168200      STRING DI-TAB-DRUG-A (DI-IDX) DELIMITED BY SPACE
168300          "," DELIMITED BY SIZE
168400          DI-TAB-DRUG-B (DI-IDX) DELIMITED BY SPACE
168500          "," DELIMITED BY SIZE
168600          DI-TAB-SEVERITY (DI-IDX) DELIMITED BY SPACE
168700          "," DELIMITED BY SIZE
168800          DI-TAB-DESC (DI-IDX) DELIMITED BY SPACE
168900          INTO WS-CSV-LINE
169000          WITH POINTER WS-LINE-PTR
169100      END-STRING.
169200      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
169300  1450-EXIT.
169400      EXIT.
169500  
169600  1460-WRITE-SIMPLIFY-CSV-RTN.
169700      MOVE SPACES TO WS-CSV-LINE.
169800      STRING UW-SIMPLIFY-LINES (WS-SIMPLIFY-IDX) DELIMITED BY SIZE
169900          INTO WS-CSV-LINE
170000      END-STRING.
170100      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
170200  1460-EXIT.
170300      EXIT.
170400  
170500  1470-WRITE-RISK-CSV-RTN.
170600      MOVE SPACES TO WS-CSV-LINE.
170700      STRING WS-RISK-LINES (WS-SIMPLIFY-IDX) DELIMITED BY SIZE
170800          INTO WS-CSV-LINE
170900      END-STRING.
171000      PERFORM 8710-WRITE-CSV-RTN THRU 8710-EXIT.
171100  1470-EXIT.
171200      EXIT.
171300  
171400*    UTILITY PARAGRAPHS - PRINT-LINE, PAGE-BREAK, SECTION BANNER,
171500*    PAGINATION CHECK AND THE ZERO-SUPPRESSION TRIM HELPER.  KEPT
171600*    IN THE 8000s SO THEY DO NOT COLLIDE WITH THE REPORT SECTION
171700*    PARAGRAPH NUMBERS ABOVE.
171800  8200-WRITE-LINE-RTN.
171900      WRITE RPT-REC FROM WS-RPT-LINE
172000          AFTER ADVANCING 1 LINE.
172100      ADD 1 TO WS-LINES.
172200      PERFORM 8500-CHECK-PAGINATION-RTN THRU 8500-EXIT.
172300  8200-EXIT.
172400      EXIT.
172500  
172600  8300-PAGE-BREAK-RTN.
172700      WRITE RPT-REC FROM WS-BLANK-LINE
172800          AFTER ADVANCING 1 LINE.
172900      MOVE WS-PAGES TO PAGE-NBR-O.
173000      WRITE RPT-REC FROM WS-HDR-REC
173100          AFTER ADVANCING NEXT-PAGE.
173200      ADD 1 TO WS-PAGES.
173300      MOVE ZERO TO WS-LINES.
173400      WRITE RPT-REC FROM WS-BLANK-LINE
173500          AFTER ADVANCING 1 LINE.
173600  8300-EXIT.
173700      EXIT.
173800  
173900  8400-SECTION-BANNER-RTN.
174000      WRITE RPT-REC FROM WS-BLANK-LINE
174100          AFTER ADVANCING 1 LINE.
174200      WRITE RPT-REC FROM WS-RULE-LINE
174300          AFTER ADVANCING 1 LINE.
174400      WRITE RPT-REC FROM WS-SECT-BANNER-REC
174500          AFTER ADVANCING 1 LINE.
174600      WRITE RPT-REC FROM WS-RULE-LINE
174700          AFTER ADVANCING 1 LINE.
174800      ADD 4 TO WS-LINES.
174900      PERFORM 8500-CHECK-PAGINATION-RTN THRU 8500-EXIT.
175000  8400-EXIT.
175100      EXIT.
175200  
175300  8500-CHECK-PAGINATION-RTN.
175400      IF WS-LINES > 55
175500          PERFORM 8300-PAGE-BREAK-RTN THRU 8300-EXIT.
175600  8500-EXIT.
175700      EXIT.
175800  
175900*    LEFT-TRIM HELPER FOR A ZZ9 ZERO-SUPPRESSED EDIT FIELD - COUNT
176000*    THE LEADING SPACES SO THE CALLER CAN SPLICE JUST THE DIGITS
176100*    INTO A STRING VIA REFERENCE MODIFICATION.
176200  8700-TRIM-N3-RTN.
176300      MOVE ZERO TO WS-LZ-COUNT.
176400      INSPECT WS-N3-EDIT TALLYING WS-LZ-COUNT FOR LEADING SPACES.
176500  8700-EXIT.
176600      EXIT.
176700  
176800  8710-WRITE-CSV-RTN.
176900      WRITE CSV-REC FROM WS-CSV-LINE
177000          AFTER ADVANCING 1 LINE.
177100  8710-EXIT.
177200      EXIT.
177300  
177400*    END-OF-JOB HOUSEKEEPING AND THE STANDARD ABEND EXIT - SAME
177500*    IDIOM AS MEDIXSRC/MEDIXUPD SO AN OPERATOR SEES THE SAME
177600*    MESSAGE SHAPE NO MATTER WHICH LEG OF THE JOB STREAM FAILED.
177700  9980-CLOSE-FILES.
177800      CLOSE MEDWORK-FILE
177900            UPDWORK-FILE
178000            IXWORK-FILE
178100            SCOREWORK-FILE
178200            ASMTRPT
178300            CSVEXPT
178400            SYSOUT.
178500  9980-EXIT.
178600      EXIT.
178700  
178800  9990-CLEANUP.
178900      PERFORM 9980-CLOSE-FILES THRU 9980-EXIT.
179000      DISPLAY "MEDRPT - MEDICATIONS REPORTED: " MED-ENTRY-COUNT.
179100      DISPLAY "MEDRPT - INTERACTION PAIRS CHECKED/FOUND: "
179200          DI-PAIRS-CHECKED " / " DI-PAIRS-FOUND.
179300      DISPLAY "******    NORMAL END OF JOB MEDRPT ********".
179400  9990-EXIT.
179500      EXIT.
179600  
179700  9999-ABEND-RTN.
179800      WRITE SYSOUT-REC FROM ABEND-REC.
179900      DISPLAY "*    ABNORMAL END OF JOB-MEDRPT ***" UPON CONSOLE.
180000      DIVIDE ZERO-VAL INTO ONE-VAL.
180100  9999-EXIT.
180200      EXIT.
