000100******************************************************************
000200*    MEDDETIX  -  DETECTED-INTERACTION WORK RECORD AND TABLE    *
000300*    ONE ENTRY PER DRUG PAIR THAT MATCHED THE MEDIX REFERENCE   *
000400*    TABLE.  DI-ENTRY-REC IS WRITTEN TO THE IXWORK INTERCHANGE  *
000500*    FILE BY MEDIXSRC; WS-DI-TABLE IS THE IN-MEMORY LIST USED   *
000600*    BY MEDIXUPD (DIRS) AND MEDRPT (INTERACTION LOG SECTION).   *
000700******************************************************************
000800 01  DI-ENTRY-REC.
000900     05  DI-DRUG-A                   PIC X(30).
001000     05  DI-DRUG-B                   PIC X(30).
001100     05  DI-SEVERITY                 PIC X(8).
001200         88  DI-SEV-HIGH             VALUE "high".
001300         88  DI-SEV-MODERATE         VALUE "moderate".
001400         88  DI-SEV-LOW              VALUE "low".
001500     05  DI-DESC                     PIC X(70).
001600     05  FILLER                      PIC X(12).
001700
001800 01  DI-WORK-COUNTS.
001900     05  DI-PAIRS-CHECKED            PIC 9(3) COMP.
002000     05  DI-PAIRS-FOUND              PIC 9(3) COMP.
002100
002200******************************************************************
002300*    IN-MEMORY LIST - 25 MEDS GIVES AT MOST 300 UNIQUE PAIRS    *
002400*    (25 CHOOSE 2).  INDEXED SEQUENTIALLY AS PAIRS ARE MATCHED. *
002500*    FIELDS CARRY A DI-TAB- PREFIX, NOT PLAIN DI-, SO A         *
002600*    PROGRAM HOLDING BOTH THIS TABLE AND A DI-ENTRY-REC AT ONCE *
002700*    (MEDRPT READS IXWORK INTO ONE WHILE SEARCHING THE OTHER)   *
002800*    NEVER NEEDS AN OF/IN QUALIFIER TO TELL THEM APART.         *
002900******************************************************************
003000 01  WS-DI-TABLE.
003100     05  DI-TAB-REC OCCURS 300 TIMES
003200             INDEXED BY DI-IDX.
003300         10  DI-TAB-DRUG-A           PIC X(30).
003400         10  DI-TAB-DRUG-B           PIC X(30).
003500         10  DI-TAB-SEVERITY         PIC X(8).
003600             88  DI-TAB-SEV-HIGH     VALUE "high".
003700             88  DI-TAB-SEV-MODERATE VALUE "moderate".
003800             88  DI-TAB-SEV-LOW      VALUE "low".
003900         10  DI-TAB-DESC             PIC X(70).
004000         10  FILLER                  PIC X(12).
