000100******************************************************************
000200*    MEDIX     -   CURATED DRUG-INTERACTION REFERENCE TABLE     *
000300*    COMPILED PAIR LIST FROM THE PHARMACY AND THERAPEUTICS      *
000400*    COMMITTEE.  UNORDERED PAIRS - CHECKED BOTH WAYS BY THE     *
000500*    SEARCH ROUTINE IN MEDIXSRC.                                 *
000600******************************************************************
000700 01  IX-TABLE-VALUES.
000800     05  FILLER.
000900         10  FILLER  PIC X(30) VALUE "warfarin".
001000         10  FILLER  PIC X(30) VALUE "aspirin".
001100         10  FILLER  PIC X(8)  VALUE "high".
001200         10  FILLER  PIC X(70) VALUE
001300             "Greatly increased bleeding risk".
001400     05  FILLER.
001500         10  FILLER  PIC X(30) VALUE "warfarin".
001600         10  FILLER  PIC X(30) VALUE "ibuprofen".
001700         10  FILLER  PIC X(8)  VALUE "high".
001800         10  FILLER  PIC X(70) VALUE
001900             "NSAID potentiates anticoagulant; GI bleed risk".
002000     05  FILLER.
002100         10  FILLER  PIC X(30) VALUE "lisinopril".
002200         10  FILLER  PIC X(30) VALUE "ibuprofen".
002300         10  FILLER  PIC X(8)  VALUE "moderate".
002400         10  FILLER  PIC X(70) VALUE
002500             "NSAID blunts ACE-inhibitor effect; renal risk".
002600     05  FILLER.
002700         10  FILLER  PIC X(30) VALUE "lisinopril".
002800         10  FILLER  PIC X(30) VALUE "potassium".
002900         10  FILLER  PIC X(8)  VALUE "moderate".
003000         10  FILLER  PIC X(70) VALUE
003100             "Hyperkalemia risk".
003200     05  FILLER.
003300         10  FILLER  PIC X(30) VALUE "digoxin".
003400         10  FILLER  PIC X(30) VALUE "furosemide".
003500         10  FILLER  PIC X(8)  VALUE "moderate".
003600         10  FILLER  PIC X(70) VALUE
003700             "Diuretic hypokalemia raises digoxin toxicity".
003800     05  FILLER.
003900         10  FILLER  PIC X(30) VALUE "sertraline".
004000         10  FILLER  PIC X(30) VALUE "tramadol".
004100         10  FILLER  PIC X(8)  VALUE "high".
004200         10  FILLER  PIC X(70) VALUE
004300             "Serotonin syndrome risk".
004400     05  FILLER.
004500         10  FILLER  PIC X(30) VALUE "diazepam".
004600         10  FILLER  PIC X(30) VALUE "oxycodone".
004700         10  FILLER  PIC X(8)  VALUE "high".
004800         10  FILLER  PIC X(70) VALUE
004900             "Additive CNS/respiratory depression".
005000     05  FILLER.
005100         10  FILLER  PIC X(30) VALUE "amlodipine".
005200         10  FILLER  PIC X(30) VALUE "simvastatin".
005300         10  FILLER  PIC X(8)  VALUE "moderate".
005400         10  FILLER  PIC X(70) VALUE
005500             "Raises statin level; myopathy risk".
005600     05  FILLER.
005700         10  FILLER  PIC X(30) VALUE "metformin".
005800         10  FILLER  PIC X(30) VALUE "furosemide".
005900         10  FILLER  PIC X(8)  VALUE "low".
006000         10  FILLER  PIC X(70) VALUE
006100             "May alter glycemic control".
006200     05  FILLER.
006300         10  FILLER  PIC X(30) VALUE "diphenhydramine".
006400         10  FILLER  PIC X(30) VALUE "oxybutynin".
006500         10  FILLER  PIC X(8)  VALUE "moderate".
006600         10  FILLER  PIC X(70) VALUE
006700             "Additive anticholinergic load".
006800
006900******************************************************************
007000*    TABLE VIEW OF THE ABOVE VALUES - SEARCHED IN BOTH DRUG-A/  *
007100*    DRUG-B ORDER BY THE PAIR-CHECK ROUTINE SINCE THE PAIRS ARE *
007200*    UNORDERED IN THE SOURCE DATA.                               *
007300******************************************************************
007400 01  IX-TABLE REDEFINES IX-TABLE-VALUES.
007500     05  IX-TABLE-REC OCCURS 10 TIMES
007600             INDEXED BY IX-IDX.
007700         10  IX-DRUG-A               PIC X(30).
007800         10  IX-DRUG-B               PIC X(30).
007900         10  IX-SEVERITY             PIC X(8).
008000             88  IX-SEV-HIGH         VALUE "high".
008100             88  IX-SEV-MODERATE     VALUE "moderate".
008200             88  IX-SEV-LOW          VALUE "low".
008300         10  IX-DESC                 PIC X(70).
008400
008500 01  IX-TABLE-COUNT-VALUES.
008600     05  IX-TABLE-MAX                PIC 9(2) COMP VALUE 10.
