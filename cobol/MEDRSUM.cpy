000100******************************************************************
000200*    MEDRSUM  -  PER-PATIENT REPORT SUMMARY RECORD              *
000300*    ONE ENTRY PER PATIENT, BUILT BY MEDUPDT/MEDIXUPD AND       *
000400*    CONSUMED BY MEDRPT FOR THE ASSESSMENT REPORT AND THE CSV   *
000500*    EXPORT FILE.                                                *
000600******************************************************************
000700 01  RS-SUMMARY-REC.
000800     05  RS-TOTAL-MEDS               PIC 9(2).
000900     05  RS-TOTAL-PILLS              PIC 9(3).
001000     05  RS-MEMORY-ACTIONS           PIC 9(3).
001100     05  RS-PILL-LEVEL               PIC X(8).
001200         88  RS-PILL-IS-LOW          VALUE "LOW".
001300         88  RS-PILL-IS-MODERATE     VALUE "MODERATE".
001400         88  RS-PILL-IS-HIGH         VALUE "HIGH".
001500     05  RS-ADHERENCE                PIC 9(3).
001600     05  RS-FALL-SCORE               PIC 9(2).
001700     05  RS-FALL-CAT                 PIC X(8).
001800         88  RS-FALL-IS-LOW          VALUE "LOW".
001900         88  RS-FALL-IS-MODERATE     VALUE "MODERATE".
002000         88  RS-FALL-IS-HIGH         VALUE "HIGH".
002100     05  RS-ACH-SCORE                PIC 9(2).
002200     05  RS-MCLS-SCORE               PIC 9(3).
002300     05  RS-MCLS-LEVEL               PIC X(8).
002400         88  RS-MCLS-IS-LOW          VALUE "LOW".
002500         88  RS-MCLS-IS-MODERATE     VALUE "MODERATE".
002600         88  RS-MCLS-IS-HIGH         VALUE "HIGH".
002700     05  RS-DIRS-SCORE               PIC 9(3).
002800     05  RS-DIRS-LEVEL               PIC X(8).
002900         88  RS-DIRS-IS-LOW          VALUE "Low".
003000         88  RS-DIRS-IS-MODERATE     VALUE "Moderate".
003100         88  RS-DIRS-IS-HIGH         VALUE "High".
003200     05  RS-MCLS-EXPLAIN             PIC X(160).
003300     05  FILLER                      PIC X(30).
003400
003500******************************************************************
003600*    NUMERIC-EDITED VIEW USED WHEN THE REPORT WRITER PRINTS THE *
003700*    ADHERENCE AND FALL SCORES WITHOUT LEADING ZEROS.           *
003800******************************************************************
003900 01  RS-SUMMARY-EDIT-VIEW REDEFINES RS-SUMMARY-REC.
004000     05  FILLER                      PIC X(16).
004100     05  RS-ADHERENCE-NUM            PIC 9(3).
004200     05  RS-FALL-SCORE-NUM           PIC 9(2).
004300     05  FILLER                      PIC X(222).
004400
004500 01  RS-COUNTS.
004600     05  RS-PATIENT-COUNT            PIC 9(4) COMP.
