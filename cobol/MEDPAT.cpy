000100******************************************************************
000200*    MEDPAT   -   ELDERLY PATIENT RECORD LAYOUT                 *
000300*    ONE RECORD PER PATIENT - AGE, COGNITIVE AND CAREGIVER      *
000400*    FLAGS USED THROUGHOUT THE MEDICATION BURDEN RUN.           *
000500******************************************************************
000600 01  MEDPAT-REC.
000700     05  PAT-AGE                     PIC 9(3).
000800     05  PAT-COG-IMPAIR              PIC X(1).
000900         88  PAT-COG-IMPAIRED        VALUE "Y".
001000         88  PAT-COG-NOT-IMPAIRED    VALUE "N".
001100     05  PAT-CAREGIVER               PIC X(1).
001200         88  PAT-HAS-CAREGIVER       VALUE "Y".
001300         88  PAT-NO-CAREGIVER        VALUE "N".
001400     05  PAT-AGE-WARN-SW             PIC X(1).
001500         88  PAT-AGE-OUT-OF-RANGE    VALUE "Y".
001600     05  FILLER                      PIC X(22).
001700
001800******************************************************************
001900*    ALTERNATE VIEW OF THE AGE FIELD FOR ZERO-SUPPRESSED PRINT  *
002000*    ON THE ASSESSMENT REPORT PATIENT-SUMMARY SECTION.          *
002100******************************************************************
002200 01  MEDPAT-AGE-EDIT REDEFINES MEDPAT-REC.
002300     05  PAT-AGE-NUM                 PIC 9(3).
002400     05  FILLER                      PIC X(27).
