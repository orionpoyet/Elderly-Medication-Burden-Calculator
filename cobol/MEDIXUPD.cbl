000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDIXUPD.
000400 AUTHOR. R L HOBBES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/14/87.
000700 DATE-COMPILED. 07/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MEDIXUPD - INTERACTION RISK / COGNITIVE LOAD SCORING STEP   *
001200*                                                                *
001300*   THIRD LEG OF THE MEDICATION-BURDEN JOB STREAM, RUNS AFTER    *
001400*   MEDIXSRC.  REBUILDS THE PATIENT'S MEDICATION TABLE FROM      *
001500*   MEDWORK, THEN READS EVERY DETECTED-INTERACTION RECORD ON     *
001600*   IXWORK TO FORM THE DRUG-INTERACTION RISK SCORE (DIRS), AND   *
001700*   WALKS THE MED TABLE AGAIN TO FORM THE MEDICATION COGNITIVE   *
001800*   LOAD SCORE (MCLS).  BOTH SCORES, THEIR RISK BANDS AND THE    *
001900*   MCLS EXPLANATION LINE ARE WRITTEN AS ONE SCOREWORK RECORD    *
002000*   FOR MEDRPT.  ONE PATIENT PER RUN.                            *
002100*                                                                *
002200*   CHANGE LOG                                                  *
002300*   07/14/87  RLH  0000  ORIGINAL PROGRAM                       *
002400*   09/30/88  RLH  0115  WIDEN MED TABLE TO 25 ENTRIES           *
002500*   03/11/92  DWK  0241  SEDATIVE SYNERGY PENALTY ADDED TO MCLS  *
002600*   08/22/96  MPT  0356  DEFAULT BAD Y/N SWITCH BYTES TO "N"     *
002700*   12/28/98  MPT  0403  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  *
002800*   06/09/01  CJR  0451  WIDEN EXPLANATION LIST, POINTER OVERRUN *
002900******************************************************************
003000 
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     CLASS WS-VALID-SW-VALUES IS "Y" "N".
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000         ASSIGN TO UT-S-SYSOUT
004100         ORGANIZATION IS SEQUENTIAL.
004200 
004300     SELECT MEDWORK-FILE
004400         ASSIGN TO UT-S-MEDWORK
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS MFCODE.
004700 
004800     SELECT IXWORK-FILE
004900         ASSIGN TO UT-S-IXWORK
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS XFCODE.
005200 
005300     SELECT SCOREWORK-FILE
005400         ASSIGN TO UT-S-SCOREWORK
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS SFCODE.
005700 
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 130 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC                     PIC X(130).
006700 
006800*    MEDEDIT'S OUTPUT - DETAIL LINES PLUS ONE TOTALS TRAILER.
006900 FD  MEDWORK-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 271 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS FD-MEDWORK-REC.
007500 01  FD-MEDWORK-REC                 PIC X(271).
007600 
007700*    MEDIXSRC'S OUTPUT - ONE LINE PER DETECTED PAIR, NO TRAILER.
007800 FD  IXWORK-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 150 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS FD-IXWORK-REC.
008400 01  FD-IXWORK-REC                  PIC X(150).
008500 
008600*    ONE RECORD PER RUN - THE DIRS/MCLS PORTION OF RS-SUMMARY-REC.
008700*    MEDRPT FILLS IN THE REMAINING FIELDS ITSELF FROM MEDWORK AND
008800*    UPDWORK BEFORE PRINTING.
008900 FD  SCOREWORK-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 243 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS FD-SCOREWORK-REC.
009500 01  FD-SCOREWORK-REC               PIC X(243).
009600 
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  MFCODE                     PIC X(2).
010000         88  MEDWORK-READ-OK        VALUE SPACES.
010100         88  NO-MORE-MEDWORK        VALUE "10".
010200     05  XFCODE                     PIC X(2).
010300         88  IXWORK-READ-OK         VALUE SPACES.
010400         88  NO-MORE-IXWORK         VALUE "10".
010500     05  SFCODE                     PIC X(2).
010600         88  SCOREWORK-WRITE-OK     VALUE SPACES.
010700 
010800 77  WS-DATE                        PIC 9(6).
010900 
011000 COPY MEDPAT.
011100 COPY MEDTAB.
011200 COPY MEDWORK.
011300 COPY MEDDETIX.
011400 COPY MEDRSUM.
011500 COPY ABENDREC.
011600 
011700*    DIRS ACCUMULATOR AND RISK BAND - HIGH/MODERATE/LOW SEVERITY
011800*    WEIGHTS ARE SUMMED OVER EVERY RECORD ON IXWORK.
011900 01  WS-DIRS-RESULTS.
012000     05  WS-DIRS-SCORE              PIC 9(3) COMP.
012100     05  WS-DIRS-LEVEL              PIC X(8).
012200 
012300*    REDEFINES #1 - FLAT BYTE VIEW OF THE DIRS RESULT FOR THE
012400*    ABEND-DUMP DISPLAY, SAME HABIT AS THE OTHER BURDEN PROGRAMS.
012500 01  WS-DIRS-RESULTS-BYTES REDEFINES WS-DIRS-RESULTS
012600         PIC X(10).
012700 
012800*    MCLS ACCUMULATORS - RUNNING SCORE, SEDATIVE/ANTICHOLINERGIC
012900*    COUNTS FOR THE SYNERGY PENALTY AND THE EXPLANATION LINE, AND
013000*    THE TOTAL DAILY DOSE COUNT.
013100 01  WS-MCLS-RESULTS.
013200     05  WS-MCLS-SCORE              PIC 9(3) COMP.
013300     05  WS-MCLS-LEVEL              PIC X(8).
013400     05  WS-SEDATIVE-COUNT          PIC 9(2) COMP.
013500     05  WS-ANTICHOL-COUNT          PIC 9(2) COMP.
013600     05  WS-TOTAL-DOSES             PIC 9(3) COMP.
013700 
013800*    REDEFINES #2 - LETS THE ABEND ROUTINE DISPLAY THE MCLS
013900*    COUNTERS AS ONE FIELD RATHER THAN FIVE SEPARATE DISPLAYS.
014000 01  WS-MCLS-RESULTS-BYTES REDEFINES WS-MCLS-RESULTS
014100         PIC X(13).
014200 
014300 01  WS-MCLS-HAS-PARTS-SW           PIC X(1).
014400     88  WS-MCLS-HAS-PARTS          VALUE "Y".
014500 
014600*    EXPLANATION LINE IS BUILT UP A PIECE AT A TIME WITH STRING
014700*    WITH POINTER - WS-MCLS-EXPLAIN-TEMP HOLDS THE PARTS WHILE THE
014800*    "COGNITIVE BURDEN DUE TO" PREFIX IS ADDED IN FRONT OF THEM.
014900 01  WS-MCLS-EXPLAIN-TEMP           PIC X(160).
015000 01  WS-EXPLAIN-PTR                 PIC 9(3) COMP.
015100 
015200*    REDEFINES #3 - RIGHT-JUSTIFIED EDIT FIELD USED TO DE-EDIT A
015300*    COUNT INTO THE EXPLANATION LINE - THE LEADING SPACES ARE
015400*    COUNTED AND SKIPPED WITH REFERENCE MODIFICATION BELOW.
015500 01  WS-PART-NUM-EDIT               PIC ZZ9.
015600 01  WS-PART-NUM-EDIT-BYTES REDEFINES WS-PART-NUM-EDIT
015700         PIC X(3).
015800 01  WS-LZ-COUNT                    PIC 9(2) COMP.
015900 
016000*    ZERO-SUPPRESSED VIEW OF THE TWO SCORES FOR THE END-OF-JOB
016100*    DISPLAY LINES - MOVED FROM THE COMP FIELDS IN 999-CLEANUP.
016200 01  WS-SCORE-DISPLAY.
016300     05  WS-DIRS-SCORE-EDIT         PIC 9(3).
016400     05  WS-MCLS-SCORE-EDIT         PIC 9(3).
016500 
016600 77  ZERO-VAL                       PIC 9(1) VALUE 0.
016700 77  ONE-VAL                        PIC 9(1) VALUE 1.
016800 
016900 PROCEDURE DIVISION.
017000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017100     PERFORM 150-LOAD-MEDWORK-RTN THRU 150-EXIT
017200         VARYING MED-IDX FROM 1 BY 1
017300         UNTIL MEDWORK-IS-TRAILER OR MED-IDX > 25.
017400     PERFORM 300-CALC-DIRS-RTN THRU 300-EXIT.
017500     PERFORM 400-CALC-MCLS-RTN THRU 400-EXIT.
017600     PERFORM 700-WRITE-SCOREWORK-RTN THRU 700-EXIT.
017700     PERFORM 999-CLEANUP THRU 999-EXIT.
017800     MOVE ZERO TO RETURN-CODE.
017900     GOBACK.
018000 
018100 000-HOUSEKEEPING.
018200     DISPLAY "******    BEGIN JOB MEDIXUPD ********".
018300     ACCEPT WS-DATE FROM DATE.
018400     OPEN INPUT MEDWORK-FILE, IXWORK-FILE.
018500     OPEN OUTPUT SCOREWORK-FILE, SYSOUT.
018600     INITIALIZE MEDPAT-REC, WS-MED-TABLE, MED-WORK-COUNTS,
018700         WS-DIRS-RESULTS, WS-MCLS-RESULTS, RS-SUMMARY-REC.
018800 
018900     READ MEDWORK-FILE INTO MEDWORK-REC
019000         AT END
019100             MOVE "** NO RECORDS ON MEDWORK" TO ABEND-REASON
019200             GO TO 1000-ABEND-RTN
019300     END-READ.
019400 000-EXIT.
019500     EXIT.
019600 
019700*    ONE PASS OVER MEDWORK REBUILDS THE PATIENT'S MED TABLE - THE
019800*    DOSES-PER-DAY AND SEDATIVE/ANTICHOLINERGIC FLAGS MEDEDIT
019900*    ALREADY DERIVED ARE CARRIED FORWARD FOR THE MCLS WALK BELOW.
020000 150-LOAD-MEDWORK-RTN.
020100     IF MEDWORK-IS-TRAILER
020200         MOVE MW-MED-COUNT TO MED-ENTRY-COUNT
020300         GO TO 150-EXIT.
020400 
020500     MOVE MW-MED-NAME TO MED-NAME (MED-IDX).
020600     MOVE MW-MED-DOSES-PER-DAY TO MED-DOSES-PER-DAY (MED-IDX).
020700     MOVE MW-MED-SEDATIVE-FLAG TO MED-SEDATIVE-FLAG (MED-IDX).
020800     MOVE MW-MED-ANTICHOL-FLAG TO MED-ANTICHOL-FLAG (MED-IDX).
020900 
021000     READ MEDWORK-FILE INTO MEDWORK-REC
021100         AT END
021200             MOVE "** MEDWORK ENDED - NO TRAILER" TO ABEND-REASON
021300             GO TO 1000-ABEND-RTN
021400     END-READ.
021500 150-EXIT.
021600     EXIT.
021700 
021800*    DIRS - EVERY RECORD ON IXWORK ADDS IN ITS SEVERITY WEIGHT.
021900*    AN EMPTY IXWORK FILE (NO INTERACTIONS DETECTED) LEAVES THE
022000*    SCORE AT ZERO AND THE BAND AT "LOW".
022100 300-CALC-DIRS-RTN.
022200     MOVE ZERO TO WS-DIRS-SCORE.
022300 
022400     READ IXWORK-FILE INTO DI-ENTRY-REC
022500         AT END
022600             MOVE "10" TO XFCODE
022700     END-READ.
022800     PERFORM 320-ADD-WEIGHT-RTN THRU 320-EXIT
022900         UNTIL NO-MORE-IXWORK.
023000 
023100     PERFORM 340-BAND-DIRS-RTN THRU 340-EXIT.
023200 300-EXIT.
023300     EXIT.
023400 
023500*    HIGH=3, MODERATE=2, LOW=1, ANYTHING ELSE=1 - THE MEDIX TABLE
023600*    ONLY EVER STORES ONE OF THE THREE, BUT THE SHOP'S OTHER
023700*    SEVERITY LOOKUPS ALWAYS CARRY AN "ANYTHING ELSE" LEG TOO.
023800 320-ADD-WEIGHT-RTN.
023900     EVALUATE TRUE
024000         WHEN DI-SEV-HIGH
024100             ADD 3 TO WS-DIRS-SCORE
024200         WHEN DI-SEV-MODERATE
024300             ADD 2 TO WS-DIRS-SCORE
024400         WHEN OTHER
024500             ADD 1 TO WS-DIRS-SCORE
024600     END-EVALUATE.
024700 
024800     READ IXWORK-FILE INTO DI-ENTRY-REC
024900         AT END
025000             MOVE "10" TO XFCODE
025100     END-READ.
025200 320-EXIT.
025300     EXIT.
025400 
025500 340-BAND-DIRS-RTN.
025600     IF WS-DIRS-SCORE >= 10
025700         MOVE "High" TO WS-DIRS-LEVEL
025800     ELSE
025900         IF WS-DIRS-SCORE >= 4
026000             MOVE "Moderate" TO WS-DIRS-LEVEL
026100         ELSE
026200             MOVE "Low" TO WS-DIRS-LEVEL.
026300 340-EXIT.
026400     EXIT.
026500 
026600*    MCLS - A SECOND WALK OF THE MEDICATION TABLE, SEPARATE FROM
026700*    THE DIRS PASS ABOVE SINCE THE TWO SCORES DRAW ON DIFFERENT
026800*    INPUT FILES AND HAVE NO DATA IN COMMON.
026900 400-CALC-MCLS-RTN.
027000     MOVE ZERO TO WS-MCLS-SCORE, WS-SEDATIVE-COUNT,
027100         WS-ANTICHOL-COUNT, WS-TOTAL-DOSES.
027200 
027300     IF MED-ENTRY-COUNT > 0
027400         PERFORM 410-SUM-MCLS-POINTS-RTN THRU 410-EXIT
027500             VARYING MED-IDX2 FROM 1 BY 1
027600             UNTIL MED-IDX2 > MED-ENTRY-COUNT.
027700 
027800     IF WS-SEDATIVE-COUNT >= 2
027900         ADD 10 TO WS-MCLS-SCORE.
028000 
028100     PERFORM 440-BAND-MCLS-RTN THRU 440-EXIT.
028200     PERFORM 450-BUILD-MCLS-EXPLAIN-RTN THRU 450-EXIT.
028300 400-EXIT.
028400     EXIT.
028500 
028600*    +2 PER MEDICATION, +DOSES-PER-DAY FOR DOSING COMPLEXITY, +7
028700*    IF SEDATIVE, +5 IF ANTICHOLINERGIC.  THE COUNTS ARE CARRIED
028800*    FOR THE SYNERGY CHECK AND THE EXPLANATION LINE BELOW.
028900 410-SUM-MCLS-POINTS-RTN.
029000     ADD 2 TO WS-MCLS-SCORE.
029100     ADD MED-DOSES-PER-DAY (MED-IDX2) TO WS-MCLS-SCORE,
029200         WS-TOTAL-DOSES.
029300 
029400     IF MED-IS-SEDATIVE (MED-IDX2)
029500         ADD 7 TO WS-MCLS-SCORE
029600         ADD 1 TO WS-SEDATIVE-COUNT.
029700 
029800     IF MED-IS-ANTICHOL (MED-IDX2)
029900         ADD 5 TO WS-MCLS-SCORE
030000         ADD 1 TO WS-ANTICHOL-COUNT.
030100 410-EXIT.
030200     EXIT.
030300 
030400 440-BAND-MCLS-RTN.
030500     IF WS-MCLS-SCORE <= 7
030600         MOVE "LOW" TO WS-MCLS-LEVEL
030700     ELSE
030800         IF WS-MCLS-SCORE <= 15
030900             MOVE "MODERATE" TO WS-MCLS-LEVEL
031000         ELSE
031100             MOVE "HIGH" TO WS-MCLS-LEVEL.
031200 440-EXIT.
031300     EXIT.
031400 
031500*    EXPLANATION LINE - THE PARTS BELOW ARE APPENDED IN ORDER,
031600*    ONLY WHEN THEY APPLY, COMMA-SEPARATED, THEN "COGNITIVE
031700*    BURDEN DUE TO" IS PREFIXED IN FRONT OF WHATEVER WAS FOUND.
031800*    A PATIENT WITH NO CONTRIBUTING FACTORS GETS THE FLAT "LOW"
031900*    MESSAGE.
032000 450-BUILD-MCLS-EXPLAIN-RTN.
032100     MOVE SPACES TO WS-MCLS-EXPLAIN-TEMP.
032200     MOVE 1 TO WS-EXPLAIN-PTR.
032300     MOVE "N" TO WS-MCLS-HAS-PARTS-SW.
032400 
032500     IF MED-ENTRY-COUNT > 1
032600         PERFORM 460-APPEND-COMMA-RTN THRU 460-EXIT
032700         MOVE MED-ENTRY-COUNT TO WS-PART-NUM-EDIT
032800         PERFORM 470-TRIM-PART-NUM-RTN THRU 470-EXIT
032900         STRING WS-PART-NUM-EDIT (WS-LZ-COUNT + 1:)
033000                 DELIMITED BY SIZE
033100             " medications" DELIMITED BY SIZE
033200             INTO WS-MCLS-EXPLAIN-TEMP
033300             WITH POINTER WS-EXPLAIN-PTR
033400         END-STRING
033500         SET WS-MCLS-HAS-PARTS TO TRUE.
033600 
033700     IF WS-TOTAL-DOSES > MED-ENTRY-COUNT
033800         PERFORM 460-APPEND-COMMA-RTN THRU 460-EXIT
033900         MOVE WS-TOTAL-DOSES TO WS-PART-NUM-EDIT
034000         PERFORM 470-TRIM-PART-NUM-RTN THRU 470-EXIT
034100         STRING "total of " DELIMITED BY SIZE
034200             WS-PART-NUM-EDIT (WS-LZ-COUNT + 1:)
034300                 DELIMITED BY SIZE
034400             " daily doses" DELIMITED BY SIZE
034500             INTO WS-MCLS-EXPLAIN-TEMP
034600             WITH POINTER WS-EXPLAIN-PTR
034700         END-STRING
034800         SET WS-MCLS-HAS-PARTS TO TRUE.
034900 
035000     IF WS-SEDATIVE-COUNT > 0
035100         PERFORM 460-APPEND-COMMA-RTN THRU 460-EXIT
035200         MOVE WS-SEDATIVE-COUNT TO WS-PART-NUM-EDIT
035300         PERFORM 470-TRIM-PART-NUM-RTN THRU 470-EXIT
035400         STRING WS-PART-NUM-EDIT (WS-LZ-COUNT + 1:)
035500                 DELIMITED BY SIZE
035600             " sedative(s)" DELIMITED BY SIZE
035700             INTO WS-MCLS-EXPLAIN-TEMP
035800             WITH POINTER WS-EXPLAIN-PTR
035900         END-STRING
036000         SET WS-MCLS-HAS-PARTS TO TRUE.
036100 
036200     IF WS-ANTICHOL-COUNT > 0
036300         PERFORM 460-APPEND-COMMA-RTN THRU 460-EXIT
036400         MOVE WS-ANTICHOL-COUNT TO WS-PART-NUM-EDIT
036500         PERFORM 470-TRIM-PART-NUM-RTN THRU 470-EXIT
036600         STRING WS-PART-NUM-EDIT (WS-LZ-COUNT + 1:)
036700                 DELIMITED BY SIZE
036800             " anticholinergic(s)" DELIMITED BY SIZE
036900             INTO WS-MCLS-EXPLAIN-TEMP
037000             WITH POINTER WS-EXPLAIN-PTR
037100         END-STRING
037200         SET WS-MCLS-HAS-PARTS TO TRUE.
037300 
037400     IF WS-SEDATIVE-COUNT >= 2
037500         PERFORM 460-APPEND-COMMA-RTN THRU 460-EXIT
037600         STRING "sedative synergy penalty applied"
037700                 DELIMITED BY SIZE
037800             INTO WS-MCLS-EXPLAIN-TEMP
037900             WITH POINTER WS-EXPLAIN-PTR
038000         END-STRING
038100         SET WS-MCLS-HAS-PARTS TO TRUE.
038200 
038300     MOVE SPACES TO RS-MCLS-EXPLAIN.
038400     IF WS-MCLS-HAS-PARTS
038500         MOVE 1 TO WS-EXPLAIN-PTR
038600         STRING "Cognitive burden due to " DELIMITED BY SIZE
038700             WS-MCLS-EXPLAIN-TEMP DELIMITED BY SIZE
038800             INTO RS-MCLS-EXPLAIN
038900             WITH POINTER WS-EXPLAIN-PTR
039000         END-STRING
039100     ELSE
039200         MOVE "Low cognitive burden" TO RS-MCLS-EXPLAIN.
039300 450-EXIT.
039400     EXIT.
039500 
039600*    A COMMA/SPACE SEPARATOR GOES IN FRONT OF EVERY PART AFTER THE
039700*    FIRST - NOTHING IS WRITTEN WHEN THE LIST IS STILL EMPTY.
039800 460-APPEND-COMMA-RTN.
039900     IF WS-MCLS-HAS-PARTS
040000         STRING ", " DELIMITED BY SIZE
040100             INTO WS-MCLS-EXPLAIN-TEMP
040200             WITH POINTER WS-EXPLAIN-PTR
040300         END-STRING.
040400 460-EXIT.
040500     EXIT.
040600 
040700*    LEADING-SPACE COUNT FOR THE ZERO-SUPPRESSED EDIT FIELD, SO
040800*    THE STRING ABOVE CAN REFERENCE-MODIFY PAST THEM AND PICK UP
040900*    THE SIGNIFICANT DIGITS - THE SAME LEFT-TRIM TRICK USED SHOP-
041000*    WIDE WHEREVER A COUNT IS SPLICED INTO A MESSAGE LINE.
041100 470-TRIM-PART-NUM-RTN.
041200     MOVE ZERO TO WS-LZ-COUNT.
041300     INSPECT WS-PART-NUM-EDIT TALLYING WS-LZ-COUNT
041400         FOR LEADING SPACES.
041500 470-EXIT.
041600     EXIT.
041700 
041800 700-WRITE-SCOREWORK-RTN.
041900     MOVE WS-DIRS-SCORE TO RS-DIRS-SCORE.
042000     MOVE WS-DIRS-LEVEL TO RS-DIRS-LEVEL.
042100     MOVE WS-MCLS-SCORE TO RS-MCLS-SCORE.
042200     MOVE WS-MCLS-LEVEL TO RS-MCLS-LEVEL.
042300 
042400     WRITE FD-SCOREWORK-REC FROM RS-SUMMARY-REC.
042500 700-EXIT.
042600     EXIT.
042700 
042800 750-CLOSE-FILES.
042900     CLOSE MEDWORK-FILE, IXWORK-FILE, SCOREWORK-FILE, SYSOUT.
043000 750-CLOSE-EXIT.
043100     EXIT.
043200 
043300 999-CLEANUP.
043400     PERFORM 750-CLOSE-FILES THRU 750-CLOSE-EXIT.
043500     MOVE WS-DIRS-SCORE TO WS-DIRS-SCORE-EDIT.
043600     MOVE WS-MCLS-SCORE TO WS-MCLS-SCORE-EDIT.
043700     DISPLAY "** INTERACTION RISK SCORE (DIRS) **".
043800     DISPLAY WS-DIRS-SCORE-EDIT.
043900     DISPLAY "** COGNITIVE LOAD SCORE (MCLS) **".
044000     DISPLAY WS-MCLS-SCORE-EDIT.
044100     DISPLAY "******    NORMAL END OF JOB MEDIXUPD ********".
044200 999-EXIT.
044300     EXIT.
044400 
044500 1000-ABEND-RTN.
044600     WRITE SYSOUT-REC FROM ABEND-REC.
044700     DISPLAY "*    ABNORMAL END OF JOB-MEDIXUPD ***" UPON CONSOLE.
044800     DIVIDE ZERO-VAL INTO ONE-VAL.
