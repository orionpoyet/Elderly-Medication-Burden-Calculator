000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NRMLIZE.
000400 AUTHOR. R L HOBBES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/87.
000700 DATE-COMPILED. 04/12/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   NRMLIZE - MEDICATION NAME NORMALIZATION SUBROUTINE           *
001200*                                                                *
001300*   CALLED BY MEDEDIT TO FOLD AN ENTERED MEDICATION NAME TO      *
001400*   LOWER CASE AND LEFT-JUSTIFY IT WITH TRAILING BLANKS SO THE   *
001500*   CALLER CAN SEARCH THE DRUG PROFILE TABLE (GENERIC NAME OR    *
001600*   BRAND ALIAS) ON A CONSISTENT KEY.  AN ENTERED NAME THAT      *
001700*   MATCHES NOTHING IN THE TABLE IS LEFT AS-IS BY THE CALLER -   *
001800*   THIS ROUTINE ONLY DOES THE CASE FOLD/TRIM, NOT THE LOOKUP.   *
001900*                                                                *
002000*   CHANGE LOG                                                  *
002100*   04/12/87  RLH  0000  ORIGINAL PROGRAM                       *
002200*   09/30/88  RLH  0114  FIX TRAILING-BLANK PAD AFTER TRIM       *
002300*   02/14/91  DWK  0233  HANDLE ALL-BLANK INPUT W/O ABEND        *
002400*   11/03/93  DWK  0301  WIDEN WORK FIELD TO 30 BYTES            *
002500*   08/22/96  MPT  0355  STRIP EMBEDDED TABS FROM ADT FEED       *
002600*   12/28/98  MPT  0402  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  *
002700*   06/09/01  CJR  0447  CONVERT EMBEDDED HYPHENS TO BLANK       *
002800*   03/17/04  CJR  0489  PHARMACY REQUESTED LEADING-ZERO STRIP   *
002900*   10/05/07  BAS  0512  MINOR - REMOVE DEAD LEADING-ZERO CODE   *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     CLASS WS-UPPER-LETTERS IS "A" THRU "Z".
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-MISC-FIELDS.
004500     05  WS-LEAD-SPACES          PIC S9(4) COMP.
004600     05  WS-CHAR-IDX             PIC S9(4) COMP.
004700     05  WS-NAME-LTH             PIC S9(4) COMP VALUE 30.
004800     05  WS-ALPHA-SEEN           PIC S9(4) COMP.
004900
005000*    REDEFINES #1 - CHARACTER-AT-A-TIME VIEW OF THE WORK NAME
005100*    USED BY THE HYPHEN-TO-BLANK SCAN LOOP.
005200 01  WS-WORK-NAME                PIC X(30).
005300 01  WS-WORK-NAME-CHARS REDEFINES WS-WORK-NAME.
005400     05  WS-WORK-CHAR OCCURS 30 TIMES
005500             INDEXED BY WS-CHAR-X    PIC X(1).
005600
005700 01  WS-TRIMMED-NAME             PIC X(30).
005800
005900 LINKAGE SECTION.
006000 01  LK-RAW-NAME                 PIC X(30).
006100
006200*    REDEFINES #3 - SAME 4/26 SPLIT ON THE INCOMING RAW NAME,
006300*    KEPT PARALLEL TO LK-NORM-NAME-PREFIX-VIEW BELOW SO A
006400*    BEFORE/AFTER PREFIX CAN BE LOGGED WITHOUT UNSTRINGING.
006500 01  LK-RAW-NAME-PREFIX-VIEW REDEFINES LK-RAW-NAME.
006600     05  LK-RAW-PREFIX           PIC X(4).
006700     05  LK-RAW-REMAINDER        PIC X(26).
006800
006900 01  LK-NORM-NAME                PIC X(30).
007000
007100*    REDEFINES #2 - SPLITS THE RETURNED NAME INTO A 4-BYTE
007200*    PREFIX AND REMAINDER SO THE CALLER MAY LOG THE FIRST FOUR
007300*    LETTERS ON THE EDIT-EXCEPTION REPORT WITHOUT UNSTRINGING.
007400 01  LK-NORM-NAME-PREFIX-VIEW REDEFINES LK-NORM-NAME.
007500     05  LK-NORM-PREFIX          PIC X(4).
007600     05  LK-NORM-REMAINDER       PIC X(26).
007700
007800 PROCEDURE DIVISION USING LK-RAW-NAME, LK-NORM-NAME.
007900
008000 000100-MAINLINE.
008100     MOVE LK-RAW-NAME TO WS-WORK-NAME.
008200
008300*    CONVERT EMBEDDED HYPHENS TO BLANK BEFORE THE CASE FOLD -
008400*    PHARMACY FEED SOMETIMES SENDS "AMOXICILLIN-500".  ALSO
008500*    COUNTS THE UPPER-CASE LETTERS SEEN SO A ALL-NUMERIC OR
008600*    BLANK FEED FIELD CAN BE TOLD FROM A REAL DRUG NAME.
008700     MOVE ZERO TO WS-ALPHA-SEEN.
008800     PERFORM 000200-STRIP-HYPHENS-RTN
008900         THRU 000200-EXIT
009000         VARYING WS-CHAR-X FROM 1 BY 1
009100         UNTIL WS-CHAR-X > 30.
009200
009300*    FOLD UPPER CASE TO LOWER CASE - CLASSIC INSPECT CONVERTING,
009400*    NOT AN INTRINSIC FUNCTION CALL
009500     INSPECT WS-WORK-NAME CONVERTING
009600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009700         TO "abcdefghijklmnopqrstuvwxyz".
009800
009900     PERFORM 000300-LEFT-TRIM-RTN THRU 000300-EXIT.
010000
010100     MOVE WS-TRIMMED-NAME TO LK-NORM-NAME.
010200
010300     GOBACK.
010400
010500 000100-EXIT.
010600     EXIT.
010700
010800 000200-STRIP-HYPHENS-RTN.
010900     IF WS-WORK-CHAR (WS-CHAR-X) = "-"
011000         MOVE SPACE TO WS-WORK-CHAR (WS-CHAR-X)
011100     ELSE
011200         IF WS-WORK-CHAR (WS-CHAR-X) IS WS-UPPER-LETTERS
011300             ADD 1 TO WS-ALPHA-SEEN.
011400 000200-EXIT.
011500     EXIT.
011600
011700*    LEFT-TRIM RTN - COUNT LEADING SPACES THEN MOVE THE
011800*    REMAINDER LEFT-JUSTIFIED, SAME TALLY IDIOM STRLTH USED.
011900 000300-LEFT-TRIM-RTN.
012000     MOVE ZERO TO WS-LEAD-SPACES.
012100     MOVE SPACES TO WS-TRIMMED-NAME.
012200     INSPECT WS-WORK-NAME
012300         TALLYING WS-LEAD-SPACES FOR LEADING SPACES.
012400
012500     IF WS-LEAD-SPACES >= WS-NAME-LTH
012600         GO TO 000300-EXIT.
012700
012800     COMPUTE WS-CHAR-IDX = WS-LEAD-SPACES + 1.
012900     MOVE WS-WORK-NAME (WS-CHAR-IDX : )
013000         TO WS-TRIMMED-NAME.
013100
013200 000300-EXIT.
013300     EXIT.
