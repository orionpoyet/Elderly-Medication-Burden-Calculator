000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDUPDT.
000400 AUTHOR. R L HOBBES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/12/87.
000700 DATE-COMPILED. 06/12/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*   MEDUPDT - MEDICATION BURDEN UPDATE STEP                     *
001200*                                                                *
001300*   SECOND STEP OF THE MEDICATION-BURDEN JOB STREAM.  REBUILDS   *
001400*   THE PATIENT'S ENRICHED MEDICATION TABLE FROM THE MEDWORK     *
001500*   FILE MEDEDIT WROTE, SCORES FALL RISK, CALLS CLCADHR FOR THE  *
001600*   PREDICTED ADHERENCE PERCENTAGE, ASSIGNS EACH MEDICATION TO   *
001700*   ITS DAILY DOSING SLOTS, AND BUILDS THE SIMPLIFICATION        *
001800*   RECOMMENDATION LINES.  WRITES THE UPDWORK INTERCHANGE FILE   *
001900*   FOR MEDRPT.  ONE PATIENT PER RUN, SAME AS MEDEDIT.           *
002000*                                                                *
002100*   CHANGE LOG                                                  *
002200*   06/12/87  RLH  0000  ORIGINAL PROGRAM                       *
002300*   09/30/88  RLH  0114  ADD AGE-85 FALL-RISK ADJUSTMENT         *
002400*   02/14/91  DWK  0233  ADD DAILY-SCHEDULE SLOT ASSIGNMENT      *
002500*   11/03/93  DWK  0301  ADD SIMPLIFICATION RECOMMENDATIONS      *
002600*   08/22/96  MPT  0355  DEFAULT BAD Y/N SWITCH BYTES TO "N"     *
002700*   12/28/98  MPT  0402  Y2K REVIEW - NO DATE FIELDS, NO CHANGE  *
002800*   06/09/01  CJR  0447  ADD NO-CAREGIVER ADHERENCE WARNING      *
002900*   03/17/04  CJR  0489  ALIGN-DOSE-TIMES TRIGGER ADDED          *
003000*   10/05/07  BAS  0512  WIDEN SIMPLIFY-LINE TABLE TO 4 ENTRIES  *
003100******************************************************************
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     CLASS WS-VALID-SW-VALUES IS "Y" "N".
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200         ASSIGN TO UT-S-SYSOUT
004300         ORGANIZATION IS SEQUENTIAL.
004400 
004500     SELECT MEDWORK-FILE
004600         ASSIGN TO UT-S-MEDWORK
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS MFCODE.
004900 
005000     SELECT UPDWORK-FILE
005100         ASSIGN TO UT-S-UPDWORK
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS UFCODE.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 130 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC                     PIC X(130).
006400 
006500*    MEDEDIT'S OUTPUT - DETAIL LINES PLUS ONE TOTALS TRAILER.
006600 FD  MEDWORK-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 271 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS FD-MEDWORK-REC.
007200 01  FD-MEDWORK-REC                 PIC X(271).
007300 
007400 FD  UPDWORK-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 376 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS FD-UPDWORK-REC.
008000 01  FD-UPDWORK-REC                 PIC X(376).
008100 
008200 WORKING-STORAGE SECTION.
008300 01  FILE-STATUS-CODES.
008400     05  MFCODE                     PIC X(2).
008500         88  MEDWORK-READ-OK        VALUE SPACES.
008600         88  NO-MORE-MEDWORK        VALUE "10".
008700     05  UFCODE                     PIC X(2).
008800         88  UPDWORK-WRITE-OK       VALUE SPACES.
008900 
009000 77  WS-DATE                        PIC 9(6).
009100 
009200 COPY MEDPAT.
009300 COPY MEDTAB.
009400 COPY MEDWORK.
009500 COPY UPDWORK.
009600 COPY ABENDREC.
009700 
009800*    TOTALS CAPTURED OFF THE MEDWORK TRAILER - NEEDED BY THE
009900*    ADHERENCE AND SIMPLIFICATION CALCULATIONS BELOW.
010000 01  WS-MEDWORK-TOTALS.
010100     05  WS-TOTAL-PILLS             PIC 9(3) COMP.
010200     05  WS-ACH-TOTAL               PIC 9(2) COMP.
010300 
010400 01  WS-FALL-RESULTS.
010500     05  WS-FALL-SCORE              PIC 9(2) COMP.
010600     05  WS-FALL-CAT                PIC X(8).
010700 
010800 01  WS-ADHER-RESULTS.
010900     05  WS-ADHERENCE-PCT           PIC 9(3) COMP.
011000     05  WS-ADHER-BAND              PIC X(4).
011100     05  WS-MEDS-OVER-2-DAY         PIC 9(2) COMP.
011200     05  WS-NO-CAREGIVER-WARN-SW    PIC X(1).
011300         88  WS-NO-CAREGIVER-WARN   VALUE "Y".
011400 
011500*    MIRRORS CLCADHR'S OWN LINKAGE-SECTION LAYOUT - PASSED BY
011600*    REFERENCE ON THE CALL, NOT SHARED THROUGH A COPYBOOK.
011700 01  WS-ADHER-CALC-REC.
011800     05  AC-TOTAL-MEDS              PIC 9(2) COMP.
011900     05  AC-TOTAL-PILLS             PIC 9(3) COMP.
012000     05  AC-MEDS-OVER-2-DAY         PIC 9(2) COMP.
012100     05  AC-COG-IMPAIR-SW           PIC X(1).
012200         88  AC-COG-IMPAIRED        VALUE "Y".
012300     05  AC-PATIENT-AGE             PIC 9(3).
012400     05  AC-ADHERENCE-PCT           PIC 9(3) COMP.
012500 
012600*    REDEFINES #1 - FLAT BYTE VIEW OF THE CALL RECORD FOR THE
012700*    ABEND-DUMP DISPLAY, SAME HABIT AS THE UTILITY SUBPROGRAMS.
012800 01  WS-ADHER-CALC-BYTES REDEFINES WS-ADHER-CALC-REC
012900         PIC X(13).
013000 
013100 01  WS-SLOT-USED-SWITCHES.
013200     05  WS-SLOT-USED-MORNING-SW    PIC X(1).
013300     05  WS-SLOT-USED-NOON-SW       PIC X(1).
013400     05  WS-SLOT-USED-EVENING-SW    PIC X(1).
013500     05  WS-SLOT-USED-BEDTIME-SW    PIC X(1).
013600     05  WS-ANY-MULTI-DOSE-SW       PIC X(1).
013700     05  WS-DISTINCT-SLOT-COUNT     PIC 9(1) COMP.
013800 
013900 01  WS-SIMPLIFY-RESULTS.
014000     05  WS-SIMPLIFY-COUNT          PIC 9(1) COMP.
014100     05  WS-SIMPLIFY-LINES OCCURS 4 TIMES
014200                                     PIC X(80).
014300 
014400 01  WS-EXTENDED-LIST                PIC X(200).
014500 01  WS-EXTENDED-LIST-TEMP           PIC X(200).
014600 01  WS-EXTENDED-FOUND-SW            PIC X(1).
014700     88  WS-EXTENDED-FOUND          VALUE "Y".
014800 
014900 77  ZERO-VAL                       PIC 9(1) VALUE 0.
015000 77  ONE-VAL                        PIC 9(1) VALUE 1.
015100 
015200 PROCEDURE DIVISION.
015300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015400     PERFORM 200-PROCESS-MEDWORK-RTN THRU 200-EXIT
015500         VARYING MED-IDX FROM 1 BY 1
015600         UNTIL MEDWORK-IS-TRAILER OR MED-IDX > 25.
015700     PERFORM 300-FALL-RISK-RTN THRU 300-EXIT.
015800     PERFORM 420-ADHERENCE-RTN THRU 420-EXIT.
015900     PERFORM 500-SCHEDULE-RTN THRU 500-EXIT.
016000     PERFORM 600-SIMPLIFY-RTN THRU 600-EXIT.
016100     PERFORM 700-WRITE-UPDWORK-RTN THRU 700-EXIT.
016200     PERFORM 999-CLEANUP THRU 999-EXIT.
016300     MOVE ZERO TO RETURN-CODE.
016400     GOBACK.
016500 
016600 000-HOUSEKEEPING.
016700     DISPLAY "******    BEGIN JOB MEDUPDT ********".
016800     ACCEPT WS-DATE FROM DATE.
016900     OPEN INPUT MEDWORK-FILE.
017000     OPEN OUTPUT UPDWORK-FILE, SYSOUT.
017100     INITIALIZE MEDPAT-REC, WS-MED-TABLE, MED-WORK-COUNTS,
017200         WS-MEDWORK-TOTALS.
017300 
017400     READ MEDWORK-FILE INTO MEDWORK-REC
017500         AT END
017600             MOVE "** NO RECORDS ON MEDWORK" TO ABEND-REASON
017700             GO TO 1000-ABEND-RTN
017800     END-READ.
017900 000-EXIT.
018000     EXIT.
018100 
018200*    ONE PASS OVER MEDWORK - DETAIL LINES BUILD THE IN-MEMORY
018300*    MEDICATION TABLE, THE TRAILER SUPPLIES THE PATIENT-LEVEL
018400*    TOTALS.  PATIENT FIELDS ARE THE SAME ON EVERY RECORD SO THEY
018500*    ARE CAPTURED WHICHEVER RECORD TYPE COMES THROUGH.
018600 200-PROCESS-MEDWORK-RTN.
018700     MOVE MEDWORK-PAT-AGE TO PAT-AGE.
018800     MOVE MEDWORK-PAT-COG-IMPAIR TO PAT-COG-IMPAIR.
018900     MOVE MEDWORK-PAT-CAREGIVER TO PAT-CAREGIVER.
019000 
019100     IF MEDWORK-IS-TRAILER
019200         MOVE MW-MED-COUNT TO MED-ENTRY-COUNT
019300         MOVE MW-TOTAL-PILLS TO WS-TOTAL-PILLS
019400         MOVE MW-ACH-TOTAL TO WS-ACH-TOTAL
019500         GO TO 200-EXIT.
019600 
019700     MOVE MW-MED-NAME TO MED-NAME (MED-IDX).
019800     MOVE MW-MED-DOSES-PER-DAY TO MED-DOSES-PER-DAY (MED-IDX).
019900     MOVE MW-MED-ACH-SCORE TO MED-ACH-SCORE (MED-IDX).
020000     MOVE MW-MED-FALL-RISK TO MED-FALL-RISK (MED-IDX).
020100 
020200     READ MEDWORK-FILE INTO MEDWORK-REC
020300         AT END
020400             MOVE "** MEDWORK ENDED - NO TRAILER" TO ABEND-REASON
020500             GO TO 1000-ABEND-RTN
020600     END-READ.
020700 200-EXIT.
020800     EXIT.
020900 
021000*    2 POINTS PER HIGH-RISK MED, 1 PER MODERATE-RISK MED, THEN AN
021100*    AGE ADJUSTMENT - CAPPED AT 10, BANDED HIGH/MODERATE/LOW.
021200 300-FALL-RISK-RTN.
021300     MOVE ZERO TO WS-FALL-SCORE.
021400     IF MED-ENTRY-COUNT > 0
021500         PERFORM 310-SUM-FALL-POINTS-RTN THRU 310-EXIT
021600             VARYING MED-IDX FROM 1 BY 1
021700             UNTIL MED-IDX > MED-ENTRY-COUNT.
021800 
021900     IF PAT-AGE >= 85
022000         ADD 2 TO WS-FALL-SCORE
022100     ELSE
022200         IF PAT-AGE >= 75
022300             ADD 1 TO WS-FALL-SCORE.
022400 
022500     IF WS-FALL-SCORE > 10
022600         MOVE 10 TO WS-FALL-SCORE.
022700 
022800     IF WS-FALL-SCORE >= 6
022900         MOVE "HIGH" TO WS-FALL-CAT
023000     ELSE
023100         IF WS-FALL-SCORE >= 3
023200             MOVE "MODERATE" TO WS-FALL-CAT
023300         ELSE
023400             MOVE "LOW" TO WS-FALL-CAT.
023500 300-EXIT.
023600     EXIT.
023700 
023800 310-SUM-FALL-POINTS-RTN.
023900     IF MED-FALL-IS-HIGH (MED-IDX)
024000         ADD 2 TO WS-FALL-SCORE
024100     ELSE
024200         IF MED-FALL-IS-MODERATE (MED-IDX)
024300             ADD 1 TO WS-FALL-SCORE.
024400 310-EXIT.
024500     EXIT.
024600 
024700*    ONE CALL TO CLCADHR DOES THE PENALTY ARITHMETIC - THIS
024800*    ROUTINE ONLY BUILDS THE CALL RECORD AND BANDS THE RESULT.
024900 420-ADHERENCE-RTN.
025000     PERFORM 410-COUNT-MEDS-OVER-2-RTN THRU 410-EXIT.
025100 
025200     MOVE MED-ENTRY-COUNT TO AC-TOTAL-MEDS.
025300     MOVE WS-TOTAL-PILLS TO AC-TOTAL-PILLS.
025400     MOVE WS-MEDS-OVER-2-DAY TO AC-MEDS-OVER-2-DAY.
025500     MOVE PAT-COG-IMPAIR TO AC-COG-IMPAIR-SW.
025600     MOVE PAT-AGE TO AC-PATIENT-AGE.
025700 
025800     CALL "CLCADHR" USING WS-ADHER-CALC-REC.
025900 
026000     MOVE AC-ADHERENCE-PCT TO WS-ADHERENCE-PCT.
026100 
026200     IF WS-ADHERENCE-PCT >= 80
026300         MOVE "GOOD" TO WS-ADHER-BAND
026400     ELSE
026500         IF WS-ADHERENCE-PCT >= 60
026600             MOVE "FAIR" TO WS-ADHER-BAND
026700         ELSE
026800             MOVE "POOR" TO WS-ADHER-BAND.
026900 
027000     IF PAT-NO-CAREGIVER AND WS-ADHERENCE-PCT < 70
027100         MOVE "Y" TO WS-NO-CAREGIVER-WARN-SW
027200     ELSE
027300         MOVE "N" TO WS-NO-CAREGIVER-WARN-SW.
027400 420-EXIT.
027500     EXIT.
027600 
027700 410-COUNT-MEDS-OVER-2-RTN.
027800     MOVE ZERO TO WS-MEDS-OVER-2-DAY.
027900     IF MED-ENTRY-COUNT > 0
028000         PERFORM 415-CHECK-MED-DOSES-RTN THRU 415-EXIT
028100             VARYING MED-IDX FROM 1 BY 1
028200             UNTIL MED-IDX > MED-ENTRY-COUNT.
028300 410-EXIT.
028400     EXIT.
028500 
028600 415-CHECK-MED-DOSES-RTN.
028700     IF MED-DOSES-PER-DAY (MED-IDX) > 2
028800         ADD 1 TO WS-MEDS-OVER-2-DAY.
028900 415-EXIT.
029000     EXIT.
029100 
029200*    FOUR FIXED SLOTS - MORNING/NOON/EVENING/BEDTIME - ASSIGNED BY
029300*    DOSES-PER-DAY, PER THE SAME TABLE THE PHARMACY HANDS OUT ON
029400*    THE PRINTED MED SCHEDULE.
029500 500-SCHEDULE-RTN.
029600     MOVE "N" TO WS-SLOT-USED-MORNING-SW WS-SLOT-USED-NOON-SW
029700         WS-SLOT-USED-EVENING-SW WS-SLOT-USED-BEDTIME-SW
029800         WS-ANY-MULTI-DOSE-SW.
029900     IF MED-ENTRY-COUNT > 0
030000         PERFORM 520-ASSIGN-SLOTS-RTN THRU 520-EXIT
030100             VARYING MED-IDX FROM 1 BY 1
030200             UNTIL MED-IDX > MED-ENTRY-COUNT.
030300 
030400     MOVE ZERO TO WS-DISTINCT-SLOT-COUNT.
030500     IF WS-SLOT-USED-MORNING-SW = "Y"
030600         ADD 1 TO WS-DISTINCT-SLOT-COUNT.
030700     IF WS-SLOT-USED-NOON-SW = "Y"
030800         ADD 1 TO WS-DISTINCT-SLOT-COUNT.
030900     IF WS-SLOT-USED-EVENING-SW = "Y"
031000         ADD 1 TO WS-DISTINCT-SLOT-COUNT.
031100     IF WS-SLOT-USED-BEDTIME-SW = "Y"
031200         ADD 1 TO WS-DISTINCT-SLOT-COUNT.
031300 500-EXIT.
031400     EXIT.
031500 
031600 520-ASSIGN-SLOTS-RTN.
031700     MOVE "N" TO MED-SLOT-MORNING (MED-IDX)
031800         MED-SLOT-NOON (MED-IDX) MED-SLOT-EVENING (MED-IDX)
031900         MED-SLOT-BEDTIME (MED-IDX).
032000 
032100     IF MED-DOSES-PER-DAY (MED-IDX) = 1
032200         MOVE "Y" TO MED-SLOT-MORNING (MED-IDX)
032300     ELSE
032400         IF MED-DOSES-PER-DAY (MED-IDX) = 2
032500             MOVE "Y" TO MED-SLOT-MORNING (MED-IDX)
032600             MOVE "Y" TO MED-SLOT-EVENING (MED-IDX)
032700         ELSE
032800             IF MED-DOSES-PER-DAY (MED-IDX) = 3
032900                 MOVE "Y" TO MED-SLOT-MORNING (MED-IDX)
033000                 MOVE "Y" TO MED-SLOT-NOON (MED-IDX)
033100                 MOVE "Y" TO MED-SLOT-EVENING (MED-IDX)
033200             ELSE
033300                 MOVE "Y" TO MED-SLOT-MORNING (MED-IDX)
033400                 MOVE "Y" TO MED-SLOT-NOON (MED-IDX)
033500                 MOVE "Y" TO MED-SLOT-EVENING (MED-IDX)
033600                 MOVE "Y" TO MED-SLOT-BEDTIME (MED-IDX).
033700 
033800     IF MED-IN-MORNING (MED-IDX)
033900         MOVE "Y" TO WS-SLOT-USED-MORNING-SW.
034000     IF MED-IN-NOON (MED-IDX)
034100         MOVE "Y" TO WS-SLOT-USED-NOON-SW.
034200     IF MED-IN-EVENING (MED-IDX)
034300         MOVE "Y" TO WS-SLOT-USED-EVENING-SW.
034400     IF MED-IN-BEDTIME (MED-IDX)
034500         MOVE "Y" TO WS-SLOT-USED-BEDTIME-SW.
034600     IF MED-DOSES-PER-DAY (MED-IDX) > 1
034700         MOVE "Y" TO WS-ANY-MULTI-DOSE-SW.
034800 520-EXIT.
034900     EXIT.
035000 
035100*    FOUR INDEPENDENT TRIGGERS - EACH ONE THAT FIRES ADDS ONE LINE
035200*    TO THE TABLE MEDRPT PRINTS UNDER "SIMPLIFICATION
035300*    RECOMMENDATIONS".  NONE FIRING LEAVES THE TABLE EMPTY AND
035400*    MEDRPT OMITS THE SECTION.
035500 600-SIMPLIFY-RTN.
035600     MOVE ZERO TO WS-SIMPLIFY-COUNT.
035700     MOVE SPACES TO WS-SIMPLIFY-LINES (1) WS-SIMPLIFY-LINES (2)
035800         WS-SIMPLIFY-LINES (3) WS-SIMPLIFY-LINES (4).
035900 
036000     PERFORM 610-CHECK-EXTENDED-RELEASE-RTN THRU 610-EXIT.
036100     PERFORM 620-CHECK-DEPRESCRIBE-RTN THRU 620-EXIT.
036200     PERFORM 640-CHECK-POLYPHARMACY-RTN THRU 640-EXIT.
036300     PERFORM 650-CHECK-ALIGN-DOSES-RTN THRU 650-EXIT.
036400 600-EXIT.
036500     EXIT.
036600 
036700 610-CHECK-EXTENDED-RELEASE-RTN.
036800     MOVE SPACES TO WS-EXTENDED-LIST.
036900     MOVE "N" TO WS-EXTENDED-FOUND-SW.
037000     IF MED-ENTRY-COUNT > 0
037100         PERFORM 615-BUILD-EXTENDED-NAMES-RTN THRU 615-EXIT
037200             VARYING MED-IDX FROM 1 BY 1
037300             UNTIL MED-IDX > MED-ENTRY-COUNT.
037400 
037500     IF WS-EXTENDED-FOUND
037600         ADD 1 TO WS-SIMPLIFY-COUNT
037700         STRING "- ASK ABOUT ONCE-DAILY OR EXTENDED-RELEASE "
037800             DELIMITED BY SIZE
037900             "FORMS OF: " DELIMITED BY SIZE
038000             WS-EXTENDED-LIST DELIMITED BY SIZE
038100             INTO WS-SIMPLIFY-LINES (WS-SIMPLIFY-COUNT).
038200 610-EXIT.
038300     EXIT.
038400 
038500 615-BUILD-EXTENDED-NAMES-RTN.
038600     IF MED-DOSES-PER-DAY (MED-IDX) >= 3
038700         IF WS-EXTENDED-FOUND
038800             MOVE WS-EXTENDED-LIST TO WS-EXTENDED-LIST-TEMP
038900             STRING WS-EXTENDED-LIST-TEMP DELIMITED BY SPACE
039000                     ", " DELIMITED BY SIZE
039100                     MED-NAME (MED-IDX) DELIMITED BY SPACE
039200                 INTO WS-EXTENDED-LIST
039300         ELSE
039400             MOVE MED-NAME (MED-IDX) TO WS-EXTENDED-LIST
039500             MOVE "Y" TO WS-EXTENDED-FOUND-SW.
039600 615-EXIT.
039700     EXIT.
039800 
039900 620-CHECK-DEPRESCRIBE-RTN.
040000     IF WS-TOTAL-PILLS >= 10
040100         ADD 1 TO WS-SIMPLIFY-COUNT
040200         STRING "- REQUEST A DEPRESCRIBING REVIEW TO REDUCE TOTAL"
040300             DELIMITED BY SIZE
040400             " PILL COUNT" DELIMITED BY SIZE
040500             INTO WS-SIMPLIFY-LINES (WS-SIMPLIFY-COUNT).
040600 620-EXIT.
040700     EXIT.
040800 
040900 640-CHECK-POLYPHARMACY-RTN.
041000     IF MED-ENTRY-COUNT >= 5
041100         ADD 1 TO WS-SIMPLIFY-COUNT
041200         STRING "- POLYPHARMACY PRESENT - ASK PHARMACIST FOR A "
041300             DELIMITED BY SIZE
041400             "COMPREHENSIVE MEDICATION REVIEW" DELIMITED BY SIZE
041500             INTO WS-SIMPLIFY-LINES (WS-SIMPLIFY-COUNT).
041600 640-EXIT.
041700     EXIT.
041800 
041900 650-CHECK-ALIGN-DOSES-RTN.
042000     IF WS-DISTINCT-SLOT-COUNT >= 2 AND WS-ANY-MULTI-DOSE-SW = "Y"
042100         ADD 1 TO WS-SIMPLIFY-COUNT
042200         STRING "- ALIGN DOSE TIMES SO MEDICATIONS ARE TAKEN "
042300             DELIMITED BY SIZE
042400             "TOGETHER WHERE POSSIBLE" DELIMITED BY SIZE
042500             INTO WS-SIMPLIFY-LINES (WS-SIMPLIFY-COUNT).
042600 650-EXIT.
042700     EXIT.
042800 
042900*    WRITES ONE DETAIL LINE PER MEDICATION FOLLOWED BY ONE TRAILER
043000*    CARRYING THE FALL/ADHERENCE/SIMPLIFICATION RESULTS - SAME
043100*    DETAIL/TRAILER SHAPE MEDEDIT USES ON MEDWORK.
043200 700-WRITE-UPDWORK-RTN.
043300     IF MED-ENTRY-COUNT > 0
043400         PERFORM 720-WRITE-DETAIL-RTN THRU 720-EXIT
043500             VARYING MED-IDX FROM 1 BY 1
043600             UNTIL MED-IDX > MED-ENTRY-COUNT.
043700 
043800     INITIALIZE UPDWORK-REC.
043900     SET UPDWORK-IS-TRAILER TO TRUE.
044000     MOVE PAT-AGE TO UPDWORK-PAT-AGE.
044100     MOVE PAT-COG-IMPAIR TO UPDWORK-PAT-COG-IMPAIR.
044200     MOVE PAT-CAREGIVER TO UPDWORK-PAT-CAREGIVER.
044300     MOVE WS-FALL-SCORE TO UW-FALL-SCORE.
044400     MOVE WS-FALL-CAT TO UW-FALL-CAT.
044500     MOVE WS-ADHERENCE-PCT TO UW-ADHERENCE-PCT.
044600     MOVE WS-ADHER-BAND TO UW-ADHER-BAND.
044700     MOVE WS-NO-CAREGIVER-WARN-SW TO UW-NO-CAREGIVER-WARN-SW.
044800     MOVE WS-SIMPLIFY-COUNT TO UW-SIMPLIFY-COUNT.
044900     MOVE WS-SIMPLIFY-LINES (1) TO UW-SIMPLIFY-LINES (1).
045000     MOVE WS-SIMPLIFY-LINES (2) TO UW-SIMPLIFY-LINES (2).
045100     MOVE WS-SIMPLIFY-LINES (3) TO UW-SIMPLIFY-LINES (3).
045200     MOVE WS-SIMPLIFY-LINES (4) TO UW-SIMPLIFY-LINES (4).
045300     WRITE FD-UPDWORK-REC FROM UPDWORK-REC.
045400 700-EXIT.
045500     EXIT.
045600 
045700 720-WRITE-DETAIL-RTN.
045800     INITIALIZE UPDWORK-REC.
045900     SET UPDWORK-IS-DETAIL TO TRUE.
046000     MOVE PAT-AGE TO UPDWORK-PAT-AGE.
046100     MOVE PAT-COG-IMPAIR TO UPDWORK-PAT-COG-IMPAIR.
046200     MOVE PAT-CAREGIVER TO UPDWORK-PAT-CAREGIVER.
046300     MOVE MED-NAME (MED-IDX) TO UW-MED-NAME.
046400     MOVE MED-DOSES-PER-DAY (MED-IDX) TO UW-MED-DOSES-PER-DAY.
046500     MOVE MED-SLOT-MORNING (MED-IDX) TO UW-MED-SLOT-MORNING.
046600     MOVE MED-SLOT-NOON (MED-IDX) TO UW-MED-SLOT-NOON.
046700     MOVE MED-SLOT-EVENING (MED-IDX) TO UW-MED-SLOT-EVENING.
046800     MOVE MED-SLOT-BEDTIME (MED-IDX) TO UW-MED-SLOT-BEDTIME.
046900     MOVE MED-FALL-RISK (MED-IDX) TO UW-MED-FALL-RISK.
047000     MOVE MED-ACH-SCORE (MED-IDX) TO UW-MED-ACH-SCORE.
047100     WRITE FD-UPDWORK-REC FROM UPDWORK-REC.
047200 720-EXIT.
047300     EXIT.
047400 
047500 700-CLOSE-FILES.
047600     CLOSE MEDWORK-FILE, UPDWORK-FILE, SYSOUT.
047700 700-CLOSE-EXIT.
047800     EXIT.
047900 
048000 999-CLEANUP.
048100     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
048200     DISPLAY "** FALL RISK SCORE **".
048300     DISPLAY WS-FALL-SCORE.
048400     DISPLAY "** PREDICTED ADHERENCE PCT **".
048500     DISPLAY WS-ADHERENCE-PCT.
048600     DISPLAY "******    NORMAL END OF JOB MEDUPDT ********".
048700 999-EXIT.
048800     EXIT.
048900 
049000 1000-ABEND-RTN.
049100     WRITE SYSOUT-REC FROM ABEND-REC.
049200     DISPLAY "*    ABNORMAL END OF JOB-MEDUPDT ***" UPON CONSOLE.
049300     DIVIDE ZERO-VAL INTO ONE-VAL.
