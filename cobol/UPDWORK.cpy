000100*    UPDWORK  -  UPDATE-STEP INTERCHANGE RECORD
000200*    MEDUPDT'S OWN VERSION OF THE DETAIL/TRAILER HANDOFF - ONE DETAIL
000300*    LINE PER MEDICATION CARRYING ITS SCHEDULE-SLOT ASSIGNMENT AND ITS
000400*    FALL-RISK/ANTICHOLINERGIC CONTRIBUTOR LEVEL, FOLLOWED BY ONE
000500*    TRAILER LINE CARRYING THE FALL SCORE, PREDICTED ADHERENCE AND THE
000600*    SIMPLIFICATION RECOMMENDATION TEXT.  MEDRPT READS THIS FILE
000700*    ALONGSIDE MEDWORK TO BUILD THE ASSESSMENT REPORT.
000800 01  UPDWORK-REC.
000900     05  UPDWORK-REC-TYPE            PIC X(1).
001000         88  UPDWORK-IS-DETAIL       VALUE "D".
001100         88  UPDWORK-IS-TRAILER      VALUE "T".
001200     05  UPDWORK-PAT-AGE             PIC 9(3).
001300     05  UPDWORK-PAT-COG-IMPAIR      PIC X(1).
001400     05  UPDWORK-PAT-CAREGIVER       PIC X(1).
001500     05  UPDWORK-MED-DATA.
001600         10  UW-MED-NAME             PIC X(30).
001700         10  UW-MED-DOSES-PER-DAY    PIC 9(2).
001800         10  UW-MED-SLOT-MORNING     PIC X(1).
001900         10  UW-MED-SLOT-NOON        PIC X(1).
002000         10  UW-MED-SLOT-EVENING     PIC X(1).
002100         10  UW-MED-SLOT-BEDTIME     PIC X(1).
002200         10  UW-MED-FALL-RISK        PIC X(1).
002300         10  UW-MED-ACH-SCORE        PIC 9(1).
002400         10  FILLER                  PIC X(312).
002500     05  UPDWORK-TRAILER-DATA REDEFINES UPDWORK-MED-DATA.
002600         10  UW-FALL-SCORE           PIC 9(2).
002700         10  UW-FALL-CAT             PIC X(8).
002800         10  UW-ADHERENCE-PCT        PIC 9(3).
002900         10  UW-ADHER-BAND           PIC X(4).
003000         10  UW-NO-CAREGIVER-WARN-SW PIC X(1).
003100             88  UW-NO-CAREGIVER-WARN VALUE "Y".
003200         10  UW-SIMPLIFY-COUNT       PIC 9(1) COMP.
003300         10  UW-SIMPLIFY-LINES OCCURS 4 TIMES
003400                                     PIC X(80).
003500         10  FILLER                  PIC X(11).
003600     05  FILLER                      PIC X(20).
003700
003800*    ZERO-SUPPRESSED VIEW OF THE PATIENT AGE FOR REPORT PRINT, SAME
003900*    TECHNIQUE AS MEDPAT-AGE-EDIT IN THE PATIENT COPYBOOK.
004000 01  UPDWORK-AGE-EDIT REDEFINES UPDWORK-REC.
004100     05  FILLER                      PIC X(1).
004200     05  UW-PAT-AGE-NUM              PIC 9(3).
004300     05  FILLER                      PIC X(372).
